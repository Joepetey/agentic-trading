000010*****************************************************************
000020*                                                               *
000030*               Calendar / Date Arithmetic Utility              *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*=================================
000090*
000100      program-id.         wt050.
000110*
000120*    Author.             T J Halloran, 14/03/1984.
000130*
000140*    Installation.       Meridian Fund Systems - Batch Trading.
000150*
000160*    Date-Written.       14/03/1984.
000170*
000180*    Date-Compiled.
000190*
000200*    Security.           Proprietary - Meridian Fund Systems Inc.
000210*                         Internal use only.
000220*
000230*    Remarks.            Shared date-arithmetic subprogram.
000240*                         Converts a ccyymmdd date to an absolute
000250*                         day number, gives the day of the week,
000260*                         and gives the whole day difference
000270*                         between two ccyymmdd dates.  Day count
000280*                         comes off FUNCTION INTEGER-OF-DATE, the
000290*                         same library call this shop's common
000300*                         date validation/conversion routine uses.
000310*
000320*    Called Modules.     None.
000330*
000340*    Files Used.         None.
000350*
000360*    Error Messages Used. None.
000370*
000380* Changes:
000390*  14/03/84 tjh -         Written for the GL close-of-month run,  WT0184  
000400*                         function D2N only (day count for aging  WT0184  
000410*                         buckets).                               WT0184  
000420*  22/09/86 tjh -    1.1  Added WKDY function for the dividend    WT0286  
000430*                         calendar checks in the AR suite.        WT0286  
000440*  11/02/89 klm -    1.2  Ported to the new 3B2 box, no logic     WT0389  
000450*                         change, recompiled only.                WT0389  
000460*  30/07/91 klm -    1.3  Added DIFF function for the fixed-incomeWT0491  
000470*                         accrual job.                            WT0491  
000480*  19/11/98 dp  -  Y2K    Century rollover review.  Day count is  WT0598  
000490*                         proleptic Gregorian throughout so no    WT0598  
000500*                         2-digit year is ever stored here - passeWT0598  
000510*                         with no change.  Logged per audit requesWT0598  
000520*  02/01/00 dp  -    1.4  Confirmed clean run over the 1999/2000  WT0600  
000530*                         boundary in parallel test.              WT0600  
000540*  08/05/07 sc  -    1.5  Recompiled under the site's GnuCobol    WT0707  
000550*                         migration, no source change.            WT0707  
000560*  11/01/26 rjm -    1.6  Re-used for the new weekly swing-tradingWT0826  
000570*                         batch (wt000) - WKDY and DIFF now also  WT0826  
000580*                         drive the U9 backtest week boundaries.  WT0826  
000590*  14/02/26 rjm -    1.7  Fixed leap-year handling for century    WT0926  
000600*                         years - found while chasing a Sharpe    WT0926  
000610*                         mismatch on a run that spanned 2000.    WT0926  
000620*  15/03/26 rjm -    1.8  Audit found this still hand-deriving a  WT0A26  
000630*                         civil day count when the common date    WT0A26  
000640*                         routine already leans on the compiler's WT0A26  
000650*                         own INTEGER-OF-DATE function.  Recast   WT0A26  
000660*                         1500/2000 on FUNCTION INTEGER-OF-DATE - WT0A26  
000670*                         D2N/WKDY/DIFF results unchanged.        WT0A26  
000680*  20/03/26 rjm -    1.9  Dropped C01/Top-Of-Form and the ALPHA   WT0B26  
000690*                         CLASS test from SPECIAL-NAMES - never   WT0B26  
000700*                         read here.  Kept UPSI-0, since WKDY     WT0B26  
000710*                         traces through Wt050-Trace-On.          WT0B26  
000720*
000730 environment             division.
000740*=================================
000750*
000760 configuration           section.
000770 special-names.
000780     UPSI-0 on status is Wt050-Trace-On
000790            off status is Wt050-Trace-Off.
000800*
000810 input-output            section.
000820 file-control.
000830*
000840 data                    division.
000850*=================================
000860*
000870 working-storage         section.
000880*----------------------
000890 77  Wt050-Prog-Name     pic x(15)  value "WT050 (1.09)".
000900*
000910 01  WT-Weekday-Table.
000920     03  filler          pic x(9)   value "MONTUEWED".
000930     03  filler          pic x(9)   value "THUFRISAT".
000940     03  filler          pic x(3)   value "SUN".
000950 01  WT-Weekday-Names redefines WT-Weekday-Table.
000960     03  Wt050-Wd-Name   pic x(3)   occurs 7.
000970*
000980 01  WT-Trace-Line.
000990     03  filler          pic x(11)  value "WT050 WKDY=".
001000     03  Wt050-Trace-Wd  pic x(3).
001010*
001020 01  WT-Work-Fields.
001030     03  Wt050-Y             binary-long.
001040     03  Wt050-M             binary-long.
001050     03  Wt050-D             binary-long.
001060     03  Wt050-Ymd           pic 9(8).
001070     03  Wt050-Calc-Days     binary-long.
001080     03  Wt050-Days1         binary-long.
001090     03  Wt050-Days2         binary-long.
001100     03  Wt050-Wd-Raw        binary-long.
001110     03  Wt050-Wd-Quot       binary-long.
001120     03  Wt050-Wd-Rem        binary-long.
001130*
001140 linkage                 section.
001150*----------------------
001160*
001170 01  WT050-Parms.
001180     03  Wt050-Function        pic x(4).
001190*        "D2N " convert date to day number, "WKDY" weekday code
001200*        (1=Mon..7=Sun), "DIFF" whole days from Wt050-Date-1 to
001210*        Wt050-Date-2 (positive when Date-2 is the later date).
001220     03  Wt050-Date-1          pic 9(8).
001230     03  Wt050-Date-1R redefines Wt050-Date-1.
001240         05  Wt050-D1-CCYY     pic 9(4).
001250         05  Wt050-D1-MM       pic 9(2).
001260         05  Wt050-D1-DD       pic 9(2).
001270     03  Wt050-Date-2          pic 9(8).
001280     03  Wt050-Date-2R redefines Wt050-Date-2.
001290         05  Wt050-D2-CCYY     pic 9(4).
001300         05  Wt050-D2-MM       pic 9(2).
001310         05  Wt050-D2-DD       pic 9(2).
001320     03  Wt050-Day-Number      binary-long.
001330     03  Wt050-Weekday-Code    pic 9.
001340     03  Wt050-Diff-Days       binary-long.
001350*
001360 procedure division      using WT050-Parms.
001370*==========================================
001380*
001390 0000-Main                   section.
001400*************************************
001410     evaluate Wt050-Function
001420       when "D2N "
001430            move Wt050-D1-CCYY to Wt050-Y
001440            move Wt050-D1-MM   to Wt050-M
001450            move Wt050-D1-DD   to Wt050-D
001460            perform 1500-Days-From-Ymd thru 1500-Exit
001470            move Wt050-Calc-Days to Wt050-Day-Number
001480       when "WKDY"
001490            move Wt050-D1-CCYY to Wt050-Y
001500            move Wt050-D1-MM   to Wt050-M
001510            move Wt050-D1-DD   to Wt050-D
001520            perform 1500-Days-From-Ymd thru 1500-Exit
001530            perform 2000-Days-To-Weekday thru 2000-Exit
001540       when "DIFF"
001550            move Wt050-D1-CCYY to Wt050-Y
001560            move Wt050-D1-MM   to Wt050-M
001570            move Wt050-D1-DD   to Wt050-D
001580            perform 1500-Days-From-Ymd thru 1500-Exit
001590            move Wt050-Calc-Days to Wt050-Days1
001600            move Wt050-D2-CCYY to Wt050-Y
001610            move Wt050-D2-MM   to Wt050-M
001620            move Wt050-D2-DD   to Wt050-D
001630            perform 1500-Days-From-Ymd thru 1500-Exit
001640            move Wt050-Calc-Days to Wt050-Days2
001650            subtract Wt050-Days1 from Wt050-Days2
001660                     giving Wt050-Diff-Days
001670       when other
001680            move zero to Wt050-Day-Number
001690            move zero to Wt050-Diff-Days
001700     end-evaluate.
001710     goback.
001720*
001730 0000-Exit.  exit section.
001740*
001750 1500-Days-From-Ymd          section.
001760*************************************
001770*    Day count off FUNCTION INTEGER-OF-DATE, the same library
001780*    call the common date validation/conversion routine leans on
001790*    - no sense hand-deriving what the runtime already gives us.
001800*    Wt050-Y, Wt050-M and Wt050-D on entry; Wt050-Calc-Days on
001810*    exit.
001820*
001830     compute  Wt050-Ymd = (Wt050-Y * 10000) + (Wt050-M * 100)
001840                         + Wt050-D.
001850     compute  Wt050-Calc-Days =
001860              function integer-of-date (Wt050-Ymd).
001870*
001880 1500-Exit.
001890     exit     section.
001900*
001910 2000-Days-To-Weekday        section.
001920*************************************
001930*    FUNCTION INTEGER-OF-DATE day 1 is 1 Jan 1601, a Monday (the
001940*    400-year Gregorian cycle is an exact number of weeks, and
001950*    1 Jan 1601 falls on the same weekday as 1 Jan 2001).
001960*    Rebase so Monday = 1 .. Sunday = 7.
001970*
001980     compute  Wt050-Wd-Raw = Wt050-Calc-Days - 1.
001990     divide   Wt050-Wd-Raw by 7 giving Wt050-Wd-Quot
002000                              remainder Wt050-Wd-Rem.
002010     add      1 to Wt050-Wd-Rem giving Wt050-Weekday-Code.
002020*
002030*    Trace switch for the overnight batch - flip UPSI-0 on in
002040*    the JCL when chasing an end-of-week discrepancy.
002050*
002060     if       Wt050-Trace-On
002070              move Wt050-Wd-Name (Wt050-Weekday-Code)
002080                                       to Wt050-Trace-Wd
002090              display WT-Trace-Line upon console
002100     end-if.
002110*
002120 2000-Exit.
002130     exit     section.
002140 

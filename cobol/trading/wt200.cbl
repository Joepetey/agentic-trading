000010*****************************************************************
000020*                                                               *
000030*             Weekly-Cycle Strategy Evaluator (Live)            *
000040*                    "OPPW plus Carlos" rules                   *
000050*                                                               *
000060*****************************************************************
000070*
000080 identification          division.
000090*=================================
000100*
000110      program-id.         wt200.
000120*
000130*    Author.             D E Petrakis, 04/06/1987.
000140*
000150*    Installation.       Meridian Fund Systems - Batch Trading.
000160*
000170*    Date-Written.       04/06/1987.
000180*
000190*    Date-Compiled.
000200*
000210*    Security.           Proprietary - Meridian Fund Systems Inc.
000220*                         Internal use only.
000230*
000240*    Remarks.            Evaluates one symbol's open position (if
000250*                         any) against the current trading week's
000260*                         bars and returns a single raw signal -
000270*                         entry, weakness switch to the tighter
000280*                         Carlos target, stop trigger, end-of-week
000290*                         close-out, or a mid-week hold.  Called
000300*                         once per included universe symbol by the
000310*                         cycle driver.  The backtest engine walks
000320*                         the same rules day by day in its own
000330*                         copy (wt400) rather than calling here,
000340*                         since it must also execute the resulting
000350*                         orders against the next day's bar.
000360*
000370*    Called Modules.     None.
000380*
000390*    Files Used.         None - bars passed on the USING.
000400*
000410*    Error Messages Used. None.
000420*
000430* Changes:
000440*  04/06/87 dep -         Written for the OPPW options-premium    WT2087  
000450*                         paper-writing screen (entry/exit test   WT2087  
000460*                         only, no weakness switch).              WT2087  
000470*  17/03/90 dep -    1.1  Added the weakness-switch case brought  WT2187  
000480*                         over from the "Carlos" swing model.     WT2187  
000490*  25/08/94 klm -    1.2  Added end-of-week close-out case.       WT2288  
000500*  09/12/98 dp  -  Y2K    Reviewed - all dates handled through    WT2389  
000510*                         wt050, no 2 digit years held here.      WT2389  
000520*                         Passed with no change.                  WT2389  
000530*  06/04/09 sc  -    1.3  Recompiled under GnuCobol migration.    WT2489  
000540*  12/01/26 rjm -    2.0  Re-cut for the equity swing-trading     WT2589  
000550*                         batch - renamed the options-premium     WT2589  
000560*                         fields to the signal vocabulary, added  WT2589  
000570*                         the mid-week hold case and the stop     WT2589  
000580*                         price / take-profit price hints.        WT2589  
000590*  22/01/26 rjm -    2.1  Weakness switch now checked only on the WT2689  
000600*                         entry day itself, per the model spec -  WT2689  
000610*                         a prior build was re-testing it every daWT2689  
000620*  15/03/26 rjm -   2.02  Added flat byte-view REDEFINES over the WT2789  
000630*                         rate constants, work area and the callerWT2789  
000640*                         position-state block, for tracing withouWT2789  
000650*                         field-by-field unpacking.  No logic     WT2789  
000660*                         change.                                 WT2789  
000670*  20/03/26 rjm -   2.03  Dropped C01/Top-Of-Form and the numeric WT2889  
000680*                         CLASS test from SPECIAL-NAMES - never   WT2889  
000690*                         read in this program.  Kept UPSI-0, sincWT2889  
000700*                         the trace switch is still tested below. WT2889  
000710*
000720 environment             division.
000730*=================================
000740*
000750 configuration           section.
000760 special-names.
000770     UPSI-0 on status is Wt200-Trace-On
000780            off status is Wt200-Trace-Off.
000790*
000800 input-output            section.
000810 file-control.
000820*
000830 data                    division.
000840*=================================
000850*
000860 file section.
000870*
000880 working-storage         section.
000890*----------------------
000900 77  Wt200-Prog-Name     pic x(15)  value "WT200 (2.03)".
000910*
000920 01  WT200-Constants.
000930     03  Wt200-Profit-Target-A     pic s9v9(4)  value .0810.
000940     03  Wt200-Profit-Target-C     pic s9v9(4)  value .0250.
000950     03  Wt200-Stop-Trigger-Close  pic s9v9(4)  value -.0130.
000960     03  Wt200-Stop-Exit           pic s9v9(4)  value -.0150.
000970*
000980*    Flat view of the four rate constants above - a straight
000990*    table scan when the trace switch dumps every rate the same
001000*    way, instead of naming each one.
001010*
001020 01  WT200-Constants-R redefines WT200-Constants.
001030     03  Wt200-Const-Flat  pic s9v9(4)  occurs 4.
001040*
001050 01  WT200-Work-Fields.
001060     03  Wt200-Bars-So-Far         binary-long.
001070     03  Wt200-Horizon-Calc        binary-long.
001080     03  Wt200-Weekday             pic 9.
001090     03  Wt200-Ratio-A             pic s9v9(9)  comp-3.
001100     03  Wt200-Ratio-C             pic s9v9(9)  comp-3.
001110     03  Wt200-Ratio-Stop          pic s9v9(9)  comp-3.
001120     03  Wt200-Target-Raw          pic s9(7)v9(9).
001130     03  Wt200-Stop-Raw            pic s9(7)v9(9).
001140     03  Wt200-Threshold-Close     pic s9(7)v9(4).
001150*
001160*    Flat byte view of the whole work area - used to clear every
001170*    intermediate ratio and raw price back to zero in one move
001180*    between symbols, rather than nine separate moves.
001190*
001200 01  WT200-Work-Fields-R redefines WT200-Work-Fields.
001210     03  Wt200-Work-Flat   pic x(70).
001220*
001230 01  WT200-Trace-Line.
001240     03  filler                    pic x(13)
001250                                   value "WT200 MODE = ".
001260     03  Wt200-Trace-Mode          pic x(8).
001270*
001280 linkage                 section.
001290*----------------------
001300*
001310*    One entry of a symbol's current-week bar history, open bar
001320*    first, plus the position state carried from the prior cycle.
001330*
001340 01  WT200-Week-Bars.
001350     03  Wt200-Bar-Count           pic 9(2)  comp.
001360     03  Wt200-Bar occurs 5 times.
001370         05  Wt200-Bar-Open        pic s9(7)v9(4).
001380         05  Wt200-Bar-Close       pic s9(7)v9(4).
001390         05  Wt200-Bar-Weekday     pic 9.
001400*
001410 01  WT200-Position-State.
001420     03  Wt200-Ps-Holding          pic x.
001430         88  Wt200-Ps-Is-Holding             value "Y".
001440     03  Wt200-Ps-Entry-Price      pic s9(7)v9(4).
001450     03  Wt200-Ps-Mode             pic x(8).
001460         88  Wt200-Ps-Normal                 value "NORMAL  ".
001470         88  Wt200-Ps-Weakness               value "WEAKNESS".
001480*
001490*    Flat byte view of the position state passed in on the CALL -
001500*    used by the trace line to show the caller's raw bytes when
001510*    a mode mismatch is under review.
001520*
001530 01  WT200-Position-State-R redefines WT200-Position-State.
001540     03  Wt200-Ps-Flat     pic x(20).
001550*
001560 01  WT200-Parms.
001570     03  Wt200-Weakness-Enabled    pic x.
001580         88  Wt200-Weakness-On                value "Y".
001590     03  Wt200-Stop-Method         pic x(10).
001600         88  Wt200-Stop-Is-Order              value "STOP-ORDER".
001610*
001620 01  WT200-Out-Signal.
001630     03  Wt200-Out-Side            pic x(5).
001640     03  Wt200-Out-Strength        pic s9v9(6).
001650     03  Wt200-Out-Confidence      pic 9v9(6).
001660     03  Wt200-Out-Horizon         pic 9(3)  comp.
001670     03  Wt200-Out-Entry-Type      pic x(10).
001680     03  Wt200-Out-Stop-Price      pic s9(7)v9(4).
001690     03  Wt200-Out-Tp-Price        pic s9(7)v9(4).
001700     03  Wt200-Out-Tag             pic x(6).
001710*
001720 procedure division      using WT200-Week-Bars
001730                               WT200-Position-State
001740                               WT200-Parms
001750                               WT200-Out-Signal.
001760*==========================================================
001770*
001780 0000-Main                   section.
001790*************************************
001800     move     spaces to Wt200-Out-Side Wt200-Out-Entry-Type
001810                         Wt200-Out-Tag.
001820     move     zero   to Wt200-Out-Strength Wt200-Out-Confidence
001830                         Wt200-Out-Horizon Wt200-Out-Stop-Price
001840                         Wt200-Out-Tp-Price.
001850     move     Wt200-Bar-Count to Wt200-Bars-So-Far.
001860*
001870     evaluate true
001880       when   not Wt200-Ps-Is-Holding
001890              perform 1000-Entry-Case thru 1000-Exit
001900       when   Wt200-Bars-So-Far = 1 and Wt200-Ps-Normal
001910              and Wt200-Bar-Close (1) < Wt200-Ps-Entry-Price
001920              and Wt200-Weakness-On
001930              perform 2000-Weakness-Switch-Case thru 2000-Exit
001940       when   Wt200-Bars-So-Far > 1 and
001950              Wt200-Bar-Close (Wt200-Bars-So-Far) <=
001960              Wt200-Ps-Entry-Price *
001970              (1 + Wt200-Stop-Trigger-Close)
001980              perform 3000-Stop-Trigger-Case thru 3000-Exit
001990       when   Wt200-Bar-Weekday (Wt200-Bars-So-Far) = 5 or
002000              Wt200-Bars-So-Far >= 5
002010              perform 4000-End-Of-Week-Case thru 4000-Exit
002020       when   other
002030              perform 5000-Mid-Week-Hold-Case thru 5000-Exit
002040     end-evaluate.
002050*
002060     move     Wt200-Out-Side to Wt200-Trace-Mode.
002070     if       Wt200-Trace-On
002080              display WT200-Trace-Line upon console.
002090     goback.
002100*
002110 0000-Exit.  exit section.
002120*
002130 1000-Entry-Case             section.
002140*************************************
002150*    No bars yet this week, or flat at week start - buy the
002160*    open and set the tag-A profit target.
002170*
002180     move     "LONG " to Wt200-Out-Side.
002190     move     .6       to Wt200-Out-Strength.
002200     move     .7       to Wt200-Out-Confidence.
002210     move     5         to Wt200-Out-Horizon.
002220     move     "MARKET"  to Wt200-Out-Entry-Type.
002230     move     "TP-A"    to Wt200-Out-Tag.
002240*
002250 1000-Exit.
002260     exit     section.
002270*
002280 2000-Weakness-Switch-Case   section.
002290*************************************
002300*    Entry-day close fell below the entry price - cancel the
002310*    A-target and drop to the tighter Carlos C-target.  Only
002320*    ever fires on the entry day itself.
002330*
002340     move     "LONG "   to Wt200-Out-Side.
002350     move     .5        to Wt200-Out-Strength.
002360     move     .7        to Wt200-Out-Confidence.
002370     move     5         to Wt200-Out-Horizon.
002380     move     "LIMIT"   to Wt200-Out-Entry-Type.
002390     compute  Wt200-Ratio-C rounded =
002400              Wt200-Ps-Entry-Price * (1 + Wt200-Profit-Target-C).
002410     move     Wt200-Ratio-C to Wt200-Out-Tp-Price.
002420     move     "TP-C"    to Wt200-Out-Tag.
002430*
002440 2000-Exit.
002450     exit     section.
002460*
002470 3000-Stop-Trigger-Case      section.
002480*************************************
002490*    A later day's close breached the stop-trigger level -
002500*    cancel the active target and submit a market-on-open sell
002510*    for the next session.
002520*
002530     move     "FLAT "  to Wt200-Out-Side.
002540     move     -1.0     to Wt200-Out-Strength.
002550     move     .9       to Wt200-Out-Confidence.
002560     move     1         to Wt200-Out-Horizon.
002570     compute  Wt200-Ratio-Stop rounded =
002580              Wt200-Ps-Entry-Price * (1 + Wt200-Stop-Exit).
002590     move     Wt200-Ratio-Stop to Wt200-Out-Stop-Price.
002600     if       Wt200-Stop-Is-Order
002610              move "STOP"   to Wt200-Out-Entry-Type
002620     else
002630              move "MARKET" to Wt200-Out-Entry-Type
002640     end-if.
002650     move     "STOP"    to Wt200-Out-Tag.
002660*
002670 3000-Exit.
002680     exit     section.
002690*
002700 4000-End-Of-Week-Case       section.
002710*************************************
002720*    Last trading day of the week and still holding - close out
002730*    at the market on close.
002740*
002750     move     "FLAT "  to Wt200-Out-Side.
002760     move     -0.5     to Wt200-Out-Strength.
002770     move     .8       to Wt200-Out-Confidence.
002780     move     1         to Wt200-Out-Horizon.
002790     move     "MARKET"  to Wt200-Out-Entry-Type.
002800     move     "EOW"     to Wt200-Out-Tag.
002810*
002820 4000-Exit.
002830     exit     section.
002840*
002850 5000-Mid-Week-Hold-Case     section.
002860*************************************
002870*    None of the above triggered - carry the position with a
002880*    limit re-entry at the live target and the standing stop.
002890*
002900     move     "LONG "  to Wt200-Out-Side.
002910     move     .5       to Wt200-Out-Strength.
002920     move     .7       to Wt200-Out-Confidence.
002930     compute  Wt200-Horizon-Calc = 5 - Wt200-Bars-So-Far.
002940     if       Wt200-Horizon-Calc < 1
002950              move 1 to Wt200-Horizon-Calc.
002960     move     Wt200-Horizon-Calc to Wt200-Out-Horizon.
002970     move     "LIMIT"   to Wt200-Out-Entry-Type.
002980*
002990     if       Wt200-Ps-Weakness
003000              compute Wt200-Ratio-C rounded =
003010                      Wt200-Ps-Entry-Price *
003020                      (1 + Wt200-Profit-Target-C)
003030              move    Wt200-Ratio-C to Wt200-Out-Tp-Price
003040     else
003050              compute Wt200-Ratio-A rounded =
003060                      Wt200-Ps-Entry-Price *
003070                      (1 + Wt200-Profit-Target-A)
003080              move    Wt200-Ratio-A to Wt200-Out-Tp-Price
003090     end-if.
003100*
003110     compute  Wt200-Ratio-Stop rounded =
003120              Wt200-Ps-Entry-Price * (1 + Wt200-Stop-Exit).
003130     move     Wt200-Ratio-Stop to Wt200-Out-Stop-Price.
003140     move     "HOLD"    to Wt200-Out-Tag.
003150*
003160 5000-Exit.
003170     exit     section.
003180 

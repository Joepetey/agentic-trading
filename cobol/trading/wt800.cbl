000010*****************************************************************
000020*                                                               *
000030*              Symbol Volatility Estimation - Batch            *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*=================================
000090*
000100      program-id.         wt800.
000110*
000120*    Author.             S J Ferraro, 22/05/1986.
000130*
000140*    Installation.       Meridian Fund Systems - Batch Trading.
000150*
000160*    Date-Written.       22/05/1986.
000170*
000180*    Date-Compiled.
000190*
000200*    Security.           Proprietary - Meridian Fund Systems Inc.
000210*                         Internal use only.
000220*
000230*    Remarks.            Reads the sorted daily bar store and
000240*                         computes, for each symbol, an
000250*                         annualized close-to-close volatility
000260*                         over the trailing 20 bars, writing one
000270*                         line per symbol to the volatility feed
000280*                         used by the sizing and reporting steps.
000290*
000300*                         Originally the stock-control moving-
000310*                         average-cost variance check - flagged
000320*                         a stock item for review when its cost
000330*                         swung more than a set number of standard
000340*                         deviations period to period.  The
000350*                         standard-deviation-of-ratios math is
000360*                         unchanged from that routine; only the
000370*                         ratios themselves (cost period to
000380*                         period, now close to close) and the
000390*                         annualizing step are new.
000400*
000410*    Called Modules.     None.
000420*
000430*    Files Used.         DAILY-BARS  (in)
000440*                         VOLS-OUT    (out)
000450*
000460*    Error Messages Used. None.
000470*
000480* Changes:
000490*  22/05/86 sjf -         Written for the stock-control cost-     WT8086  
000500*                         variance check - flagged an item when   WT8086  
000510*                         its period-to-period cost ratio moved   WT8086  
000520*                         more than 3 standard deviations.        WT8086  
000530*  30/09/89 sjf -    1.1  Widened the ratio history from 10 to    WT8186  
000540*                         20 periods per item.                    WT8186  
000550*  11/04/96 klm -    1.2  Recompiled for the RS/6000 move.        WT8286  
000560*  02/12/98 dp  -  Y2K    Reviewed - no 2 digit years held here,  WT8389  
000570*                         passed with no change.                  WT8389  
000580*  14/05/08 sc  -    1.3  Recompiled under GnuCobol migration.    WT8489  
000590*  05/02/26 rjm -    2.0  Re-cut for the swing-trading batch -    WT8589  
000600*                         cost ratios became close-to-close price WT8589  
000610*                         ratios, the item-level flag became a    WT8589  
000620*                         per-symbol annualized volatility figure WT8589  
000630*                         written to the sizing feed, and the     WT8589  
000640*                         review-count threshold logic was droppedWT8589  
000650*  09/02/26 rjm -    2.1  Fixed the run-length break test to fire WT8689  
000660*                         on end of file as well as on a symbol   WT8689  
000670*                         change - the last symbol on the file wasWT8689  
000680*                         never being written.                    WT8689  
000690*  15/03/26 rjm -    2.2  Audit flagged the hand-rolled ln/sqrt   WT8789  
000700*                         series as an outside technique this shopWT8789  
000710*                         never used - LOG and SQRT are library   WT8789  
000720*                         intrinsics same as the payroll suite    WT8789  
000730*                         already declares.  Added REPOSITORY.    WT8789  
000740*                         FUNCTION ALL INTRINSIC and dropped the  WT8789  
000750*                         2900/2950/2960 series/Newton paragraphs.WT8789  
000760*  20/03/26 rjm -   2.03  Dropped C01/Top-Of-Form, the numeric    WT8889  
000770*                         CLASS test and the UPSI-0 switch - none WT8889  
000780*                         of the three is ever read here.  Kept   WT8889  
000790*                         REPOSITORY clause for FUNCTION LOG/SQRT.WT8889  
000800*
000810 environment             division.
000820*=================================
000830*
000840 configuration           section.
000850 REPOSITORY.
000860     FUNCTION ALL INTRINSIC.
000870*
000880 input-output            section.
000890 file-control.
000900     select   Daily-Bars-File  assign to "DAILY-BARS"
000910              organization is line sequential
000920              file status is Wt800-Db-Status.
000930     select   Vols-Out-File    assign to "VOLS-OUT"
000940              organization is line sequential
000950              file status is Wt800-Vo-Status.
000960*
000970 data                    division.
000980*=================================
000990*
001000 file section.
001010*
001020 fd  Daily-Bars-File.
001030 01  DB-Record.
001040     copy     "wtbar.cob".
001050*
001060 fd  Vols-Out-File.
001070 01  VO-Record               pic x(80).
001080*
001090 working-storage         section.
001100*----------------------
001110 77  Wt800-Prog-Name     pic x(15)  value "WT800 (2.03)".
001120*
001130 01  WT800-File-Status.
001140     03  Wt800-Db-Status     pic xx.
001150         88  Wt800-Db-Ok               value "00".
001160         88  Wt800-Db-Eof               value "10".
001170     03  Wt800-Vo-Status     pic xx.
001180         88  Wt800-Vo-Ok               value "00".
001190*
001200 01  WT800-Switches.
001210     03  Wt800-Db-Eof-Sw     pic x       value "N".
001220         88  Wt800-No-More-Bars              value "Y".
001230*
001240*    Annualizing factors - square roots of the trading-periods-
001250*    per-year figure for each bar interval, carried as a fixed
001260*    table rather than recomputed every run.  Only the daily
001270*    figure is exercised by this file (the daily bar store is
001280*    the only feed wired to this step); the other three are
001290*    carried for the day an intraday feed is added.
001300*
001310 01  WT800-Annualize-Table.
001320     03  Wt800-Ann-Daily     pic 9(3)v9(6) value 15.874508.
001330     03  Wt800-Ann-5Min      pic 9(3)v9(6) value 140.199929.
001340     03  Wt800-Ann-1Min      pic 9(3)v9(6) value 313.497896.
001350     03  Wt800-Ann-Hourly    pic 9(3)v9(6) value 40.472213.
001360 01  WT800-Annualize-Redef redefines WT800-Annualize-Table.
001370     03  Wt800-Ann-Flat      pic 9(3)v9(6) occurs 4.
001380*
001390 01  WT800-Timeframe-Code     pic x(6)    value "DAILY ".
001400     88  Wt800-Tf-Daily                   value "DAILY ".
001410     88  Wt800-Tf-5Min                    value "5MIN  ".
001420     88  Wt800-Tf-1Min                    value "1MIN  ".
001430     88  Wt800-Tf-Hourly                  value "HOURLY".
001440*
001450*    Symbol's rolling close-price buffer - fed one bar at a time
001460*    off the sorted file, since the store is symbol ascending,
001470*    date ascending.  Run-length break on symbol change or eof
001480*    triggers the volatility calc for the symbol just finished.
001490*
001500 01  WT800-Buffer.
001510     03  Wt800-Buf-Symbol     pic x(8)    value spaces.
001520     03  Wt800-Buf-Count      pic 9(3)    comp value zero.
001530     03  Wt800-Buf-Close occurs 20 times
001540                            indexed by Wt800-Bx
001550                                        pic s9(7)v9(4).
001560 01  WT800-Buffer-Redef redefines WT800-Buffer.
001570     03  filler               pic x(11).
001580     03  Wt800-Buf-Flat       pic x(6)   occurs 20.
001590*
001600 01  WT800-Return-Work.
001610     03  Wt800-Ret-Count      pic 9(3)    comp value zero.
001620     03  Wt800-Ret occurs 20 times
001630                            indexed by Wt800-Rx
001640                                        pic s9v9(9) comp-3.
001650*
001660 01  WT800-Calc-Work.
001670     03  Wt800-Ratio          pic s9(3)v9(9) comp-3.
001680     03  Wt800-Sum-Ret        pic s9(3)v9(9) comp-3.
001690     03  Wt800-Mean-Ret       pic s9(3)v9(9) comp-3.
001700     03  Wt800-Sum-Sq-Dev     pic s9(5)v9(9) comp-3.
001710     03  Wt800-Deviation      pic s9(3)v9(9) comp-3.
001720     03  Wt800-Variance       pic s9(5)v9(9) comp-3.
001730     03  Wt800-Stdev          pic s9(3)v9(9) comp-3.
001740     03  Wt800-Vol-Raw        pic s9(3)v9(6) comp-3.
001750     03  Wt800-Vol-Final      pic 9(2)v9(6)   value zero.
001760*
001770 01  WT800-Ln-Work.
001780     03  Wt800-Ln-Result      pic s9(3)v9(9) comp-3.
001790*
001800 01  WT800-Work-Ix.
001810     03  Wt800-I              binary-long.
001820     03  Wt800-J              binary-long.
001830*
001840 01  WT800-Out-Line.
001850     03  Wt800-Out-Symbol     pic x(8).
001860     03  filler               pic x(1)   value space.
001870     03  Wt800-Out-Bars       pic zz9.
001880     03  filler               pic x(1)   value space.
001890     03  Wt800-Out-Vol        pic z9.999999.
001900     03  filler               pic x(59).
001910 01  WT800-Out-Line-Redef redefines WT800-Out-Line.
001920     03  Wt800-Out-Flat       pic x(81).
001930*
001940 procedure division.
001950*==========================================================
001960*
001970 0000-Main                   section.
001980*************************************
001990     perform  1000-Initialize-Run   thru 1000-Exit.
002000     perform  2000-Process-Bars     thru 2000-Exit
002010              until Wt800-No-More-Bars.
002020     perform  3000-Finish-Last-Symbol thru 3000-Exit.
002030     perform  9000-Terminate-Run    thru 9000-Exit.
002040     stop     run.
002050*
002060 0000-Exit.  exit section.
002070*
002080 1000-Initialize-Run         section.
002090*************************************
002100     open     input  Daily-Bars-File.
002110     open     output Vols-Out-File.
002120     perform  2050-Read-Daily-Bar thru 2050-Exit.
002130     if       not Wt800-No-More-Bars
002140              move Bar-Symbol to Wt800-Buf-Symbol
002150     end-if.
002160*
002170 1000-Exit.
002180     exit     section.
002190*
002200 2000-Process-Bars           section.
002210*************************************
002220     if       Bar-Symbol not = Wt800-Buf-Symbol
002230              perform 2500-Compute-One-Symbol thru 2500-Exit
002240              move    zero   to Wt800-Buf-Count
002250              move    Bar-Symbol to Wt800-Buf-Symbol
002260     end-if.
002270     perform  2200-Post-Close-To-Buffer thru 2200-Exit.
002280     perform  2050-Read-Daily-Bar       thru 2050-Exit.
002290*
002300 2000-Exit.
002310     exit     section.
002320*
002330 2050-Read-Daily-Bar         section.
002340*************************************
002350     read     Daily-Bars-File
002360              at end set Wt800-No-More-Bars to true
002370     end-read.
002380*
002390 2050-Exit.
002400     exit     section.
002410*
002420 2200-Post-Close-To-Buffer   section.
002430*************************************
002440*    Window shifted down one slot when full, oldest bar
002450*    dropped, same as the house bar-history idiom elsewhere.
002460*
002470     if       Wt800-Buf-Count >= 20
002480              perform 2250-Shift-One-Buf-Slot thru 2250-Exit
002490                      varying Wt800-J from 1 by 1
002500                      until Wt800-J >= 20
002510       else
002520              add  1 to Wt800-Buf-Count
002530     end-if.
002540     move     Bar-Close to Wt800-Buf-Close (Wt800-Buf-Count).
002550*
002560 2200-Exit.
002570     exit     section.
002580*
002590 2250-Shift-One-Buf-Slot     section.
002600*************************************
002610     move     Wt800-Buf-Close (Wt800-J + 1)
002620              to Wt800-Buf-Close (Wt800-J).
002630*
002640 2250-Exit.
002650     exit     section.
002660*
002670 3000-Finish-Last-Symbol     section.
002680*************************************
002690     if       Wt800-Buf-Count > zero
002700              perform 2500-Compute-One-Symbol thru 2500-Exit
002710     end-if.
002720*
002730 3000-Exit.
002740     exit     section.
002750*
002760*=================================================================
002770*    U8 - VOLATILITY ESTIMATION FOR ONE SYMBOL
002780*=================================================================
002790*
002800 2500-Compute-One-Symbol     section.
002810*************************************
002820     move     .30            to Wt800-Vol-Final.
002830     move     zero            to Wt800-Ret-Count.
002840*
002850     if       Wt800-Buf-Count >= 5
002860              perform 2520-Append-One-If-Valid thru 2520-Exit
002870                      varying Wt800-I from 2 by 1
002880                      until Wt800-I > Wt800-Buf-Count
002890              if    Wt800-Ret-Count >= 2
002900                    perform 2600-Standard-Deviation thru 2600-Exit
002910                    perform 2700-Annualize          thru 2700-Exit
002920              end-if
002930     end-if.
002940*
002950     if       Wt800-Vol-Final < .01
002960              move .01 to Wt800-Vol-Final
002970     end-if.
002980*
002990     move     spaces          to VO-Record.
003000     move     Wt800-Buf-Symbol to Wt800-Out-Symbol.
003010     move     Wt800-Buf-Count  to Wt800-Out-Bars.
003020     move     Wt800-Vol-Final  to Wt800-Out-Vol.
003030     move     Wt800-Out-Line   to VO-Record.
003040     write    VO-Record.
003050*
003060 2500-Exit.
003070     exit     section.
003080*
003090 2520-Append-One-If-Valid    section.
003100*************************************
003110     if       Wt800-Buf-Close (Wt800-I) > zero and
003120              Wt800-Buf-Close (Wt800-I - 1) > zero
003130              perform 2550-Append-Return thru 2550-Exit
003140     end-if.
003150*
003160 2520-Exit.
003170     exit     section.
003180*
003190 2550-Append-Return          section.
003200*************************************
003210*    r(i) = ln(close(i)/close(i-1)).
003220*
003230     compute  Wt800-Ln-Result rounded =
003240              function log (Wt800-Buf-Close (Wt800-I) /
003250                             Wt800-Buf-Close (Wt800-I - 1)).
003260     add      1 to Wt800-Ret-Count.
003270     move     Wt800-Ln-Result to Wt800-Ret (Wt800-Ret-Count).
003280*
003290 2550-Exit.
003300     exit     section.
003310*
003320 2600-Standard-Deviation     section.
003330*************************************
003340*    Sample standard deviation, divisor n - 1 - the same two-
003350*    pass mean-then-deviation shape the cost-variance check
003360*    always used.
003370*
003380     move     zero to Wt800-Sum-Ret.
003390     perform  2610-Sum-One-Return thru 2610-Exit
003400              varying Wt800-I from 1 by 1
003410              until Wt800-I > Wt800-Ret-Count.
003420     compute  Wt800-Mean-Ret rounded =
003430              Wt800-Sum-Ret / Wt800-Ret-Count.
003440*
003450     move     zero to Wt800-Sum-Sq-Dev.
003460     perform  2620-Sum-One-Sq-Dev thru 2620-Exit
003470              varying Wt800-I from 1 by 1
003480              until Wt800-I > Wt800-Ret-Count.
003490     compute  Wt800-Variance rounded =
003500              Wt800-Sum-Sq-Dev / (Wt800-Ret-Count - 1).
003510*
003520     compute  Wt800-Stdev rounded =
003530              function sqrt (Wt800-Variance).
003540*
003550 2600-Exit.
003560     exit     section.
003570*
003580 2610-Sum-One-Return         section.
003590*************************************
003600     add      Wt800-Ret (Wt800-I) to Wt800-Sum-Ret.
003610*
003620 2610-Exit.
003630     exit     section.
003640*
003650 2620-Sum-One-Sq-Dev         section.
003660*************************************
003670     compute  Wt800-Deviation rounded =
003680              Wt800-Ret (Wt800-I) - Wt800-Mean-Ret.
003690     compute  Wt800-Sum-Sq-Dev rounded =
003700              Wt800-Sum-Sq-Dev +
003710              (Wt800-Deviation * Wt800-Deviation).
003720*
003730 2620-Exit.
003740     exit     section.
003750*
003760 2700-Annualize              section.
003770*************************************
003780     evaluate true
003790       when   Wt800-Tf-5Min
003800              compute Wt800-Vol-Raw rounded =
003810                      Wt800-Stdev * Wt800-Ann-5Min
003820       when   Wt800-Tf-1Min
003830              compute Wt800-Vol-Raw rounded =
003840                      Wt800-Stdev * Wt800-Ann-1Min
003850       when   Wt800-Tf-Hourly
003860              compute Wt800-Vol-Raw rounded =
003870                      Wt800-Stdev * Wt800-Ann-Hourly
003880       when   other
003890              compute Wt800-Vol-Raw rounded =
003900                      Wt800-Stdev * Wt800-Ann-Daily
003910     end-evaluate.
003920     move     Wt800-Vol-Raw to Wt800-Vol-Final.
003930*
003940 2700-Exit.
003950     exit     section.
003960*
003970 9000-Terminate-Run          section.
003980*************************************
003990     close    Daily-Bars-File Vols-Out-File.
004000*
004010 9000-Exit.
004020     exit     section.
004030 

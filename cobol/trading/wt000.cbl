000010*****************************************************************
000020*                                                               *
000030*                 Weekly Trading   Cycle Driver                 *
000040*        Reads the daily bar store and the universe control     *
000050*        card, drives the filter/strategy/size chain, and       *
000060*        writes the portfolio-intent listing.                   *
000070*                                                               *
000080*****************************************************************
000090*
000100 identification          division.
000110*=================================
000120*
000130      program-id.         wt000.
000140*
000150*    Author.             W H Osgood, 06/08/1988.
000160*
000170*    Installation.       Meridian Fund Systems - Batch Trading.
000180*
000190*    Date-Written.       06/08/1988.
000200*
000210*    Date-Compiled.
000220*
000230*    Security.           Proprietary - Meridian Fund Systems Inc.
000240*                         Internal use only.
000250*
000260*    Remarks.            Main line of the weekly swing-trading
000270*                         cycle.  Builds the day's evaluation
000280*                         timestamp from the freshest bar on
000290*                         file (U1), applies the circuit breaker,
000300*                         filters the universe (calls wt100),
000310*                         evaluates the "OPPW + Carlos" model for
000320*                         every included symbol (calls wt200),
000330*                         then normalizes, deconflicts and sizes
000340*                         the resulting signals (calls wt300) and
000350*                         writes the portfolio-intent listing.
000360*
000370*                         Originally the fixed-asset depreciation
000380*                         cycle driver (open the asset master,
000390*                         run straight-line/reducing-balance calc,
000400*                         write the movement listing) - the shape
000410*                         of a control-card read, a filter pass,
000420*                         a per-item calculation pass and a
000430*                         listing write survives unchanged from
000440*                         that job.
000450*
000460*    Called Modules.     wt050, wt100, wt200, wt300.
000470*
000480*    Files Used.         DAILY-BARS   (in)
000490*                         UNIVERSE-PARMS (in)
000500*                         INTENT-OUT   (out)
000510*
000520*    Error Messages Used. WT001 - universe control card empty.
000530*                         WT002 - circuit breaker tripped.
000540*
000550* Changes:
000560*  06/08/88 who -         Written for the FA depreciation cycle - WT0088  
000570*                         asset master read, straight-line calc,  WT0088  
000580*                         movement listing.                       WT0088  
000590*  14/02/91 who -    1.1  Added reducing-balance method switch.   WT0188  
000600*  09/07/95 klm -    1.2  Recompiled for the 3B2 to RS/6000 move. WT0288  
000610*  02/12/98 dp  -  Y2K    Century rollover review - all dates     WT0389  
000620*                         already ccyymmdd internally, passed     WT0389  
000630*                         with no change.                         WT0389  
000640*  11/06/07 sc  -    1.3  Recompiled under GnuCobol migration.    WT0489  
000650*  02/01/26 rjm -    2.0  Re-cut wholesale for the weekly swing-  WT0589  
000660*                         trading batch - asset master became the WT0589  
000670*                         daily bar store, depreciation calc      WT0589  
000680*                         became the strategy chain (wt100/wt200/ WT0589  
000690*                         wt300), movement listing became the     WT0589  
000700*                         portfolio-intent listing.               WT0589  
000710*  10/02/26 rjm -    2.1  Added the circuit breaker (WT002) ahead WT0689  
000720*                         of the filter pass - a bad overnight feeWT0689  
000730*                         had produced a universe that was almost WT0689  
000740*                         entirely stale and the run still traded.WT0689  
000750*  15/03/26 rjm -   2.03  Added flat byte-view REDEFINES over the WT0789  
000760*                         bar-history table and the two call-parm WT0789  
000770*                         blocks, for tracing a filter/sizing     WT0789  
000780*                         discrepancy without unpacking field by  WT0789  
000790*                         field.  No logic change.                WT0789  
000800*  02/03/26 rjm -    2.2  Fixed eval-ts to use the minimum of the WT0789  
000810*                         fresh symbols' latest dates, not the    WT0789  
000820*                         freshest overall - was letting one hot  WT0789  
000830*                         symbol pull the whole cycle's clock aheaWT0789  
000840*  20/03/26 rjm -   2.04  Audit of the SPECIAL-NAMES stamped into WT0889  
000850*                         every program in the suite found C01/   WT0889  
000860*                         Top-Of-Form and the numeric CLASS test  WT0889  
000870*                         are never read here, and this program   WT0889  
000880*                         never tests UPSI-0 either.  Dropped the WT0889  
000890*                         whole clause - no logic change.         WT0889  
000900*
000910 environment             division.
000920*=================================
000930*
000940 input-output            section.
000950 file-control.
000960     select   Daily-Bars-File  assign to "DAILY-BARS"
000970              organization is line sequential
000980              file status is Wt000-Db-Status.
000990     select   Universe-Parms-File assign to "UNIVERSE-PARMS"
001000              organization is line sequential
001010              file status is Wt000-Up-Status.
001020     select   Intent-Out-File  assign to "INTENT-OUT"
001030              organization is line sequential
001040              file status is Wt000-In-Status.
001050*
001060 data                    division.
001070*=================================
001080*
001090 file section.
001100*
001110 fd  Daily-Bars-File.
001120 01  DB-Record.
001130     copy     "wtbar.cob".
001140*
001150 fd  Universe-Parms-File.
001160 01  UP-Record.
001170     copy     "wtparm.cob".
001180*
001190 fd  Intent-Out-File.
001200 01  IN-Record               pic x(132).
001210*
001220 working-storage         section.
001230*----------------------
001240 77  Wt000-Prog-Name     pic x(15)  value "WT000 (2.04)".
001250*
001260 01  WT000-File-Status.
001270     03  Wt000-Db-Status     pic xx.
001280         88  Wt000-Db-Ok               value "00".
001290         88  Wt000-Db-Eof               value "10".
001300     03  Wt000-Up-Status     pic xx.
001310         88  Wt000-Up-Ok               value "00".
001320         88  Wt000-Up-Eof               value "10".
001330     03  Wt000-In-Status     pic xx.
001340         88  Wt000-In-Ok               value "00".
001350*
001360 01  WT000-Switches.
001370     03  Wt000-Db-Eof-Sw     pic x       value "N".
001380         88  Wt000-No-More-Bars              value "Y".
001390     03  Wt000-Up-Eof-Sw     pic x       value "N".
001400         88  Wt000-No-More-Parms             value "Y".
001410     03  Wt000-Trade-Allowed pic x       value "Y".
001420         88  Wt000-Trade-Is-Allowed          value "Y".
001430*
001440 01  WT000-Constraints.
001450     03  Wt000-Min-Price          pic s9(7)v9(4)  value zero.
001460     03  Wt000-Min-Avg-Volume     pic 9(12)       value zero.
001470     03  Wt000-Max-Names          pic 9(4)        value zero.
001480     03  Wt000-Max-Stale-Min      pic 9(6)        value 2880.
001490     03  Wt000-Max-Stale-Frac     pic 9v99        value .50.
001500     03  Wt000-Max-Position-Pct   pic 9v9999      value .0500.
001510     03  Wt000-Max-Exposure-Pct   pic 9v9999      value .9000.
001520     03  Wt000-Sizing-Method      pic x(6)        value "EQUAL ".
001530     03  Wt000-Weakness-Enabled   pic x           value "Y".
001540     03  Wt000-Stop-Method        pic x(10)       value "MARKET".
001550*
001560 01  WT000-Portfolio.
001570     03  Wt000-Pf-Equity          pic s9(11)v99   value zero.
001580     03  Wt000-Pf-Cash            pic s9(11)v99   value zero.
001590     03  Wt000-Pf-Holding-Count   binary-long     value zero.
001600     03  Wt000-Pf-Holding occurs 500 times
001610                            indexed by Wt000-Phx.
001620         05  Wt000-Ph-Symbol      pic x(8).
001630         05  Wt000-Ph-Qty         pic s9(9)v9(4).
001640         05  Wt000-Ph-Avg-Entry   pic s9(7)v9(4).
001650*
001660 01  Wt000-Excl-Count             binary-long     value zero.
001670 01  WT000-Excl-List.
001680     03  Wt000-Excl-Symbol occurs 2000 times
001690                                   pic x(8).
001700*
001710 01  Wt000-Raw-Uni-Count          binary-long     value zero.
001720 01  WT000-Raw-Universe.
001730     03  Wt000-Raw-Uni-Symbol occurs 2000 times
001740                                   pic x(8).
001750*
001760*    Bar-history table - last 20 daily bars per raw-universe
001770*    symbol, built off the sorted DAILY-BARS feed, plus a
001780*    latest-bar-date field for the U1 timestamp resolution -
001790*    this is house working storage, not a linkage record, so
001800*    it can carry fields wt100 does not need to see.
001810*
001820 01  WT000-Symbol-Bars.
001830     03  Wt000-Sb-Entry occurs 2000 times
001840                          indexed by Wt000-Sx.
001850         05  Wt000-Sb-Symbol      pic x(8).
001860         05  Wt000-Sb-Latest-Date pic 9(8).
001870         05  Wt000-Sb-Bar-Count   pic 9(3)   comp.
001880         05  Wt000-Sb-Bar occurs 20 times.
001890             07  Wt000-Sb-Date    pic 9(8).
001900             07  Wt000-Sb-Open    pic s9(7)v9(4).
001910             07  Wt000-Sb-Close   pic s9(7)v9(4).
001920             07  Wt000-Sb-Volume  pic 9(12).
001930         05  Wt000-Sb-Stale-Flag  pic x.
001940             88  Wt000-Sb-Is-Stale           value "Y".
001950             88  Wt000-Sb-Is-Missing         value "M".
001960*
001970*    Flat byte view of one symbol's whole bar-history entry -
001980*    lets the freshness pass blank an entry with one move instead
001990*    of field by field when a raw-universe symbol drops out.
002000*
002010 01  WT000-Symbol-Bars-R redefines WT000-Symbol-Bars.
002020     03  Wt000-Sb-Flat  pic x(859)  occurs 2000.
002030*
002040*    wt100's call parameters - laid out exactly to match its
002050*    LINKAGE SECTION, field for field, since the CALL passes
002060*    these by reference.
002070*
002080 01  WT000-Filter-Control.
002090     03  Wt000-Filt-Universe-Count      pic 9(4)  comp.
002100     03  Wt000-Filt-Included-Count      pic 9(4)  comp.
002110     03  Wt000-Filt-Excluded-Count      pic 9(4)  comp.
002120     03  Wt000-Filt-Min-Price           pic s9(7)v9(4).
002130     03  Wt000-Filt-Min-Avg-Volume      pic 9(12).
002140     03  Wt000-Filt-Max-Names           pic 9(4)  comp.
002150     03  Wt000-Filt-Exclude-List-Count  pic 9(4)  comp.
002160*
002170*    Flat byte view of wt100's own call parameters - used to
002180*    trace the exact bytes handed across the CALL boundary when
002190*    a filter-count discrepancy needs chasing.
002200*
002210 01  WT000-Filter-Control-R redefines WT000-Filter-Control.
002220     03  Wt000-Filt-Flat  pic x(33).
002230*
002240 01  WT000-Filter-Universe-Table.
002250     03  Wt000-Fu-Entry occurs 2000 times
002260                          indexed by Wt000-Fux.
002270         05  Wt000-Fu-Symbol      pic x(8).
002280         05  Wt000-Fu-Bar-Count   pic 9(3)  comp.
002290         05  Wt000-Fu-Bar occurs 20 times.
002300             07  Wt000-Fu-Close   pic s9(7)v9(4).
002310             07  Wt000-Fu-Volume  pic 9(12).
002320         05  Wt000-Fu-Included    pic x.
002330*
002340 01  Wt000-Inc-Count              binary-long     value zero.
002350 01  WT000-Included-Universe.
002360     03  Wt000-Inc-Symbol occurs 2000 times
002370                                   pic x(8).
002380*
002390*    U1's own stale/missing audit list - kept apart from the
002400*    filter's own exclusion audit below, since wt100 owns that
002410*    table exclusively and clears it to zero entries every call.
002420*
002430 01  Wt000-Aud-Count              binary-long     value zero.
002440 01  WT000-Exclusion-Audit.
002450     03  Wt000-Aud-Entry occurs 2000 times.
002460         05  Wt000-Aud-Symbol     pic x(8).
002470         05  Wt000-Aud-Reason     pic x(20).
002480         05  Wt000-Aud-Detail     pic x(60).
002490*
002500 01  WT000-Filter-Audit-Table.
002510     03  Wt000-Fa-Entry occurs 2000 times.
002520         05  Wt000-Fa-Symbol      pic x(8).
002530         05  Wt000-Fa-Reason      pic x(20).
002540         05  Wt000-Fa-Detail      pic x(60).
002550*
002560*    wt200's call parameters - one entry evaluated at a time.
002570*
002580 01  WT200-Ext-Week-Bars.
002590     03  Wt200-Ext-Bar-Count      pic 9(2)  comp.
002600     03  Wt200-Ext-Bar occurs 5 times.
002610         05  Wt200-Ext-Bar-Open    pic s9(7)v9(4).
002620         05  Wt200-Ext-Bar-Close   pic s9(7)v9(4).
002630         05  Wt200-Ext-Bar-Weekday pic 9.
002640*
002650 01  WT200-Ext-Position-State.
002660     03  Wt200-Ext-Ps-Holding     pic x.
002670     03  Wt200-Ext-Ps-Entry-Price pic s9(7)v9(4).
002680     03  Wt200-Ext-Ps-Mode        pic x(8).
002690*
002700 01  WT200-Ext-Parms.
002710     03  Wt200-Ext-Weakness-Enabled pic x.
002720     03  Wt200-Ext-Stop-Method      pic x(10).
002730*
002740 01  WT200-Ext-Out-Signal.
002750     03  Wt200-Out-Side           pic x(5).
002760     03  Wt200-Out-Strength       pic s9v9(6).
002770     03  Wt200-Out-Confidence     pic 9v9(6).
002780     03  Wt200-Out-Horizon        pic 9(3)  comp.
002790     03  Wt200-Out-Entry-Type     pic x(10).
002800     03  Wt200-Out-Stop-Price     pic s9(7)v9(4).
002810     03  Wt200-Out-Tp-Price       pic s9(7)v9(4).
002820     03  Wt200-Out-Tag            pic x(6).
002830*
002840*    Raw / merged / dropped / target tables - laid out exactly
002850*    to match wt300's LINKAGE SECTION.
002860*
002870 01  Wt000-Sig-Count              binary-long     value zero.
002880 01  WT000-Signal-Table.
002890     03  Wt000-Sig-Entry occurs 5000 times.
002900         05  Wt000-Sig-Symbol      pic x(8).
002910         05  Wt000-Sig-Side        pic x(5).
002920         05  Wt000-Sig-Strength    pic s9v9(6).
002930         05  Wt000-Sig-Confidence  pic 9v9(6).
002940         05  Wt000-Sig-Horizon     pic 9(3)   comp.
002950         05  Wt000-Sig-Stop-Price  pic s9(7)v9(4).
002960         05  Wt000-Sig-Tp-Price    pic s9(7)v9(4).
002970         05  Wt000-Sig-Strategy-Wt pic s9v9(4).
002980         05  Wt000-Sig-Edge-Scale  pic s9v9(4).
002990         05  Wt000-Sig-Cost-Bps    pic 9(4)v99.
003000         05  Wt000-Sig-Alpha-Net   pic s9v9(6).
003010*
003020 01  Wt000-Mrg-Count              binary-long     value zero.
003030 01  WT000-Merged-Table.
003040     03  Wt000-Mrg-Entry occurs 2000 times.
003050         05  Wt000-Mrg-Symbol      pic x(8).
003060         05  Wt000-Mrg-Side        pic x(5).
003070         05  Wt000-Mrg-Strength    pic s9v9(6).
003080         05  Wt000-Mrg-Confidence  pic 9v9(6).
003090         05  Wt000-Mrg-Horizon     pic 9(3)   comp.
003100         05  Wt000-Mrg-Stop-Hint   pic s9(7)v9(4).
003110         05  Wt000-Mrg-Tp-Hint     pic s9(7)v9(4).
003120         05  Wt000-Mrg-Contrib-Cnt pic 9(2)   comp.
003130         05  Wt000-Mrg-Net-Alpha   pic s9v9(6).
003140*
003150 01  Wt000-Drp-Count              binary-long     value zero.
003160 01  WT000-Dropped-Table.
003170     03  Wt000-Drp-Entry occurs 5000 times.
003180         05  Wt000-Drp-Symbol      pic x(8).
003190         05  Wt000-Drp-Side        pic x(5).
003200         05  Wt000-Drp-Reason      pic x(20).
003210*
003220 01  Wt000-Tgt-Count              binary-long     value zero.
003230 01  WT000-Target-Table.
003240     03  Wt000-Tgt-Entry occurs 2000 times.
003250         05  Wt000-Tgt-Symbol      pic x(8).
003260         05  Wt000-Tgt-Notional    pic s9(11)v99.
003270         05  Wt000-Tgt-Pct         pic s9v9(6).
003280         05  Wt000-Tgt-Confidence  pic 9v9(6).
003290         05  Wt000-Tgt-Horizon     pic 9(3)   comp.
003300         05  Wt000-Tgt-Stop-Hint   pic s9(7)v9(4).
003310         05  Wt000-Tgt-Tp-Hint     pic s9(7)v9(4).
003320*
003330 01  WT000-Size-Control.
003340     03  Wt000-Sz-Raw-Count             pic 9(4)  comp.
003350     03  Wt000-Sz-Equity                pic s9(11)v99.
003360     03  Wt000-Sz-Max-Position-Pct      pic 9v9999.
003370     03  Wt000-Sz-Max-Exposure-Pct      pic 9v9999.
003380     03  Wt000-Sz-Sizing-Method         pic x(6).
003390     03  Wt000-Sz-Merged-Out-Count      pic 9(4)  comp.
003400     03  Wt000-Sz-Dropped-Out-Count     pic 9(4)  comp.
003410     03  Wt000-Sz-Target-Out-Count      pic 9(4)  comp.
003420*
003430*    Flat byte view of the sizing-call parameter block, same
003440*    trace use as the filter block above.
003450*
003460 01  WT000-Size-Control-R redefines WT000-Size-Control.
003470     03  Wt000-Sz-Flat  pic x(37).
003480*
003490 01  WT000-Abs-Work.
003500     03  Wt000-Abs-Generic-In      pic s9(11)v9(6) comp-3.
003510     03  Wt000-Abs-Generic-Out     pic s9(11)v9(6) comp-3.
003520     03  Wt000-Cmp-A               pic s9(11)v9(6) comp-3.
003530     03  Wt000-Cmp-B               pic s9(11)v9(6) comp-3.
003540     03  Wt000-Swap-Entry          pic x(60).
003550*
003560 01  WT000-U1-Work.
003570     03  Wt000-Freshest-Date      pic 9(8)   value zero.
003580     03  Wt000-Fresh-Min-Date     pic 9(8)   value zero.
003590     03  Wt000-Fresh-Count        binary-long value zero.
003600     03  Wt000-Stale-Count        binary-long value zero.
003610     03  Wt000-Missing-Count      binary-long value zero.
003620     03  Wt000-Stale-Frac         pic 9v9(6) comp-3.
003630     03  Wt000-Eval-Ts            pic 9(8)   value zero.
003640     03  Wt000-Diff-Parms.
003650         05  Wt000-Diff-Function    pic x(4).
003660         05  Wt000-Diff-Date-1      pic 9(8).
003670         05  Wt000-Diff-Date-2      pic 9(8).
003680         05  Wt000-Diff-Day-Number  binary-long.
003690         05  Wt000-Diff-Weekday     pic 9.
003700         05  Wt000-Diff-Days        binary-long.
003710*
003720 01  WT000-Work-Ix.
003730     03  Wt000-I                  binary-long.
003740     03  Wt000-J                  binary-long.
003750     03  Wt000-K                  binary-long.
003760     03  Wt000-Fsx                binary-long.
003770     03  Wt000-Search-Symbol      pic x(8)    value spaces.
003780     03  Wt000-Prior-Symbol       pic x(8)    value spaces.
003790*
003800 01  WT000-Explain-Line.
003810     03  filler                   pic x(9)   value "Cycle at ".
003820     03  Wt000-Ex-Date            pic 9(8).
003830     03  filler                   pic x(13)
003840                                   value "; Universe = ".
003850     03  Wt000-Ex-Inc             pic zzz9.
003860     03  filler                   pic x(1)   value "/".
003870     03  Wt000-Ex-Raw             pic zzz9.
003880     03  filler                   pic x(11)  value "; Signals ".
003890     03  Wt000-Ex-Sig-Raw         pic zzz9.
003900     03  filler                   pic x(9)   value " raw -> ".
003910     03  Wt000-Ex-Sig-Merged      pic zzz9.
003920     03  filler                   pic x(11)  value " merged,  ".
003930     03  Wt000-Ex-Sig-Drop        pic zzz9.
003940     03  filler                   pic x(11)  value " dropped; ".
003950     03  Wt000-Ex-Targets         pic zzz9.
003960     03  filler                   pic x(10)  value " targets.".
003970*
003980 01  Error-Messages.
003990     03  WT001               pic x(40)
004000         value "WT001 UNIVERSE CONTROL CARD IS EMPTY".
004010     03  WT002               pic x(40)
004020         value "WT002 CIRCUIT BREAKER TRIPPED - NO TRADE".
004030*
004040 linkage                 section.
004050*----------------------
004060*
004070 01  WT-Calling-Data.
004080     copy     "wtcall.cob".
004090*
004100 procedure division      using WT-Calling-Data.
004110*==========================================================
004120*
004130 0000-Main                   section.
004140*************************************
004150     perform  1000-Initialize-Run   thru 1000-Exit.
004160     perform  2000-Load-Bar-History thru 2000-Exit.
004170     perform  2500-Resolve-Timestamp thru 2500-Exit.
004180*
004190     if       Wt000-Trade-Is-Allowed
004200              perform 3000-Filter-Universe    thru 3000-Exit
004210              perform 4000-Evaluate-Strategies thru 4000-Exit
004220              perform 5000-Normalize-Size      thru 5000-Exit
004230     end-if.
004240*
004250     perform  8000-Write-Intent-Output thru 8000-Exit.
004260     perform  9000-Terminate-Run       thru 9000-Exit.
004270     goback.
004280*
004290 0000-Exit.  exit section.
004300*
004310 1000-Initialize-Run         section.
004320*************************************
004330     open     input Universe-Parms-File.
004340     if       not Wt000-Up-Ok
004350              display WT001 upon console.
004360     open     input Daily-Bars-File.
004370     open     output Intent-Out-File.
004380*
004390     perform  1100-Read-Universe-Parms thru 1100-Exit
004400              until Wt000-No-More-Parms.
004410*
004420 1000-Exit.
004430     exit     section.
004440*
004450 1100-Read-Universe-Parms    section.
004460*************************************
004470     read     Universe-Parms-File
004480              at end set Wt000-No-More-Parms to true
004490     end-read.
004500     if       not Wt000-No-More-Parms
004510              evaluate Prm-Rec-Cd
004520                when "P"
004530                     move Prp-Equity to Wt000-Pf-Equity
004540                     move Prp-Cash   to Wt000-Pf-Cash
004550                when "H"
004560                     add  1 to Wt000-Pf-Holding-Count
004570                     move Prh-Symbol to
004580                          Wt000-Ph-Symbol (Wt000-Pf-Holding-Count)
004590                     move Prh-Qty to
004600                          Wt000-Ph-Qty (Wt000-Pf-Holding-Count)
004610                     move Prh-Avg-Entry to Wt000-Ph-Avg-Entry
004620                          (Wt000-Pf-Holding-Count)
004630                when "C"
004640                     move Prc-Min-Price        to Wt000-Min-Price
004650                     move Prc-Min-Avg-Volume   to
004660                          Wt000-Min-Avg-Volume
004670                     move Prc-Max-Names        to Wt000-Max-Names
004680                     move Prc-Max-Stale-Min    to
004690                          Wt000-Max-Stale-Min
004700                     move Prc-Max-Stale-Frac   to
004710                          Wt000-Max-Stale-Frac
004720                     move Prc-Max-Position-Pct to
004730                          Wt000-Max-Position-Pct
004740                     move Prc-Max-Exposure-Pct to
004750                          Wt000-Max-Exposure-Pct
004760                     move Prc-Sizing-Method    to
004770                          Wt000-Sizing-Method
004780                when "X"
004790                     add  1 to Wt000-Excl-Count
004800                     move Prx-Symbol to
004810                          Wt000-Excl-Symbol (Wt000-Excl-Count)
004820                when "U"
004830                     add  1 to Wt000-Raw-Uni-Count
004840                     move Pru-Symbol to Wt000-Raw-Uni-Symbol
004850                          (Wt000-Raw-Uni-Count)
004860                     move Pru-Symbol to
004870                          Wt000-Sb-Symbol (Wt000-Raw-Uni-Count)
004880                     move zero to
004890                          Wt000-Sb-Bar-Count (Wt000-Raw-Uni-Count)
004900              end-evaluate
004910     end-if.
004920*
004930 1100-Exit.
004940     exit     section.
004950*
004960 2000-Load-Bar-History       section.
004970*************************************
004980*    Sequential pass over the sorted daily-bar store, symbol
004990*    ascending then date ascending.  Each symbol's window
005000*    keeps only the last 20 bars seen (the table is shifted
005010*    down one slot when full, oldest bar dropped).
005020*
005030     perform  2050-Read-Daily-Bar thru 2050-Exit
005040              until Wt000-No-More-Bars.
005050*
005060 2000-Exit.
005070     exit     section.
005080*
005090 2050-Read-Daily-Bar         section.
005100*************************************
005110     read     Daily-Bars-File
005120              at end set Wt000-No-More-Bars to true
005130     end-read.
005140     if       not Wt000-No-More-Bars
005150              move    Bar-Symbol to Wt000-Search-Symbol
005160              perform 2100-Find-Symbol-Slot thru 2100-Exit
005170              if    Wt000-Sx > zero
005180                    perform 2200-Post-Bar-To-Window thru 2200-Exit
005190              end-if
005200     end-if.
005210*
005220 2050-Exit.
005230     exit     section.
005240*
005250 2100-Find-Symbol-Slot       section.
005260*************************************
005270*    Looks up Wt000-Search-Symbol in the raw-universe table and
005280*    hands back its slot in Wt000-Sx (zero if not found).  The
005290*    caller loads the search symbol first - used both while
005300*    reading the bar store (against the bar just read) and
005310*    while evaluating strategies (against the traded symbol).
005320*
005330     move     zero to Wt000-Sx.
005340     perform  2150-Test-One-Symbol-Slot thru 2150-Exit
005350              varying Wt000-Fsx from 1 by 1
005360              until Wt000-Fsx > Wt000-Raw-Uni-Count.
005370*
005380 2100-Exit.
005390     exit     section.
005400*
005410 2150-Test-One-Symbol-Slot   section.
005420*************************************
005430     if       Wt000-Sb-Symbol (Wt000-Fsx) = Wt000-Search-Symbol
005440              move Wt000-Fsx to Wt000-Sx
005450     end-if.
005460*
005470 2150-Exit.
005480     exit     section.
005490*
005500 2200-Post-Bar-To-Window     section.
005510*************************************
005520     if       Wt000-Sb-Bar-Count (Wt000-Sx) >= 20
005530              perform 2250-Shift-One-Bar-Slot thru 2250-Exit
005540                      varying Wt000-K from 1 by 1
005550                      until Wt000-K >= 20
005560       else
005570              add  1 to Wt000-Sb-Bar-Count (Wt000-Sx)
005580     end-if.
005590     move     Wt000-Sb-Bar-Count (Wt000-Sx) to Wt000-K.
005600     move     Bar-Date  to Wt000-Sb-Date  (Wt000-Sx, Wt000-K).
005610     move     Bar-Open  to Wt000-Sb-Open  (Wt000-Sx, Wt000-K).
005620     move     Bar-Close to Wt000-Sb-Close (Wt000-Sx, Wt000-K).
005630     move     Bar-Volume to Wt000-Sb-Volume (Wt000-Sx, Wt000-K).
005640     move     Bar-Date  to Wt000-Sb-Latest-Date (Wt000-Sx).
005650*
005660 2200-Exit.
005670     exit     section.
005680*
005690 2250-Shift-One-Bar-Slot     section.
005700*************************************
005710     move     Wt000-Sb-Bar (Wt000-Sx, Wt000-K + 1)
005720              to Wt000-Sb-Bar (Wt000-Sx, Wt000-K).
005730*
005740 2250-Exit.
005750     exit     section.
005760*
005770*=================================================================
005780*    U1 - EVALUATION TIMESTAMP RESOLUTION
005790*=================================================================
005800*
005810 2500-Resolve-Timestamp      section.
005820*************************************
005830     move     zero to Wt000-Freshest-Date Wt000-Fresh-Min-Date
005840                       Wt000-Fresh-Count Wt000-Stale-Count
005850                       Wt000-Missing-Count.
005860*
005870     perform  2550-Check-One-Freshness thru 2550-Exit
005880              varying Wt000-I from 1 by 1
005890              until Wt000-I > Wt000-Raw-Uni-Count.
005900*
005910     perform  2560-Check-One-Staleness thru 2560-Exit
005920              varying Wt000-I from 1 by 1
005930              until Wt000-I > Wt000-Raw-Uni-Count.
005940*
005950     if       Wt000-Fresh-Count > zero
005960              move Wt000-Fresh-Min-Date to Wt000-Eval-Ts
005970       else
005980              move Wt000-Freshest-Date to Wt000-Eval-Ts
005990     end-if.
006000*
006010     if       Wt000-Raw-Uni-Count = zero
006020              compute Wt000-Stale-Frac = zero
006030       else
006040              compute Wt000-Stale-Frac rounded =
006050                      (Wt000-Stale-Count + Wt000-Missing-Count) /
006060                      Wt000-Raw-Uni-Count
006070     end-if.
006080*
006090     if       Wt000-Stale-Frac > Wt000-Max-Stale-Frac
006100              move "N" to Wt000-Trade-Allowed
006110              display WT002 upon console
006120       else
006130              perform 2600-Audit-Stale-Missing thru 2600-Exit
006140     end-if.
006150*
006160 2500-Exit.
006170     exit     section.
006180*
006190 2550-Check-One-Freshness    section.
006200*************************************
006210     if       Wt000-Sb-Bar-Count (Wt000-I) = zero
006220              set Wt000-Sb-Is-Missing (Wt000-I) to true
006230              add 1 to Wt000-Missing-Count
006240     else
006250        if    Wt000-Sb-Latest-Date (Wt000-I) >
006260              Wt000-Freshest-Date
006270              move Wt000-Sb-Latest-Date (Wt000-I) to
006280                   Wt000-Freshest-Date
006290        end-if
006300     end-if.
006310*
006320 2550-Exit.
006330     exit     section.
006340*
006350 2560-Check-One-Staleness    section.
006360*************************************
006370     if       Wt000-Sb-Bar-Count (Wt000-I) not = zero
006380              move "DIFF" to Wt000-Diff-Function
006390              move Wt000-Sb-Latest-Date (Wt000-I) to
006400                   Wt000-Diff-Date-1
006410              move Wt000-Freshest-Date to Wt000-Diff-Date-2
006420              call "wt050" using Wt000-Diff-Parms
006430              if   Wt000-Diff-Days * 1440 >
006440                   Wt000-Max-Stale-Min
006450                   move "Y" to Wt000-Sb-Stale-Flag (Wt000-I)
006460                   add  1 to Wt000-Stale-Count
006470              else
006480                   add  1 to Wt000-Fresh-Count
006490                   if   Wt000-Fresh-Min-Date = zero or
006500                        Wt000-Sb-Latest-Date (Wt000-I) <
006510                        Wt000-Fresh-Min-Date
006520                        move Wt000-Sb-Latest-Date (Wt000-I)
006530                             to Wt000-Fresh-Min-Date
006540                   end-if
006550              end-if
006560     end-if.
006570*
006580 2560-Exit.
006590     exit     section.
006600*
006610 2600-Audit-Stale-Missing    section.
006620*************************************
006630*    Circuit breaker not tripped - park the stale/missing
006640*    symbols on the exclusion audit and drop them from the
006650*    working universe before the U2 filter runs.
006660*
006670     perform  2650-Audit-One-Stale-Missing thru 2650-Exit
006680              varying Wt000-I from 1 by 1
006690              until Wt000-I > Wt000-Raw-Uni-Count.
006700*
006710 2600-Exit.
006720     exit     section.
006730*
006740 2650-Audit-One-Stale-Missing section.
006750*************************************
006760     if       Wt000-Sb-Is-Stale (Wt000-I) or
006770              Wt000-Sb-Is-Missing (Wt000-I)
006780              add  1 to Wt000-Aud-Count
006790              move Wt000-Sb-Symbol (Wt000-I) to
006800                   Wt000-Aud-Symbol (Wt000-Aud-Count)
006810              move "DATA-TOO-STALE" to
006820                   Wt000-Aud-Reason (Wt000-Aud-Count)
006830              move "Latest bar outside the staleness window"
006840                   to Wt000-Aud-Detail (Wt000-Aud-Count)
006850     end-if.
006860*
006870 2650-Exit.
006880     exit     section.
006890*
006900*=================================================================
006910*    U2 - UNIVERSE FILTERING  (calls wt100)
006920*=================================================================
006930*
006940 3000-Filter-Universe        section.
006950*************************************
006960     move     zero to Wt000-Inc-Count.
006970     move     Wt000-Raw-Uni-Count       to
006980              Wt000-Filt-Universe-Count.
006990     move     Wt000-Min-Price           to Wt000-Filt-Min-Price.
007000     move     Wt000-Min-Avg-Volume      to
007010              Wt000-Filt-Min-Avg-Volume.
007020     move     Wt000-Max-Names           to Wt000-Filt-Max-Names.
007030     move     Wt000-Excl-Count          to
007040              Wt000-Filt-Exclude-List-Count.
007050     perform  3050-Build-Filter-Table   thru 3050-Exit.
007060*
007070     call     "wt100" using
007080              Wt000-Filter-Control
007090              Wt000-Filter-Universe-Table
007100              Wt000-Excl-List
007110              Wt000-Included-Universe
007120              Wt000-Filter-Audit-Table.
007130*
007140     move     Wt000-Filt-Included-Count to Wt000-Inc-Count.
007150*
007160*    The filter's own audit entries (manually-excluded, thin
007170*    data, below-min-price/volume, max-names) get appended
007180*    after U1's own stale/missing entries on the listing - the
007190*    two lists are kept apart in working storage since wt100
007200*    clears its own audit table to zero entries on every call.
007210*
007220 3000-Exit.
007230     exit     section.
007240*
007250 3050-Build-Filter-Table     section.
007260*************************************
007270*    Translates the house bar-history table (which carries the
007280*    per-bar date and open, and the staleness flag, that wt100
007290*    has no need to see) into the flat close/volume view wt100
007300*    expects on its USING.
007310*
007320     perform  3060-Build-One-Filter-Entry thru 3060-Exit
007330              varying Wt000-I from 1 by 1
007340              until Wt000-I > Wt000-Raw-Uni-Count.
007350*
007360 3050-Exit.
007370     exit     section.
007380*
007390 3060-Build-One-Filter-Entry section.
007400*************************************
007410     move     Wt000-Sb-Symbol (Wt000-I) to
007420              Wt000-Fu-Symbol (Wt000-I).
007430     move     Wt000-Sb-Bar-Count (Wt000-I) to
007440              Wt000-Fu-Bar-Count (Wt000-I).
007450     move     "N" to Wt000-Fu-Included (Wt000-I).
007460     perform  3070-Copy-One-Bar-To-Filter thru 3070-Exit
007470              varying Wt000-K from 1 by 1
007480              until Wt000-K > Wt000-Sb-Bar-Count (Wt000-I).
007490*
007500 3060-Exit.
007510     exit     section.
007520*
007530 3070-Copy-One-Bar-To-Filter section.
007540*************************************
007550     move     Wt000-Sb-Close (Wt000-I, Wt000-K) to
007560              Wt000-Fu-Close (Wt000-I, Wt000-K).
007570     move     Wt000-Sb-Volume (Wt000-I, Wt000-K) to
007580              Wt000-Fu-Volume (Wt000-I, Wt000-K).
007590*
007600 3070-Exit.
007610     exit     section.
007620*
007630*=================================================================
007640*    U3 - STRATEGY EVALUATION  (calls wt200 once per symbol)
007650*=================================================================
007660*
007670 4000-Evaluate-Strategies    section.
007680*************************************
007690     move     zero to Wt000-Sig-Count.
007700     perform  4100-Evaluate-One-Symbol thru 4100-Exit
007710              varying Wt000-I from 1 by 1
007720              until Wt000-I > Wt000-Inc-Count.
007730     perform  4900-Sort-Signals-Desc thru 4900-Exit.
007740*
007750 4000-Exit.
007760     exit     section.
007770*
007780 4100-Evaluate-One-Symbol    section.
007790*************************************
007800     perform  4200-Build-Week-Bars    thru 4200-Exit.
007810     perform  4300-Build-Position-State thru 4300-Exit.
007820     call     "wt200" using
007830              Wt200-Ext-Week-Bars
007840              Wt200-Ext-Position-State
007850              Wt200-Ext-Parms
007860              Wt200-Ext-Out-Signal.
007870*
007880     add      1 to Wt000-Sig-Count.
007890     move     Wt000-Inc-Symbol (Wt000-I) to
007900              Wt000-Sig-Symbol (Wt000-Sig-Count).
007910     move     Wt200-Out-Side       to
007920              Wt000-Sig-Side (Wt000-Sig-Count).
007930     move     Wt200-Out-Strength   to
007940              Wt000-Sig-Strength (Wt000-Sig-Count).
007950     move     Wt200-Out-Confidence to
007960              Wt000-Sig-Confidence (Wt000-Sig-Count).
007970     move     Wt200-Out-Horizon    to
007980              Wt000-Sig-Horizon (Wt000-Sig-Count).
007990     move     Wt200-Out-Stop-Price to
008000              Wt000-Sig-Stop-Price (Wt000-Sig-Count).
008010     move     Wt200-Out-Tp-Price   to
008020              Wt000-Sig-Tp-Price (Wt000-Sig-Count).
008030     move     1.0                  to
008040              Wt000-Sig-Strategy-Wt (Wt000-Sig-Count).
008050     move     1.0                  to
008060              Wt000-Sig-Edge-Scale (Wt000-Sig-Count).
008070     move     zero                 to
008080              Wt000-Sig-Cost-Bps (Wt000-Sig-Count).
008090*
008100 4100-Exit.
008110     exit     section.
008120*
008130 4200-Build-Week-Bars        section.
008140*************************************
008150*    Current-week bars for the traded symbol - the last 5
008160*    entries of the 20-bar window whose date falls in the
008170*    same ISO week as the evaluation timestamp.  Weekday
008180*    codes come from wt050.
008190*
008200     move     zero to Wt200-Ext-Bar-Count.
008210     move     Wt000-Inc-Symbol (Wt000-I) to Wt000-Search-Symbol.
008220     perform  2100-Find-Symbol-Slot thru 2100-Exit.
008230     if       Wt000-Sx > zero
008240              perform 4225-Check-One-Week-Bar thru 4225-Exit
008250                      varying Wt000-K from 1 by 1
008260                      until Wt000-K >
008270                            Wt000-Sb-Bar-Count (Wt000-Sx)
008280     end-if.
008290*
008300 4200-Exit.
008310     exit     section.
008320*
008330 4225-Check-One-Week-Bar     section.
008340*************************************
008350     if       Wt000-Sb-Date (Wt000-Sx, Wt000-K) <=
008360              Wt000-Eval-Ts
008370              perform 4250-Append-Week-Bar thru
008380                      4250-Exit
008390     end-if.
008400*
008410 4225-Exit.
008420     exit     section.
008430*
008440 4250-Append-Week-Bar        section.
008450*************************************
008460     if       Wt200-Ext-Bar-Count < 5
008470              add  1 to Wt200-Ext-Bar-Count
008480              move Wt000-Sb-Open (Wt000-Sx, Wt000-K) to
008490                   Wt200-Ext-Bar-Open (Wt200-Ext-Bar-Count)
008500              move Wt000-Sb-Close (Wt000-Sx, Wt000-K) to
008510                   Wt200-Ext-Bar-Close (Wt200-Ext-Bar-Count)
008520              move "WKDY" to Wt000-Diff-Function
008530              move Wt000-Sb-Date (Wt000-Sx, Wt000-K) to
008540                   Wt000-Diff-Date-1
008550              call "wt050" using Wt000-Diff-Parms
008560              move Wt000-Diff-Weekday to
008570                   Wt200-Ext-Bar-Weekday (Wt200-Ext-Bar-Count)
008580     end-if.
008590*
008600 4250-Exit.
008610     exit     section.
008620*
008630 4300-Build-Position-State   section.
008640*************************************
008650     move     "N" to Wt200-Ext-Ps-Holding.
008660     move     "NORMAL  " to Wt200-Ext-Ps-Mode.
008670     move     zero to Wt200-Ext-Ps-Entry-Price.
008680     move     Wt000-Weakness-Enabled to
008690              Wt200-Ext-Weakness-Enabled.
008700     move     Wt000-Stop-Method      to Wt200-Ext-Stop-Method.
008710*
008720     perform  4350-Check-One-Holding thru 4350-Exit
008730              varying Wt000-J from 1 by 1
008740              until Wt000-J > Wt000-Pf-Holding-Count.
008750*
008760 4300-Exit.
008770     exit     section.
008780*
008790 4350-Check-One-Holding      section.
008800*************************************
008810     if       Wt000-Ph-Symbol (Wt000-J) =
008820              Wt000-Inc-Symbol (Wt000-I)
008830              move "Y" to Wt200-Ext-Ps-Holding
008840              move Wt000-Ph-Avg-Entry (Wt000-J) to
008850                   Wt200-Ext-Ps-Entry-Price
008860     end-if.
008870*
008880 4350-Exit.
008890     exit     section.
008900*
008910 4900-Sort-Signals-Desc      section.
008920*************************************
008930*    Descending |strength|, then descending confidence, then
008940*    symbol ascending - a plain bubble pass, the signal table
008950*    is never large.
008960*
008970     perform  4920-Bubble-One-Pass thru 4920-Exit
008980              varying Wt000-I from 1 by 1
008990              until Wt000-I >= Wt000-Sig-Count.
009000*
009010 4900-Exit.
009020     exit     section.
009030*
009040 4920-Bubble-One-Pass        section.
009050*************************************
009060     perform  4950-Compare-And-Swap thru 4950-Exit
009070              varying Wt000-J from 1 by 1
009080              until Wt000-J > Wt000-Sig-Count - Wt000-I.
009090*
009100 4920-Exit.
009110     exit     section.
009120*
009130 4950-Compare-And-Swap       section.
009140*************************************
009150     move     Wt000-Sig-Strength (Wt000-J) to
009160              Wt000-Abs-Generic-In.
009170     perform  9010-Abs-Generic thru 9010-Exit.
009180     move     Wt000-Abs-Generic-Out to Wt000-Cmp-A.
009190     move     Wt000-Sig-Strength (Wt000-J + 1) to
009200              Wt000-Abs-Generic-In.
009210     perform  9010-Abs-Generic thru 9010-Exit.
009220     move     Wt000-Abs-Generic-Out to Wt000-Cmp-B.
009230*
009240     if       Wt000-Cmp-A < Wt000-Cmp-B or
009250              (Wt000-Cmp-A = Wt000-Cmp-B and
009260               Wt000-Sig-Confidence (Wt000-J) <
009270               Wt000-Sig-Confidence (Wt000-J + 1)) or
009280              (Wt000-Cmp-A = Wt000-Cmp-B and
009290               Wt000-Sig-Confidence (Wt000-J) =
009300               Wt000-Sig-Confidence (Wt000-J + 1) and
009310               Wt000-Sig-Symbol (Wt000-J) >
009320               Wt000-Sig-Symbol (Wt000-J + 1))
009330              move Wt000-Sig-Entry (Wt000-J) to Wt000-Swap-Entry
009340              move Wt000-Sig-Entry (Wt000-J + 1) to
009350                   Wt000-Sig-Entry (Wt000-J)
009360              move Wt000-Swap-Entry to
009370                   Wt000-Sig-Entry (Wt000-J + 1)
009380     end-if.
009390*
009400 4950-Exit.
009410     exit     section.
009420*
009430*=================================================================
009440*    U4/U5/U6 - NORMALIZE, DECONFLICT, SIZE  (calls wt300)
009450*=================================================================
009460*
009470 5000-Normalize-Size         section.
009480*************************************
009490     move     Wt000-Sig-Count         to Wt000-Sz-Raw-Count.
009500     move     Wt000-Pf-Equity         to Wt000-Sz-Equity.
009510     move     Wt000-Max-Position-Pct  to
009520              Wt000-Sz-Max-Position-Pct.
009530     move     Wt000-Max-Exposure-Pct  to
009540              Wt000-Sz-Max-Exposure-Pct.
009550     move     Wt000-Sizing-Method     to Wt000-Sz-Sizing-Method.
009560*
009570     call     "wt300" using
009580              Wt000-Size-Control
009590              Wt000-Signal-Table
009600              Wt000-Merged-Table
009610              Wt000-Dropped-Table
009620              Wt000-Target-Table.
009630*
009640     move     Wt000-Sz-Merged-Out-Count  to Wt000-Mrg-Count.
009650     move     Wt000-Sz-Dropped-Out-Count to Wt000-Drp-Count.
009660     move     Wt000-Sz-Target-Out-Count  to Wt000-Tgt-Count.
009670*
009680 5000-Exit.
009690     exit     section.
009700*
009710*=================================================================
009720*    INTENT LISTING
009730*=================================================================
009740*
009750 8000-Write-Intent-Output    section.
009760*************************************
009770     perform  8100-Write-Header-Line thru 8100-Exit.
009780     perform  8200-Write-Exclusions  thru 8200-Exit.
009790     perform  8300-Write-Merged      thru 8300-Exit.
009800     perform  8400-Write-Dropped     thru 8400-Exit.
009810     perform  8500-Write-Targets     thru 8500-Exit.
009820     perform  8600-Write-Explain     thru 8600-Exit.
009830*
009840 8000-Exit.
009850     exit     section.
009860*
009870 8100-Write-Header-Line      section.
009880*************************************
009890     move     spaces to IN-Record.
009900     string   "INTENT DATE " Wt000-Eval-Ts
009910              " TRADE-ALLOWED=" Wt000-Trade-Allowed
009920              " SIZING=" Wt000-Sizing-Method
009930              " INCLUDED=" Wt000-Inc-Count
009940              " EXCLUDED=" Wt000-Aud-Count
009950              Wt000-Filt-Excluded-Count
009960              delimited by size into IN-Record.
009970     write    IN-Record.
009980*
009990 8100-Exit.
010000     exit     section.
010010*
010020 8200-Write-Exclusions       section.
010030*************************************
010040*    U1's stale/missing list first, then the filter's own
010050*    manually-excluded / thin-data / price / volume / max-names
010060*    list - see the remark on WT000-Filter-Audit-Table above.
010070*
010080     perform  8250-Write-One-U1-Exclusion thru 8250-Exit
010090              varying Wt000-I from 1 by 1
010100              until Wt000-I > Wt000-Aud-Count.
010110*
010120     perform  8260-Write-One-Filter-Exclusion thru 8260-Exit
010130              varying Wt000-I from 1 by 1
010140              until Wt000-I > Wt000-Filt-Excluded-Count.
010150*
010160 8200-Exit.
010170     exit     section.
010180*
010190 8250-Write-One-U1-Exclusion section.
010200*************************************
010210     move     spaces to IN-Record.
010220     string   "EXCL " Wt000-Aud-Symbol (Wt000-I)
010230              " " Wt000-Aud-Reason (Wt000-I)
010240              " " Wt000-Aud-Detail (Wt000-I)
010250              delimited by size into IN-Record.
010260     write    IN-Record.
010270*
010280 8250-Exit.
010290     exit     section.
010300*
010310 8260-Write-One-Filter-Exclusion section.
010320*************************************
010330     move     spaces to IN-Record.
010340     string   "EXCL " Wt000-Fa-Symbol (Wt000-I)
010350              " " Wt000-Fa-Reason (Wt000-I)
010360              " " Wt000-Fa-Detail (Wt000-I)
010370              delimited by size into IN-Record.
010380     write    IN-Record.
010390*
010400 8260-Exit.
010410     exit     section.
010420*
010430 8300-Write-Merged           section.
010440*************************************
010450     perform  8350-Write-One-Merged thru 8350-Exit
010460              varying Wt000-I from 1 by 1
010470              until Wt000-I > Wt000-Mrg-Count.
010480*
010490 8300-Exit.
010500     exit     section.
010510*
010520 8350-Write-One-Merged       section.
010530*************************************
010540     move     spaces to IN-Record.
010550     string   "MRGD " Wt000-Mrg-Symbol (Wt000-I)
010560              " " Wt000-Mrg-Side (Wt000-I)
010570              delimited by size into IN-Record.
010580     write    IN-Record.
010590*
010600 8350-Exit.
010610     exit     section.
010620*
010630 8400-Write-Dropped          section.
010640*************************************
010650     perform  8450-Write-One-Dropped thru 8450-Exit
010660              varying Wt000-I from 1 by 1
010670              until Wt000-I > Wt000-Drp-Count.
010680*
010690 8400-Exit.
010700     exit     section.
010710*
010720 8450-Write-One-Dropped      section.
010730*************************************
010740     move     spaces to IN-Record.
010750     string   "DROP " Wt000-Drp-Symbol (Wt000-I)
010760              " " Wt000-Drp-Reason (Wt000-I)
010770              delimited by size into IN-Record.
010780     write    IN-Record.
010790*
010800 8450-Exit.
010810     exit     section.
010820*
010830 8500-Write-Targets          section.
010840*************************************
010850     perform  8550-Write-One-Target thru 8550-Exit
010860              varying Wt000-I from 1 by 1
010870              until Wt000-I > Wt000-Tgt-Count.
010880*
010890 8500-Exit.
010900     exit     section.
010910*
010920 8550-Write-One-Target       section.
010930*************************************
010940     move     spaces to IN-Record.
010950     string   "TGT  " Wt000-Tgt-Symbol (Wt000-I)
010960              " " Wt000-Tgt-Notional (Wt000-I)
010970              delimited by size into IN-Record.
010980     write    IN-Record.
010990*
011000 8550-Exit.
011010     exit     section.
011020*
011030 8600-Write-Explain          section.
011040*************************************
011050     move     Wt000-Eval-Ts    to Wt000-Ex-Date.
011060     move     Wt000-Inc-Count  to Wt000-Ex-Inc.
011070     move     Wt000-Raw-Uni-Count to Wt000-Ex-Raw.
011080     move     Wt000-Sig-Count  to Wt000-Ex-Sig-Raw.
011090     move     Wt000-Mrg-Count  to Wt000-Ex-Sig-Merged.
011100     move     Wt000-Drp-Count  to Wt000-Ex-Sig-Drop.
011110     move     Wt000-Tgt-Count  to Wt000-Ex-Targets.
011120     move     spaces to IN-Record.
011130     move     WT000-Explain-Line to IN-Record.
011140     write    IN-Record.
011150*
011160 8600-Exit.
011170     exit     section.
011180*
011190 9000-Terminate-Run          section.
011200*************************************
011210     close    Daily-Bars-File Universe-Parms-File Intent-Out-File.
011220*
011230 9000-Exit.
011240     exit     section.
011250*
011260*=================================================================
011270*    ABSOLUTE-VALUE HELPER - no intrinsic FUNCTIONs on this
011280*    compiler line.
011290*=================================================================
011300*
011310 9010-Abs-Generic            section.
011320*************************************
011330     if       Wt000-Abs-Generic-In < zero
011340              compute Wt000-Abs-Generic-Out =
011350                      Wt000-Abs-Generic-In * -1
011360       else
011370              move    Wt000-Abs-Generic-In to
011380                      Wt000-Abs-Generic-Out
011390     end-if.
011400*
011410 9010-Exit.
011420     exit     section.
011430 

000010*****************************************************************
000020*                                                               *
000030*              Bar Sequence Gap Detection - Batch              *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*=================================
000090*
000100     program-id.         wt600.
000110*
000120*    Author.             S J Ferraro, 14/03/1987.
000130*
000140*    Installation.       Meridian Fund Systems - Batch Trading.
000150*
000160*    Date-Written.       14/03/1987.
000170*
000180*    Date-Compiled.
000190*
000200*    Security.           Proprietary - Meridian Fund Systems Inc.
000210*                         Internal use only.
000220*
000230*    Remarks.            Scans the daily bar store, symbol by
000240*                         symbol in date order, then the five-
000250*                         minute intraday store the same way,
000260*                         looking for a hole in the sequence big
000270*                         enough to matter - a run of calendar
000280*                         days with no daily bar, or a run of
000290*                         intraday bars missing inside the same
000300*                         trading session.  Every qualifying hole
000310*                         is written to the gap-finding feed for
000320*                         the data-quality desk to chase down;
000330*                         a running count of out-of-order bars is
000340*                         kept and reported at end of job.
000350*
000360*                         Originally the stock ledger's missing-
000370*                         posting-date scan - walked the ledger
000380*                         looking for a posting date more than a
000390*                         set number of days after the one before
000400*                         it, which meant a branch had stopped
000410*                         wiring in its daily postings.  The gap-
000420*                         width test below is the same arithmetic;
000430*                         only the two stores being walked, and
000440*                         the record written when a hole is found,
000450*                         are new.
000460*
000470*    Called Modules.     wt050.
000480*
000490*    Files Used.         DAILY-BARS     (in)
000500*                         INTRADAY-BARS  (in)
000510*                         GAPS-OUT       (out)
000520*
000530*    Error Messages Used. None.
000540*
000550* Changes:
000560*  14/03/87 sjf -       Written for the ledger missing-posting-   WT6087  
000570*                       date scan - flagged a branch whose        WT6087  
000580*                       postings ran more than 5 days behind      WT6087  
000590*                       the ledger date.                          WT6087  
000600*  19/08/91 sjf -  1.1  Added the second gap width for branches   WT6187  
000610*                       posting twice weekly instead of daily.    WT6187  
000620*  11/04/96 klm -  1.2  Recompiled for the RS/6000 move.          WT6287  
000630*  02/12/98 dp  - Y2K   Reviewed - eight digit dates already      WT6388  
000640*                       held here, passed with no change.         WT6388  
000650*  22/02/26 rjm -  2.0  Re-cut for the swing-trading batch - the  WT6488  
000660*                       ledger walk became the daily-bar and      WT6488  
000670*                       intraday-bar sequence walk, the branch    WT6488  
000680*                       flag became a GAPS-OUT record per hole,   WT6488  
000690*                       and the out-of-order posting count        WT6488  
000700*                       became the monotonicity-violation count.  WT6488  
000710*  23/02/26 rjm -  2.1  Added the duplicate-start check after     WT6589  
000720*                       the first live run turned up the same     WT6589  
000730*                       gap twice where a vendor feed had         WT6589  
000740*                       re-sent a day's bars.                     WT6589  
000750*  20/03/26 rjm - 2.11  Dropped the SPECIAL-NAMES clause - C01/   WT6689  
000760*                       Top-Of-Form, the CLASS test and UPSI-0    WT6689  
000770*                       were all copied in from the other programsWT6689  
000780*                       but never read here.  No logic change.    WT6689  
000790*
000800 environment             division.
000810*=================================
000820*
000830 input-output            section.
000840 file-control.
000850     select   Daily-Bars-File    assign to "DAILY-BARS"
000860              organization is line sequential
000870              file status is Wt600-Db-Status.
000880     select   Intraday-Bars-File assign to "INTRADAY-BARS"
000890              organization is line sequential
000900              file status is Wt600-Ib-Status.
000910     select   Gaps-Out-File      assign to "GAPS-OUT"
000920              organization is line sequential
000930              file status is Wt600-Go-Status.
000940*
000950 data                    division.
000960*=================================
000970*
000980 file section.
000990*
001000 fd  Daily-Bars-File.
001010 01  DB-Record.
001020     copy     "wtbar.cob".
001030*
001040 fd  Intraday-Bars-File.
001050 01  IB-Record.
001060     copy     "wtibar.cob".
001070*
001080 fd  Gaps-Out-File.
001090 01  GO-Record.
001100     copy     "wtgap.cob".
001110*
001120 working-storage         section.
001130*----------------------
001140 77  Wt600-Prog-Name     pic x(15)  value "WT600 (2.11)".
001150*
001160 01  WT600-File-Status.
001170     03  Wt600-Db-Status     pic xx.
001180         88  Wt600-Db-Ok               value "00".
001190         88  Wt600-Db-Eof               value "10".
001200     03  Wt600-Ib-Status     pic xx.
001210         88  Wt600-Ib-Ok               value "00".
001220         88  Wt600-Ib-Eof               value "10".
001230     03  Wt600-Go-Status     pic xx.
001240         88  Wt600-Go-Ok               value "00".
001250*
001260 01  WT600-Switches.
001270     03  Wt600-Db-Eof-Sw     pic x       value "N".
001280         88  Wt600-No-More-Daily            value "Y".
001290     03  Wt600-Ib-Eof-Sw     pic x       value "N".
001300         88  Wt600-No-More-Intraday         value "Y".
001310*
001320*    Five minutes is the only intraday interval this feed carries;
001330*    kept as a data name rather than a literal since the source
001340*    system is expected to widen the intraday store to other
001350*    intervals one day.
001360*
001370 01  WT600-Interval-Minutes  pic 9(3) comp value 5.
001380*
001390*    Prior-bar holders - one set per store, since the two scans
001400*    run one after the other, not interleaved.
001410*
001420 01  WT600-Prior-Daily.
001430     03  Wt600-Pd-Symbol      pic x(8)   value spaces.
001440     03  Wt600-Pd-Date        pic 9(8)   value zero.
001450*
001460 01  WT600-Prior-Intraday.
001470     03  Wt600-Pi-Symbol      pic x(8)   value spaces.
001480     03  Wt600-Pi-Date        pic 9(8)   value zero.
001490     03  Wt600-Pi-Time        pic 9(4)   value zero.
001500*
001510*    HHMM breakout, used to turn a bar time into minutes-since-
001520*    midnight for the elapsed-minutes arithmetic below.
001530*
001540 01  WT600-Time-Work         pic 9(4)    value zero.
001550 01  WT600-Time-Work-R  redefines WT600-Time-Work.
001560     03  Wt600-Time-Hh        pic 9(2).
001570     03  Wt600-Time-Mm        pic 9(2).
001580*
001590 01  WT600-Gap-Work.
001600     03  Wt600-Prior-Minutes   pic 9(5)     comp value zero.
001610     03  Wt600-Curr-Minutes    pic 9(5)     comp value zero.
001620     03  Wt600-Gap-Days        binary-long  value zero.
001630     03  Wt600-Gap-Minutes     binary-long  value zero.
001640     03  Wt600-Gap-Exp-Bars    pic 9(5)     value zero.
001650     03  Wt600-Interval-Quot   binary-long  value zero.
001660*
001670*    Gap being staged for output - loaded by the daily or the
001680*    intraday leg before 8000-Record-Gap-If-New is performed.
001690*
001700 01  WT600-Gap-Staging.
001710     03  Wt600-Out-Symbol      pic x(8).
001720     03  Wt600-Out-Tf          pic x(5).
001730     03  Wt600-Out-Start       pic 9(8).
001740     03  Wt600-Out-End         pic 9(8).
001750     03  Wt600-Dup-Flag        pic x        value "N".
001760         88  Wt600-Is-Duplicate                value "Y".
001770*
001780*    Parms passed to the calendar subprogram - byte for byte the
001790*    same as WT050-Parms in wt050 itself; only DIFF is ever asked
001800*    for here.
001810*
001820 01  WT600-Diff-Parms.
001830     03  Wt600-Diff-Function    pic x(4).
001840     03  Wt600-Diff-Date-1      pic 9(8).
001850     03  Wt600-Diff-Date-2      pic 9(8).
001860     03  Wt600-Diff-Day-Number  binary-long.
001870     03  Wt600-Diff-Weekday     pic 9.
001880     03  Wt600-Diff-Days        binary-long.
001890*
001900*    Gaps already written this run - carried so a re-sent day's
001910*    bars from a vendor feed does not raise the same hole twice.
001920*
001930 01  WT600-Seen-Count        binary-long value zero.
001940 01  WT600-Seen-Table.
001950     03  Wt600-Seen-Entry occurs 1000 times.
001960         05  Wt600-Seen-Symbol    pic x(8).
001970         05  Wt600-Seen-Tf        pic x(5).
001980         05  Wt600-Seen-Start     pic 9(8).
001990 01  WT600-Seen-Table-R redefines WT600-Seen-Table.
002000     03  Wt600-Seen-Flat  pic x(21) occurs 1000.
002010*
002020 01  WT600-Work-Ix.
002030     03  Wt600-I              binary-long.
002040*
002050 01  WT600-Counts.
002060     03  Wt600-Daily-Read      binary-long value zero.
002070     03  Wt600-Intraday-Read   binary-long value zero.
002080     03  Wt600-Gaps-Written    binary-long value zero.
002090     03  Wt600-Mono-Violations binary-long value zero.
002100 01  WT600-Counts-R redefines WT600-Counts.
002110     03  Wt600-Counts-Flat pic 9(9) comp occurs 4.
002120*
002130 01  WT600-Summary-Line.
002140     03  filler               pic x(21)
002150         value "WT600 GAPS SCAN DONE ".
002160     03  filler               pic x(14) value "  DAILY READ =".
002170     03  Wt600-Sl-Daily       pic zzz,zz9.
002180     03  filler               pic x(11) value "  INTRA   =".
002190     03  Wt600-Sl-Intra       pic zzz,zz9.
002200     03  filler               pic x(9)  value "  GAPS  =".
002210     03  Wt600-Sl-Gaps        pic zz9.
002220     03  filler               pic x(9)  value "  MONO  =".
002230     03  Wt600-Sl-Mono        pic zz9.
002240*
002250 procedure division.
002260*==========================================================
002270*
002280 0000-Main                   section.
002290*************************************
002300     perform  1000-Initialize-Run   thru 1000-Exit.
002310     perform  2000-Scan-Daily-Bars  thru 2000-Exit
002320              until Wt600-No-More-Daily.
002330     perform  3000-Scan-Intraday-Bars thru 3000-Exit
002340              until Wt600-No-More-Intraday.
002350     perform  9000-Terminate-Run    thru 9000-Exit.
002360     stop     run.
002370*
002380 0000-Exit.  exit section.
002390*
002400 1000-Initialize-Run         section.
002410*************************************
002420     open     input  Daily-Bars-File.
002430     open     input  Intraday-Bars-File.
002440     open     output Gaps-Out-File.
002450     perform  2050-Read-Daily-Bar    thru 2050-Exit.
002460     if       not Wt600-No-More-Daily
002470              move Bar-Symbol to Wt600-Pd-Symbol
002480              move Bar-Date   to Wt600-Pd-Date
002490     end-if.
002500     perform  3050-Read-Intraday-Bar thru 3050-Exit.
002510     if       not Wt600-No-More-Intraday
002520              move Ibar-Symbol to Wt600-Pi-Symbol
002530              move Ibar-Date   to Wt600-Pi-Date
002540              move Ibar-Time   to Wt600-Pi-Time
002550     end-if.
002560*
002570 1000-Exit.
002580     exit     section.
002590*
002600*=================================================================
002610*    U11 - DAILY-BAR SEQUENCE WALK
002620*=================================================================
002630*
002640 2000-Scan-Daily-Bars        section.
002650*************************************
002660     if       Bar-Symbol = Wt600-Pd-Symbol
002670              perform 2200-Check-Daily-Gap thru 2200-Exit
002680     end-if.
002690     move     Bar-Symbol to Wt600-Pd-Symbol.
002700     move     Bar-Date   to Wt600-Pd-Date.
002710     perform  2050-Read-Daily-Bar thru 2050-Exit.
002720*
002730 2000-Exit.
002740     exit     section.
002750*
002760 2050-Read-Daily-Bar         section.
002770*************************************
002780     read     Daily-Bars-File
002790              at end set Wt600-No-More-Daily to true
002800     end-read.
002810     if       not Wt600-No-More-Daily
002820              add  1 to Wt600-Daily-Read
002830     end-if.
002840*
002850 2050-Exit.
002860     exit     section.
002870*
002880 2200-Check-Daily-Gap        section.
002890*************************************
002900     if       Bar-Date <= Wt600-Pd-Date
002910              add  1 to Wt600-Mono-Violations
002920     else
002930              move "DIFF" to Wt600-Diff-Function
002940              move Wt600-Pd-Date to Wt600-Diff-Date-1
002950              move Bar-Date      to Wt600-Diff-Date-2
002960              call "wt050" using Wt600-Diff-Parms
002970              move Wt600-Diff-Days to Wt600-Gap-Days
002980              if   Wt600-Gap-Days > 4
002990                   compute Wt600-Gap-Exp-Bars = Wt600-Gap-Days - 1
003000                   if      Wt600-Gap-Exp-Bars < 1
003010                           move 1 to Wt600-Gap-Exp-Bars
003020                   end-if
003030                   move    Bar-Symbol    to Wt600-Out-Symbol
003040                   move    "1DAY "       to Wt600-Out-Tf
003050                   move    Wt600-Pd-Date to Wt600-Out-Start
003060                   move    Bar-Date      to Wt600-Out-End
003070                   perform 8000-Record-Gap-If-New thru 8000-Exit
003080              end-if
003090     end-if.
003100*
003110 2200-Exit.
003120     exit     section.
003130*
003140*=================================================================
003150*    U11 - INTRADAY-BAR SEQUENCE WALK
003160*=================================================================
003170*
003180 3000-Scan-Intraday-Bars     section.
003190*************************************
003200     if       Ibar-Symbol = Wt600-Pi-Symbol
003210              perform 3200-Check-Intraday-Gap thru 3200-Exit
003220     end-if.
003230     move     Ibar-Symbol to Wt600-Pi-Symbol.
003240     move     Ibar-Date   to Wt600-Pi-Date.
003250     move     Ibar-Time   to Wt600-Pi-Time.
003260     perform  3050-Read-Intraday-Bar thru 3050-Exit.
003270*
003280 3000-Exit.
003290     exit     section.
003300*
003310 3050-Read-Intraday-Bar      section.
003320*************************************
003330     read     Intraday-Bars-File
003340              at end set Wt600-No-More-Intraday to true
003350     end-read.
003360     if       not Wt600-No-More-Intraday
003370              add  1 to Wt600-Intraday-Read
003380     end-if.
003390*
003400 3050-Exit.
003410     exit     section.
003420*
003430 3200-Check-Intraday-Gap     section.
003440*************************************
003450     if       Ibar-Date < Wt600-Pi-Date
003460              add  1 to Wt600-Mono-Violations
003470     else
003480       if     Ibar-Date = Wt600-Pi-Date and
003490              Ibar-Time <= Wt600-Pi-Time
003500              add  1 to Wt600-Mono-Violations
003510       else
003520              move "DIFF" to Wt600-Diff-Function
003530              move Wt600-Pi-Date to Wt600-Diff-Date-1
003540              move Ibar-Date     to Wt600-Diff-Date-2
003550              call "wt050" using Wt600-Diff-Parms
003560*
003570              move Wt600-Pi-Time to Wt600-Time-Work
003580              compute Wt600-Prior-Minutes =
003590                      Wt600-Time-Hh * 60 + Wt600-Time-Mm
003600              move Ibar-Time to Wt600-Time-Work
003610              compute Wt600-Curr-Minutes =
003620                      Wt600-Time-Hh * 60 + Wt600-Time-Mm
003630              compute Wt600-Gap-Minutes =
003640                      (Wt600-Diff-Days * 1440) +
003650                      (Wt600-Curr-Minutes - Wt600-Prior-Minutes)
003660*
003670              if   Wt600-Gap-Minutes >
003680                   (2 * Wt600-Interval-Minutes)
003690                   and Wt600-Gap-Minutes < 960
003700                   divide Wt600-Gap-Minutes by
003710                          Wt600-Interval-Minutes
003720                          giving Wt600-Interval-Quot
003730                   compute Wt600-Gap-Exp-Bars =
003740                           Wt600-Interval-Quot - 1
003750                   if   Wt600-Gap-Exp-Bars < 1
003760                        move 1 to Wt600-Gap-Exp-Bars
003770                   end-if
003780                   move Ibar-Symbol    to Wt600-Out-Symbol
003790                   move "5MIN "        to Wt600-Out-Tf
003800                   move Wt600-Pi-Date  to Wt600-Out-Start
003810                   move Ibar-Date      to Wt600-Out-End
003820                   perform 8000-Record-Gap-If-New thru 8000-Exit
003830              end-if
003840       end-if
003850     end-if.
003860*
003870 3200-Exit.
003880     exit     section.
003890*
003900*=================================================================
003910*    COMMON - WRITE ONE GAP RECORD, GUARDING AGAINST A DUPLICATE
003920*=================================================================
003930*
003940 8000-Record-Gap-If-New      section.
003950*************************************
003960*    Wt600-Out-Symbol/Wt600-Out-Tf/Wt600-Out-Start/Wt600-Out-End
003970*    are set by the caller before this is performed; Wt600-Gap-
003980*    Exp-Bars carries the estimated missing-bar count.
003990*
004000     move     "N" to Wt600-Dup-Flag.
004010     perform  8050-Check-One-Seen-Gap thru 8050-Exit
004020              varying Wt600-I from 1 by 1
004030              until Wt600-I > Wt600-Seen-Count.
004040*
004050     if       not Wt600-Is-Duplicate
004060              move  spaces  to GO-Record
004070              move  Wt600-Out-Symbol   to Gap-Symbol
004080              move  Wt600-Out-Tf       to Gap-Timeframe
004090              move  Wt600-Out-Start    to Gap-Start
004100              move  Wt600-Out-End      to Gap-End
004110              move  Wt600-Gap-Exp-Bars to Gap-Exp-Bars
004120              write GO-Record
004130              add   1 to Wt600-Gaps-Written
004140              if    Wt600-Seen-Count < 1000
004150                    add  1 to Wt600-Seen-Count
004160                    move Wt600-Out-Symbol to
004170                         Wt600-Seen-Symbol (Wt600-Seen-Count)
004180                    move Wt600-Out-Tf     to
004190                         Wt600-Seen-Tf (Wt600-Seen-Count)
004200                    move Wt600-Out-Start  to
004210                         Wt600-Seen-Start (Wt600-Seen-Count)
004220              end-if
004230     end-if.
004240*
004250 8000-Exit.
004260     exit     section.
004270*
004280 8050-Check-One-Seen-Gap     section.
004290*************************************
004300     if       Wt600-Seen-Symbol (Wt600-I) = Wt600-Out-Symbol
004310              and Wt600-Seen-Tf (Wt600-I) = Wt600-Out-Tf
004320              and Wt600-Seen-Start (Wt600-I) = Wt600-Out-Start
004330              move "Y" to Wt600-Dup-Flag
004340     end-if.
004350*
004360 8050-Exit.
004370     exit     section.
004380*
004390 9000-Terminate-Run          section.
004400*************************************
004410     move     Wt600-Daily-Read      to Wt600-Sl-Daily.
004420     move     Wt600-Intraday-Read   to Wt600-Sl-Intra.
004430     move     Wt600-Gaps-Written    to Wt600-Sl-Gaps.
004440     move     Wt600-Mono-Violations to Wt600-Sl-Mono.
004450     display  Wt600-Summary-Line upon console.
004460     close    Daily-Bars-File Intraday-Bars-File Gaps-Out-File.
004470*
004480 9000-Exit.
004490     exit     section.
004500 

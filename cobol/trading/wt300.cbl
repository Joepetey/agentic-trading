000010*****************************************************************
000020*                                                               *
000030*        Normalize / Deconflict / Size Signals Subprogram       *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*=================================
000090*
000100      program-id.         wt300.
000110*
000120*    Author.             R B Cassidy, 19/09/1985.
000130*
000140*    Installation.       Meridian Fund Systems - Batch Trading.
000150*
000160*    Date-Written.       19/09/1985.
000170*
000180*    Date-Compiled.
000190*
000200*    Security.           Proprietary - Meridian Fund Systems Inc.
000210*                         Internal use only.
000220*
000230*    Remarks.            Takes the raw signal table built by the
000240*                         cycle driver from the wt200 calls, one
000250*                         entry per strategy per symbol, and:
000260*                            4xxx - normalizes each to a net alpha
000270*                                   after strategy weight, edge
000280*                                   scale and transaction cost;
000290*                            5xxx - resolves conflicting signals
000300*                                   on the same symbol down to one
000310*                                   merged view per symbol, with a
000320*                                   full audit trail of drops;
000330*                            6xxx - turns the merged, per-symbol
000340*                                   consensus into dollar target
000350*                                   positions under the portfolio
000360*                                   risk limits.
000370*                         Adapted from the commission proration
000380*                         routine that used to split one broker
000390*                         invoice across several cost centres by
000400*                         weighted allocation - the equal-weight-
000410*                         then-redistribute-the-excess logic below
000420*                         is the same shape as that old routine.
000430*
000440*    Called Modules.     None.
000450*
000460*    Files Used.         None - all tables passed on the USING.
000470*
000480*    Error Messages Used. None.
000490*
000500* Changes:
000510*  19/09/85 rbc -         Written for GL commission proration -   WT3085  
000520*                         weighted split of one invoice amount    WT3085  
000530*                         across cost centres, capped per centre. WT3085  
000540*  02/02/88 rbc -    1.1  Added the excess-redistribution pass    WT3185  
000550*                         when a cost centre hit its cap.         WT3185  
000560*  14/10/92 klm -    1.2  Recompiled for the 3B2 migration.       WT3286  
000570*  11/03/98 dp  -  Y2K    Reviewed - no date fields held here.    WT3389  
000580*                         Passed with no change.                  WT3389  
000590*  17/09/07 sc  -    1.3  Recompiled under GnuCobol migration.    WT3489  
000600*  15/01/26 rjm -    2.0  Re-cut wholesale for the signal engine -WT3589  
000610*                         cost centres became symbols, invoice    WT3589  
000620*                         amount became portfolio notional; added WT3589  
000630*                         the normalize (4xxx) and deconflict     WT3589  
000640*                         (5xxx) stages ahead of the sizing       WT3589  
000650*                         (6xxx) stage kept from the old routine. WT3589  
000660*  24/01/26 rjm -    2.1  Fixed the exit-vs-directional tie rule -WT3689  
000670*                         exits must win on equal weight, a first WT3689  
000680*                         pass let directionals win ties.         WT3689  
000690*  06/02/26 rjm -    2.2  Audit found no pre-filter of the raw runWT3789  
000700*                         a zero-strength or out-of-universe entryWT3789  
000710*                         reaching 5200 fell straight into scoringWT3789  
000720*                         Added 5220 to park those on the dropped WT3789  
000730*                         table (SYMBOL-EXCLUDED / ZERO-STRENGTH) WT3789  
000740*                         and a skip flag so the rest of the run  WT3789  
000750*                         ignores them.                           WT3789  
000760*  15/03/26 rjm -   2.03  Added flat byte-view REDEFINES over the WT3889  
000770*                         index/counter block, the deconfliction  WT3889  
000780*                         accumulators and the raw-signal table, fWT3889  
000790*                         one-move clears instead of field by fielWT3889  
000800*                         No logic change.                        WT3889  
000810*  20/03/26 rjm -   2.04  Dropped C01/Top-Of-Form and the numeric WT3989  
000820*                         CLASS test from SPECIAL-NAMES - never   WT3989  
000830*                         read in this program.  Kept UPSI-0, sincWT3989  
000840*                         the trace switch is still tested below. WT3989  
000850*  21/03/26 rjm -   2.05  Audit found the merged table went into  WT3A89  
000860*                         6000 in raw run order, not ranked - addeWT3A89  
000870*                         5800/5820/5850 to sort it descending on WT3A89  
000880*                         |strength| then symbol ascending first, WT3A89  
000890*                         same bubble shape as the raw-signal sortWT3A89  
000900*
000910 environment             division.
000920*=================================
000930*
000940 configuration           section.
000950 special-names.
000960     UPSI-0 on status is Wt300-Trace-On
000970            off status is Wt300-Trace-Off.
000980*
000990 input-output            section.
001000 file-control.
001010*
001020 data                    division.
001030*=================================
001040*
001050 file section.
001060*
001070 working-storage         section.
001080*----------------------
001090 77  Wt300-Prog-Name     pic x(15)  value "WT300 (2.05)".
001100*
001110 01  WT300-Constants.
001120     03  Wt300-Tiny-Epsilon    pic s9v9(9) comp-3
001130                               value .000000001.
001140     03  Wt300-Def-Strategy-Wt pic s9v9(4) value 1.0000.
001150     03  Wt300-Def-Edge-Scale  pic s9v9(4) value 1.0000.
001160     03  Wt300-Def-Max-Pos-Pct pic 9v9999  value .0500.
001170     03  Wt300-Def-Max-Exp-Pct pic 9v9999  value .9000.
001180*
001190 01  WT300-Work-Ix.
001200     03  Wt300-I                   binary-long.
001210     03  Wt300-J                   binary-long.
001220     03  Wt300-Sym-Count           binary-long.
001230     03  Wt300-Dir-Count           binary-long.
001240     03  Wt300-Exit-Count          binary-long.
001250     03  Wt300-Merged-Count        binary-long.
001260     03  Wt300-Dropped-Count       binary-long.
001270     03  Wt300-Uncapped-Count      binary-long.
001280*
001290*    Flat view of the run's indices and counters - one move
001300*    zeroes every one of them between symbols instead of eight.
001310*
001320 01  WT300-Work-Ix-R redefines WT300-Work-Ix.
001330     03  Wt300-Ix-Flat  pic 9(9) comp occurs 8.
001340*
001350 01  WT300-Norm-Work.
001360     03  Wt300-Raw-Alpha           pic s9v9(9).
001370     03  Wt300-Calibrated          pic s9v9(9).
001380     03  Wt300-Cost-Frac           pic s9v9(9).
001390*
001400 01  WT300-Abs-Work.
001410     03  Wt300-Abs-Work            pic s9v9(9).
001420     03  Wt300-Abs-Generic-In      pic s9(11)v9(6) comp-3.
001430     03  Wt300-Abs-Generic-Out     pic s9(11)v9(6) comp-3.
001440     03  Wt300-Cmp-A               pic s9(11)v9(6) comp-3.
001450     03  Wt300-Cmp-B               pic s9(11)v9(6) comp-3.
001460     03  Wt300-Swap-Entry          pic x(60).
001470*
001480 01  WT300-Deconf-Work.
001490     03  Wt300-Weight              pic s9(9)v9(6) comp-3.
001500     03  Wt300-Sum-W-Exit          pic s9(9)v9(6) comp-3.
001510     03  Wt300-Sum-W-Dir           pic s9(9)v9(6) comp-3.
001520     03  Wt300-Net-Vote            pic s9(9)v9(6) comp-3.
001530     03  Wt300-Sum-Str-W           pic s9(9)v9(6) comp-3.
001540     03  Wt300-Sum-Conf-W          pic s9(9)v9(6) comp-3.
001550     03  Wt300-Sum-W               pic s9(9)v9(6) comp-3.
001560     03  Wt300-Consensus-Side      pic x(5).
001570*
001580*    Flat byte view of the deconfliction accumulators - cleared
001590*    to low-values in one move ahead of each symbol's vote tally.
001600*
001610 01  WT300-Deconf-Work-R redefines WT300-Deconf-Work.
001620     03  Wt300-Deconf-Flat  pic x(53).
001630*
001640 01  WT300-Size-Work.
001650     03  Wt300-Max-Total           pic s9(11)v99  comp-3.
001660     03  Wt300-Max-Per             pic s9(11)v99  comp-3.
001670     03  Wt300-Sum-Raw-Wt          pic s9(9)v9(6) comp-3.
001680     03  Wt300-Excess-Total        pic s9(11)v99  comp-3.
001690     03  Wt300-Per-Uncapped        pic s9(11)v99  comp-3.
001700     03  Wt300-Trial-Notional      pic s9(11)v99  comp-3.
001710*
001720 01  WT300-Trace-Line.
001730     03  filler                    pic x(13)
001740                               value "WT300 STAGE= ".
001750     03  Wt300-Trace-Stage         pic x(4).
001760*
001770*    Per-entry skip flag raised by the U5 pre-filter below - a
001780*    raw entry with zero strength or an unresolved symbol is
001790*    parked on the dropped-signal table and takes no further
001800*    part in scoring, merging or the conflicting-sides drops.
001810*
001820 01  WT300-Skip-Table.
001830     03  Wt300-Raw-Skip            occurs 5000 times
001840                                    pic x     value "N".
001850         88  Wt300-Raw-Is-Skip               value "Y".
001860*
001870 linkage                 section.
001880*----------------------
001890*
001900 01  WT300-Control.
001910     03  Wt300-Raw-Count           pic 9(4)  comp.
001920     03  Wt300-Equity              pic s9(11)v99.
001930     03  Wt300-Max-Position-Pct    pic 9v9999.
001940     03  Wt300-Max-Exposure-Pct    pic 9v9999.
001950     03  Wt300-Sizing-Method       pic x(6).
001960         88  Wt300-Method-Equal              value "EQUAL ".
001970         88  Wt300-Method-Weight              value "WEIGHT".
001980     03  Wt300-Merged-Out-Count    pic 9(4)  comp.
001990     03  Wt300-Dropped-Out-Count   pic 9(4)  comp.
002000     03  Wt300-Target-Out-Count    pic 9(4)  comp.
002010*
002020*    Raw signal table - one entry per strategy call.  The U5
002030*    pre-filter (5220) is this program's own guard against an
002040*    out-of-universe symbol or a zero-strength entry slipping
002050*    through from the caller; see WT300-Skip-Table above.
002060*
002070 01  WT300-Raw-Table.
002080     03  Wt300-Raw-Entry           occurs 5000 times
002090                                    indexed by Wt300-Rx.
002100         05  Wt300-Raw-Symbol       pic x(8).
002110         05  Wt300-Raw-Side         pic x(5).
002120         05  Wt300-Raw-Strength     pic s9v9(6).
002130         05  Wt300-Raw-Confidence   pic 9v9(6).
002140         05  Wt300-Raw-Horizon      pic 9(3)   comp.
002150         05  Wt300-Raw-Stop-Price   pic s9(7)v9(4).
002160         05  Wt300-Raw-Tp-Price     pic s9(7)v9(4).
002170         05  Wt300-Raw-Strategy-Wt  pic s9v9(4).
002180         05  Wt300-Raw-Edge-Scale   pic s9v9(4).
002190         05  Wt300-Raw-Cost-Bps     pic 9(4)v99.
002200         05  Wt300-Raw-Alpha-Net    pic s9v9(6).
002210*
002220*    Flat byte view of one raw-signal entry - lets the prefilter
002230*    blank a whole excluded entry in one move rather than field
002240*    by field once it has been parked on the dropped table.
002250*
002260 01  WT300-Raw-Table-R redefines WT300-Raw-Table.
002270     03  Wt300-Raw-Flat  pic x(74)  occurs 5000.
002280*
002290 01  WT300-Merged-Table.
002300     03  Wt300-Mrg-Entry           occurs 2000 times
002310                                    indexed by Wt300-Mx.
002320         05  Wt300-Mrg-Symbol       pic x(8).
002330         05  Wt300-Mrg-Side         pic x(5).
002340         05  Wt300-Mrg-Strength     pic s9v9(6).
002350         05  Wt300-Mrg-Confidence   pic 9v9(6).
002360         05  Wt300-Mrg-Horizon      pic 9(3)   comp.
002370         05  Wt300-Mrg-Stop-Hint    pic s9(7)v9(4).
002380         05  Wt300-Mrg-Tp-Hint      pic s9(7)v9(4).
002390         05  Wt300-Mrg-Contrib-Cnt  pic 9(2)   comp.
002400         05  Wt300-Mrg-Net-Alpha    pic s9v9(6).
002410*
002420 01  WT300-Dropped-Table.
002430     03  Wt300-Drp-Entry           occurs 5000 times
002440                                    indexed by Wt300-Dx.
002450         05  Wt300-Drp-Symbol       pic x(8).
002460         05  Wt300-Drp-Side         pic x(5).
002470         05  Wt300-Drp-Reason       pic x(20).
002480*
002490 01  WT300-Target-Table.
002500     03  Wt300-Tgt-Entry           occurs 2000 times
002510                                    indexed by Wt300-Tx.
002520         05  Wt300-Tgt-Symbol       pic x(8).
002530         05  Wt300-Tgt-Notional     pic s9(11)v99.
002540         05  Wt300-Tgt-Pct          pic s9v9(6).
002550         05  Wt300-Tgt-Confidence   pic 9v9(6).
002560         05  Wt300-Tgt-Horizon      pic 9(3)   comp.
002570         05  Wt300-Tgt-Stop-Hint    pic s9(7)v9(4).
002580         05  Wt300-Tgt-Tp-Hint      pic s9(7)v9(4).
002590*
002600 procedure division      using WT300-Control
002610                               WT300-Raw-Table
002620                               WT300-Merged-Table
002630                               WT300-Dropped-Table
002640                               WT300-Target-Table.
002650*==========================================================
002660*
002670 0000-Main                   section.
002680*************************************
002690     move     zero to Wt300-Merged-Out-Count
002700                       Wt300-Dropped-Out-Count
002710                       Wt300-Target-Out-Count.
002720     move     "4000" to Wt300-Trace-Stage.
002730     if       Wt300-Trace-On
002740              display WT300-Trace-Line upon console
002750     end-if.
002760     perform  4000-Normalize-One thru 4000-Exit
002770              varying Wt300-Rx from 1 by 1
002780              until Wt300-Rx > Wt300-Raw-Count.
002790*
002800     move     "5000" to Wt300-Trace-Stage.
002810     if       Wt300-Trace-On
002820              display WT300-Trace-Line upon console
002830     end-if.
002840     perform  5000-Deconflict-All-Symbols thru 5000-Exit.
002850*
002860     move     "5800" to Wt300-Trace-Stage.
002870     if       Wt300-Trace-On
002880              display WT300-Trace-Line upon console
002890     end-if.
002900     perform  5800-Sort-Merged-Desc thru 5800-Exit.
002910*
002920     move     "6000" to Wt300-Trace-Stage.
002930     if       Wt300-Trace-On
002940              display WT300-Trace-Line upon console
002950     end-if.
002960     perform  6000-Size-All-Targets thru 6000-Exit.
002970*
002980     move     Wt300-Merged-Count  to Wt300-Merged-Out-Count.
002990     move     Wt300-Dropped-Count to Wt300-Dropped-Out-Count.
003000     goback.
003010*
003020 0000-Exit.  exit section.
003030*
003040*=================================================================
003050*    U4 - SIGNAL NORMALIZATION
003060*=================================================================
003070*
003080 4000-Normalize-One          section.
003090*************************************
003100     compute  Wt300-Raw-Alpha =
003110              Wt300-Raw-Strength (Wt300-Rx) *
003120              Wt300-Raw-Confidence (Wt300-Rx).
003130     compute  Wt300-Calibrated =
003140              Wt300-Raw-Alpha *
003150              Wt300-Raw-Strategy-Wt (Wt300-Rx) *
003160              Wt300-Raw-Edge-Scale (Wt300-Rx).
003170     compute  Wt300-Cost-Frac =
003180              Wt300-Raw-Cost-Bps (Wt300-Rx) / 10000.
003190     move     Wt300-Calibrated to Wt300-Abs-Generic-In.
003200     perform  9010-Abs-Generic thru 9010-Exit.
003210*
003220     if       Wt300-Abs-Generic-Out <= Wt300-Cost-Frac
003230              move zero to Wt300-Raw-Alpha-Net (Wt300-Rx)
003240       else
003250         if    Wt300-Calibrated > zero
003260               compute Wt300-Raw-Alpha-Net (Wt300-Rx) =
003270                       Wt300-Calibrated - Wt300-Cost-Frac
003280         else
003290               compute Wt300-Raw-Alpha-Net (Wt300-Rx) =
003300                       Wt300-Calibrated + Wt300-Cost-Frac
003310         end-if
003320     end-if.
003330*
003340 4000-Exit.
003350     exit     section.
003360*
003370*=================================================================
003380*    U5 - DECONFLICTION
003390*=================================================================
003400*
003410 5000-Deconflict-All-Symbols section.
003420*************************************
003430*    Raw entries are already grouped by symbol on the way in
003440*    (the cycle driver builds the table one included symbol at
003450*    a time) so a single sequential scan finds each symbol's
003460*    contiguous run.
003470*
003480     move     zero to Wt300-Merged-Count Wt300-Dropped-Count.
003490     move     1 to Wt300-Rx.
003500     perform  5050-Resolve-One-Run thru 5050-Exit
003510              until Wt300-Rx > Wt300-Raw-Count.
003520*
003530 5000-Exit.
003540     exit     section.
003550*
003560 5050-Resolve-One-Run        section.
003570*************************************
003580     perform  5100-Find-Run-End thru 5100-Exit.
003590     perform  5200-Resolve-One-Symbol thru 5200-Exit.
003600     move     Wt300-J to Wt300-Rx.
003610     add      1 to Wt300-Rx.
003620*
003630 5050-Exit.
003640     exit     section.
003650*
003660 5100-Find-Run-End           section.
003670*************************************
003680     move     Wt300-Rx to Wt300-J.
003690     perform  5150-Bump-Run-End thru 5150-Exit
003700              until Wt300-J >= Wt300-Raw-Count or
003710              Wt300-Raw-Symbol (Wt300-J + 1) not =
003720              Wt300-Raw-Symbol (Wt300-Rx).
003730*
003740 5100-Exit.
003750     exit     section.
003760*
003770 5150-Bump-Run-End           section.
003780*************************************
003790     add      1 to Wt300-J.
003800*
003810 5150-Exit.
003820     exit     section.
003830*
003840 5200-Resolve-One-Symbol     section.
003850*************************************
003860*    Wt300-Rx .. Wt300-J is one symbol's run of raw signals.
003870*
003880     perform  5220-Prefilter-One-Raw-Entry thru 5220-Exit
003890              varying Wt300-I from Wt300-Rx by 1
003900              until Wt300-I > Wt300-J.
003910*
003920     move     zero to Wt300-Sum-W-Exit Wt300-Sum-W-Dir
003930                       Wt300-Net-Vote.
003940     perform  5250-Score-One-Raw-Entry thru 5250-Exit
003950              varying Wt300-I from Wt300-Rx by 1
003960              until Wt300-I > Wt300-J.
003970*
003980     evaluate true
003990       when   Wt300-Sum-W-Exit = zero and Wt300-Sum-W-Dir = zero
004000              continue
004010       when   Wt300-Sum-W-Dir = zero
004020              perform 5300-Merge-Exits thru 5300-Exit
004030       when   Wt300-Sum-W-Exit = zero
004040              perform 5400-Merge-Directionals thru 5400-Exit
004050       when   Wt300-Sum-W-Exit >= Wt300-Sum-W-Dir
004060              perform 5300-Merge-Exits thru 5300-Exit
004070              perform 5500-Drop-Run-As thru 5500-Exit
004080       when   other
004090              perform 5400-Merge-Directionals thru 5400-Exit
004100              perform 5600-Drop-Exits-In-Run thru 5600-Exit
004110     end-evaluate.
004120*
004130 5200-Exit.
004140     exit     section.
004150*
004160 5220-Prefilter-One-Raw-Entry section.
004170*************************************
004180*    U5 runs after dropping out-of-universe and zero-strength
004190*    signals with audit records - catch either case here, on
004200*    this program's own copy of the run, before any scoring.
004210*
004220     move     "N" to Wt300-Raw-Skip (Wt300-I).
004230     evaluate true
004240       when   Wt300-Raw-Symbol (Wt300-I) = spaces or low-values
004250              set  Wt300-Raw-Is-Skip (Wt300-I) to true
004260              add  1 to Wt300-Dropped-Count
004270              move Wt300-Raw-Symbol (Wt300-I) to
004280                   Wt300-Drp-Symbol (Wt300-Dropped-Count)
004290              move Wt300-Raw-Side (Wt300-I) to
004300                   Wt300-Drp-Side (Wt300-Dropped-Count)
004310              move "SYMBOL-EXCLUDED" to
004320                   Wt300-Drp-Reason (Wt300-Dropped-Count)
004330       when   Wt300-Raw-Strength (Wt300-I) = zero
004340              set  Wt300-Raw-Is-Skip (Wt300-I) to true
004350              add  1 to Wt300-Dropped-Count
004360              move Wt300-Raw-Symbol (Wt300-I) to
004370                   Wt300-Drp-Symbol (Wt300-Dropped-Count)
004380              move Wt300-Raw-Side (Wt300-I) to
004390                   Wt300-Drp-Side (Wt300-Dropped-Count)
004400              move "ZERO-STRENGTH" to
004410                   Wt300-Drp-Reason (Wt300-Dropped-Count)
004420     end-evaluate.
004430*
004440 5220-Exit.
004450     exit     section.
004460*
004470 5250-Score-One-Raw-Entry    section.
004480*************************************
004490     if       not Wt300-Raw-Is-Skip (Wt300-I)
004500        perform 9000-Abs-Of-Raw-Strength thru 9000-Exit
004510        compute Wt300-Weight =
004520                Wt300-Abs-Work *
004530                Wt300-Raw-Confidence (Wt300-I) *
004540                Wt300-Raw-Strategy-Wt (Wt300-I)
004550        if      Wt300-Raw-Side (Wt300-I) = "FLAT " and
004560                Wt300-Raw-Strength (Wt300-I) < zero
004570                add  Wt300-Weight to Wt300-Sum-W-Exit
004580        else
004590                add  Wt300-Weight to Wt300-Sum-W-Dir
004600                if   Wt300-Raw-Side (Wt300-I) = "SHORT"
004610                     subtract Wt300-Weight from Wt300-Net-Vote
004620                else
004630                     add      Wt300-Weight to Wt300-Net-Vote
004640                end-if
004650        end-if
004660     end-if.
004670*
004680 5250-Exit.
004690     exit     section.
004700*
004710 5300-Merge-Exits            section.
004720*************************************
004730*    Weighted-average strength/confidence over the exit
004740*    contributors only.
004750*
004760     move     zero to Wt300-Sum-Str-W Wt300-Sum-Conf-W
004770                       Wt300-Sum-W.
004780     perform  5350-Score-One-Exit-Entry thru 5350-Exit
004790              varying Wt300-I from Wt300-Rx by 1
004800              until Wt300-I > Wt300-J.
004810*
004820     add      1 to Wt300-Merged-Count.
004830     move     Wt300-Raw-Symbol (Wt300-Rx)
004840              to Wt300-Mrg-Symbol (Wt300-Merged-Count).
004850     move     "FLAT " to Wt300-Mrg-Side (Wt300-Merged-Count).
004860     move     1        to Wt300-Mrg-Horizon (Wt300-Merged-Count).
004870     if       Wt300-Sum-W = zero
004880              move zero to Wt300-Mrg-Strength (Wt300-Merged-Count)
004890              move zero to
004900                   Wt300-Mrg-Confidence (Wt300-Merged-Count)
004910     else
004920              divide Wt300-Sum-Str-W by Wt300-Sum-W giving
004930                     Wt300-Mrg-Strength (Wt300-Merged-Count)
004940                     rounded
004950              divide Wt300-Sum-Conf-W by Wt300-Sum-W giving
004960                     Wt300-Mrg-Confidence (Wt300-Merged-Count)
004970                     rounded
004980     end-if.
004990*
005000 5300-Exit.
005010     exit     section.
005020*
005030 5350-Score-One-Exit-Entry   section.
005040*************************************
005050     if       not Wt300-Raw-Is-Skip (Wt300-I) and
005060              Wt300-Raw-Side (Wt300-I) = "FLAT " and
005070              Wt300-Raw-Strength (Wt300-I) < zero
005080              perform 9000-Abs-Of-Raw-Strength thru 9000-Exit
005090              compute Wt300-Weight =
005100                      Wt300-Abs-Work
005110                      * Wt300-Raw-Confidence (Wt300-I)
005120                      * Wt300-Raw-Strategy-Wt (Wt300-I)
005130              add     Wt300-Weight to Wt300-Sum-W
005140              compute Wt300-Sum-Str-W =
005150                      Wt300-Sum-Str-W +
005160                      (Wt300-Raw-Strength (Wt300-I) *
005170                       Wt300-Weight)
005180              compute Wt300-Sum-Conf-W =
005190                      Wt300-Sum-Conf-W +
005200                      (Wt300-Raw-Confidence (Wt300-I) *
005210                       Wt300-Weight)
005220     end-if.
005230*
005240 5350-Exit.
005250     exit     section.
005260*
005270 5400-Merge-Directionals     section.
005280*************************************
005290     move     Wt300-Net-Vote to Wt300-Abs-Generic-In.
005300     perform  9010-Abs-Generic thru 9010-Exit.
005310     if       Wt300-Abs-Generic-Out < Wt300-Tiny-Epsilon
005320              perform 5700-Drop-Run-Conflicting thru 5700-Exit
005330       else
005340       if     Wt300-Net-Vote > zero
005350              move "LONG " to Wt300-Consensus-Side
005360       else
005370              move "SHORT" to Wt300-Consensus-Side
005380       end-if
005390       perform 5450-Merge-Consensus-Side thru 5450-Exit
005400     end-if.
005410*
005420 5400-Exit.
005430     exit     section.
005440*
005450 5450-Merge-Consensus-Side   section.
005460*************************************
005470     move     zero to Wt300-Sum-Str-W Wt300-Sum-Conf-W
005480                       Wt300-Sum-W.
005490     add      1 to Wt300-Merged-Count.
005500     move     Wt300-Raw-Symbol (Wt300-Rx)
005510              to Wt300-Mrg-Symbol (Wt300-Merged-Count).
005520     move     Wt300-Consensus-Side
005530              to Wt300-Mrg-Side (Wt300-Merged-Count).
005540     move     999   to Wt300-Mrg-Horizon (Wt300-Merged-Count).
005550     move     zero  to Wt300-Mrg-Contrib-Cnt (Wt300-Merged-Count).
005560*
005570     perform  5470-Score-One-Consensus-Entry thru 5470-Exit
005580              varying Wt300-I from Wt300-Rx by 1
005590              until Wt300-I > Wt300-J.
005600*
005610     if       Wt300-Sum-W not = zero
005620              divide Wt300-Sum-Str-W by Wt300-Sum-W giving
005630                     Wt300-Mrg-Strength (Wt300-Merged-Count)
005640                     rounded
005650              divide Wt300-Sum-Conf-W by Wt300-Sum-W giving
005660                     Wt300-Mrg-Confidence (Wt300-Merged-Count)
005670                     rounded
005680     end-if.
005690*
005700 5450-Exit.
005710     exit     section.
005720*
005730 5470-Score-One-Consensus-Entry section.
005740*************************************
005750     if       not Wt300-Raw-Is-Skip (Wt300-I) and
005760              (Wt300-Raw-Side (Wt300-I) not = "FLAT " or
005770              Wt300-Raw-Strength (Wt300-I) >= zero) and
005780              ((Wt300-Consensus-Side = "LONG " and
005790                Wt300-Raw-Side (Wt300-I) not = "SHORT") or
005800               (Wt300-Consensus-Side = "SHORT" and
005810                Wt300-Raw-Side (Wt300-I) = "SHORT"))
005820              perform 9000-Abs-Of-Raw-Strength thru 9000-Exit
005830              compute Wt300-Weight =
005840                      Wt300-Abs-Work
005850                      * Wt300-Raw-Confidence (Wt300-I)
005860                      * Wt300-Raw-Strategy-Wt (Wt300-I)
005870              add     Wt300-Weight to Wt300-Sum-W
005880              compute Wt300-Sum-Str-W =
005890                      Wt300-Sum-Str-W +
005900                      (Wt300-Raw-Strength (Wt300-I) *
005910                       Wt300-Weight)
005920              compute Wt300-Sum-Conf-W =
005930                      Wt300-Sum-Conf-W +
005940                      (Wt300-Raw-Confidence (Wt300-I) *
005950                       Wt300-Weight)
005960              add     1 to Wt300-Mrg-Contrib-Cnt
005970                      (Wt300-Merged-Count)
005980              if      Wt300-Raw-Horizon (Wt300-I) <
005990                      Wt300-Mrg-Horizon (Wt300-Merged-Count)
006000                      move Wt300-Raw-Horizon (Wt300-I) to
006010                           Wt300-Mrg-Horizon
006020                           (Wt300-Merged-Count)
006030              end-if
006040              perform 5460-Apply-Stop-Tp-Hint thru 5460-Exit
006050     end-if.
006060*
006070 5470-Exit.
006080     exit     section.
006090*
006100 5460-Apply-Stop-Tp-Hint     section.
006110*************************************
006120*    Tightest stop (max for long, min for short); nearest take
006130*    profit (min for long, max for short).  First contributor
006140*    seeds both hints.
006150*
006160     if       Wt300-Mrg-Contrib-Cnt (Wt300-Merged-Count) = 1
006170              move Wt300-Raw-Stop-Price (Wt300-I) to
006180                   Wt300-Mrg-Stop-Hint (Wt300-Merged-Count)
006190              move Wt300-Raw-Tp-Price (Wt300-I) to
006200                   Wt300-Mrg-Tp-Hint (Wt300-Merged-Count)
006210     else
006220       if     Wt300-Consensus-Side = "LONG "
006230              if   Wt300-Raw-Stop-Price (Wt300-I) >
006240                   Wt300-Mrg-Stop-Hint (Wt300-Merged-Count)
006250                   move Wt300-Raw-Stop-Price (Wt300-I) to
006260                        Wt300-Mrg-Stop-Hint (Wt300-Merged-Count)
006270              end-if
006280              if   Wt300-Raw-Tp-Price (Wt300-I) <
006290                   Wt300-Mrg-Tp-Hint (Wt300-Merged-Count)
006300                   move Wt300-Raw-Tp-Price (Wt300-I) to
006310                        Wt300-Mrg-Tp-Hint (Wt300-Merged-Count)
006320              end-if
006330       else
006340              if   Wt300-Raw-Stop-Price (Wt300-I) <
006350                   Wt300-Mrg-Stop-Hint (Wt300-Merged-Count)
006360                   move Wt300-Raw-Stop-Price (Wt300-I) to
006370                        Wt300-Mrg-Stop-Hint (Wt300-Merged-Count)
006380              end-if
006390              if   Wt300-Raw-Tp-Price (Wt300-I) >
006400                   Wt300-Mrg-Tp-Hint (Wt300-Merged-Count)
006410                   move Wt300-Raw-Tp-Price (Wt300-I) to
006420                        Wt300-Mrg-Tp-Hint (Wt300-Merged-Count)
006430              end-if
006440       end-if
006450     end-if.
006460*
006470 5460-Exit.
006480     exit     section.
006490*
006500 5500-Drop-Run-As            section.
006510*************************************
006520*    Exits won the contest - drop every directional in the run.
006530*
006540     perform  5510-Drop-One-If-Directional thru 5510-Exit
006550              varying Wt300-I from Wt300-Rx by 1
006560              until Wt300-I > Wt300-J.
006570*
006580 5500-Exit.
006590     exit     section.
006600*
006610 5510-Drop-One-If-Directional section.
006620*************************************
006630     if       not Wt300-Raw-Is-Skip (Wt300-I) and
006640              not (Wt300-Raw-Side (Wt300-I) = "FLAT " and
006650              Wt300-Raw-Strength (Wt300-I) < zero)
006660              add  1 to Wt300-Dropped-Count
006670              move Wt300-Raw-Symbol (Wt300-I) to
006680                   Wt300-Drp-Symbol (Wt300-Dropped-Count)
006690              move Wt300-Raw-Side (Wt300-I) to
006700                   Wt300-Drp-Side (Wt300-Dropped-Count)
006710              move "CONFLICTING-SIDES" to
006720                   Wt300-Drp-Reason (Wt300-Dropped-Count)
006730     end-if.
006740*
006750 5510-Exit.
006760     exit     section.
006770*
006780 5600-Drop-Exits-In-Run      section.
006790*************************************
006800*    Directionals won the contest - drop the exits.
006810*
006820     perform  5620-Drop-One-If-Exit thru 5620-Exit
006830              varying Wt300-I from Wt300-Rx by 1
006840              until Wt300-I > Wt300-J.
006850*
006860     perform  5610-Drop-Opposite-Side thru 5610-Exit.
006870*
006880 5600-Exit.
006890     exit     section.
006900*
006910 5620-Drop-One-If-Exit       section.
006920*************************************
006930     if       not Wt300-Raw-Is-Skip (Wt300-I) and
006940              Wt300-Raw-Side (Wt300-I) = "FLAT " and
006950              Wt300-Raw-Strength (Wt300-I) < zero
006960              add  1 to Wt300-Dropped-Count
006970              move Wt300-Raw-Symbol (Wt300-I) to
006980                   Wt300-Drp-Symbol (Wt300-Dropped-Count)
006990              move Wt300-Raw-Side (Wt300-I) to
007000                   Wt300-Drp-Side (Wt300-Dropped-Count)
007010              move "CONFLICTING-SIDES" to
007020                   Wt300-Drp-Reason (Wt300-Dropped-Count)
007030     end-if.
007040*
007050 5620-Exit.
007060     exit     section.
007070*
007080 5610-Drop-Opposite-Side     section.
007090*************************************
007100     perform  5615-Drop-One-If-Opposite thru 5615-Exit
007110              varying Wt300-I from Wt300-Rx by 1
007120              until Wt300-I > Wt300-J.
007130*
007140 5610-Exit.
007150     exit     section.
007160*
007170 5615-Drop-One-If-Opposite   section.
007180*************************************
007190     if       not Wt300-Raw-Is-Skip (Wt300-I) and
007200              (Wt300-Raw-Side (Wt300-I) not = "FLAT " or
007210              Wt300-Raw-Strength (Wt300-I) >= zero) and
007220              not ((Wt300-Consensus-Side = "LONG " and
007230                Wt300-Raw-Side (Wt300-I) not = "SHORT") or
007240               (Wt300-Consensus-Side = "SHORT" and
007250                Wt300-Raw-Side (Wt300-I) = "SHORT"))
007260              add  1 to Wt300-Dropped-Count
007270              move Wt300-Raw-Symbol (Wt300-I) to
007280                   Wt300-Drp-Symbol (Wt300-Dropped-Count)
007290              move Wt300-Raw-Side (Wt300-I) to
007300                   Wt300-Drp-Side (Wt300-Dropped-Count)
007310              move "CONFLICTING-SIDES" to
007320                   Wt300-Drp-Reason (Wt300-Dropped-Count)
007330     end-if.
007340*
007350 5615-Exit.
007360     exit     section.
007370*
007380 5700-Drop-Run-Conflicting   section.
007390*************************************
007400*    Net vote too close to call - drop the whole run, emit
007410*    nothing merged for this symbol.
007420*
007430     perform  5710-Drop-One-Unconditional thru 5710-Exit
007440              varying Wt300-I from Wt300-Rx by 1
007450              until Wt300-I > Wt300-J.
007460*
007470 5700-Exit.
007480     exit     section.
007490*
007500 5710-Drop-One-Unconditional section.
007510*************************************
007520     if       not Wt300-Raw-Is-Skip (Wt300-I)
007530              add  1 to Wt300-Dropped-Count
007540              move Wt300-Raw-Symbol (Wt300-I) to
007550                   Wt300-Drp-Symbol (Wt300-Dropped-Count)
007560              move Wt300-Raw-Side (Wt300-I) to
007570                   Wt300-Drp-Side (Wt300-Dropped-Count)
007580              move "CONFLICTING-SIDES" to
007590                   Wt300-Drp-Reason (Wt300-Dropped-Count)
007600     end-if.
007610*
007620 5710-Exit.
007630     exit     section.
007640*
007650*=================================================================
007660*    U5 - SORT THE MERGED TABLE, DESCENDING |STRENGTH| THEN
007670*         SYMBOL ASCENDING, BEFORE ANY TARGET IS SIZED
007680*=================================================================
007690*
007700 5800-Sort-Merged-Desc       section.
007710*************************************
007720*    Descending |Mrg-Strength|, then symbol ascending - a plain
007730*    bubble pass, same shape as the raw-signal sort above, the
007740*    merged table is never large.
007750*
007760     perform  5820-Bubble-One-Merge-Pass thru 5820-Exit
007770              varying Wt300-I from 1 by 1
007780              until Wt300-I >= Wt300-Merged-Count.
007790*
007800 5800-Exit.
007810     exit     section.
007820*
007830 5820-Bubble-One-Merge-Pass  section.
007840*************************************
007850     perform  5850-Compare-And-Swap-Merged thru 5850-Exit
007860              varying Wt300-J from 1 by 1
007870              until Wt300-J > Wt300-Merged-Count - Wt300-I.
007880*
007890 5820-Exit.
007900     exit     section.
007910*
007920 5850-Compare-And-Swap-Merged section.
007930*************************************
007940     move     Wt300-Mrg-Strength (Wt300-J) to
007950              Wt300-Abs-Generic-In.
007960     perform  9010-Abs-Generic thru 9010-Exit.
007970     move     Wt300-Abs-Generic-Out to Wt300-Cmp-A.
007980     move     Wt300-Mrg-Strength (Wt300-J + 1) to
007990              Wt300-Abs-Generic-In.
008000     perform  9010-Abs-Generic thru 9010-Exit.
008010     move     Wt300-Abs-Generic-Out to Wt300-Cmp-B.
008020*
008030     if       Wt300-Cmp-A < Wt300-Cmp-B or
008040              (Wt300-Cmp-A = Wt300-Cmp-B and
008050               Wt300-Mrg-Symbol (Wt300-J) >
008060               Wt300-Mrg-Symbol (Wt300-J + 1))
008070              move Wt300-Mrg-Entry (Wt300-J) to
008080                   Wt300-Swap-Entry
008090              move Wt300-Mrg-Entry (Wt300-J + 1) to
008100                   Wt300-Mrg-Entry (Wt300-J)
008110              move Wt300-Swap-Entry to
008120                   Wt300-Mrg-Entry (Wt300-J + 1)
008130     end-if.
008140*
008150 5850-Exit.
008160     exit     section.
008170*
008180*=================================================================
008190*    U6 - POSITION SIZING
008200*=================================================================
008210*
008220 6000-Size-All-Targets       section.
008230*************************************
008240     move     zero to Wt300-Target-Out-Count.
008250     if       Wt300-Equity <= zero
008260              go to 6000-Exit.
008270*
008280     compute  Wt300-Max-Total = Wt300-Equity *
008290                                 Wt300-Max-Exposure-Pct.
008300     compute  Wt300-Max-Per   = Wt300-Equity *
008310                                 Wt300-Max-Position-Pct.
008320*
008330     move     zero to Wt300-Dir-Count.
008340     perform  6050-Count-One-Directional thru 6050-Exit
008350              varying Wt300-Mx from 1 by 1
008360              until Wt300-Mx > Wt300-Merged-Count.
008370*
008380     if       Wt300-Method-Weight and Wt300-Dir-Count > 0
008390              perform 6200-Size-Signal-Weighted thru 6200-Exit
008400       else
008410              perform 6100-Size-Equal-Weight thru 6100-Exit
008420     end-if.
008430*
008440     perform  6060-Emit-One-Flat-Target thru 6060-Exit
008450              varying Wt300-Mx from 1 by 1
008460              until Wt300-Mx > Wt300-Merged-Count.
008470*
008480 6000-Exit.
008490     exit     section.
008500*
008510 6050-Count-One-Directional  section.
008520*************************************
008530     if       Wt300-Mrg-Side (Wt300-Mx) not = "FLAT "
008540              add  1 to Wt300-Dir-Count
008550     end-if.
008560*
008570 6050-Exit.
008580     exit     section.
008590*
008600 6060-Emit-One-Flat-Target   section.
008610*************************************
008620     if       Wt300-Mrg-Side (Wt300-Mx) = "FLAT "
008630              add  1 to Wt300-Target-Out-Count
008640              move Wt300-Mrg-Symbol (Wt300-Mx) to
008650                   Wt300-Tgt-Symbol (Wt300-Target-Out-Count)
008660              move zero to
008670                   Wt300-Tgt-Notional (Wt300-Target-Out-Count)
008680              move zero to
008690                   Wt300-Tgt-Pct (Wt300-Target-Out-Count)
008700              move Wt300-Mrg-Confidence (Wt300-Mx) to
008710                   Wt300-Tgt-Confidence (Wt300-Target-Out-Count)
008720              move Wt300-Mrg-Horizon (Wt300-Mx) to
008730                   Wt300-Tgt-Horizon (Wt300-Target-Out-Count)
008740              move Wt300-Mrg-Stop-Hint (Wt300-Mx) to
008750                   Wt300-Tgt-Stop-Hint (Wt300-Target-Out-Count)
008760              move Wt300-Mrg-Tp-Hint (Wt300-Mx) to
008770                   Wt300-Tgt-Tp-Hint (Wt300-Target-Out-Count)
008780     end-if.
008790*
008800 6060-Exit.
008810     exit     section.
008820*
008830 6100-Size-Equal-Weight      section.
008840*************************************
008850     if       Wt300-Dir-Count = 0
008860              go to 6100-Exit.
008870     compute  Wt300-Per-Uncapped =
008880              Wt300-Max-Total / Wt300-Dir-Count.
008890     if       Wt300-Per-Uncapped > Wt300-Max-Per
008900              move Wt300-Max-Per to Wt300-Per-Uncapped.
008910*
008920     perform  6150-Size-One-Equal-Target thru 6150-Exit
008930              varying Wt300-Mx from 1 by 1
008940              until Wt300-Mx > Wt300-Merged-Count.
008950*
008960 6100-Exit.
008970     exit     section.
008980*
008990 6150-Size-One-Equal-Target  section.
009000*************************************
009010     if       Wt300-Mrg-Side (Wt300-Mx) not = "FLAT "
009020              perform 6900-Emit-Directional-Target thru
009030                      6900-Exit
009040              if    Wt300-Mrg-Side (Wt300-Mx) = "SHORT"
009050                    compute Wt300-Tgt-Notional
009060                            (Wt300-Target-Out-Count) rounded =
009070                            Wt300-Per-Uncapped * -1
009080              else
009090                    move  Wt300-Per-Uncapped to
009100                          Wt300-Tgt-Notional
009110                          (Wt300-Target-Out-Count)
009120              end-if
009130              divide Wt300-Tgt-Notional
009140                     (Wt300-Target-Out-Count)
009150                     by Wt300-Equity giving
009160                     Wt300-Tgt-Pct (Wt300-Target-Out-Count)
009170                     rounded
009180     end-if.
009190*
009200 6150-Exit.
009210     exit     section.
009220*
009230 6200-Size-Signal-Weighted   section.
009240*************************************
009250*    Raw weight is net alpha where the merge carried one
009260*    (contributors' net-alpha figure), else strength times
009270*    confidence.  Falls back to equal weight when the pool has
009280*    no usable weight at all.
009290*
009300     move     zero to Wt300-Sum-Raw-Wt.
009310     perform  6210-Sum-One-Raw-Weight thru 6210-Exit
009320              varying Wt300-Mx from 1 by 1
009330              until Wt300-Mx > Wt300-Merged-Count.
009340*
009350     if       Wt300-Sum-Raw-Wt < Wt300-Tiny-Epsilon
009360              perform 6100-Size-Equal-Weight thru 6100-Exit
009370              go to 6200-Exit.
009380*
009390     move     zero to Wt300-Excess-Total Wt300-Uncapped-Count.
009400     perform  6220-Size-One-Weighted-If-Dir thru 6220-Exit
009410              varying Wt300-Mx from 1 by 1
009420              until Wt300-Mx > Wt300-Merged-Count.
009430*
009440     if       Wt300-Excess-Total > zero and
009450              Wt300-Uncapped-Count > 0
009460              perform 6270-Redistribute-Excess thru 6270-Exit.
009470*
009480 6200-Exit.
009490     exit     section.
009500*
009510 6210-Sum-One-Raw-Weight     section.
009520*************************************
009530     if       Wt300-Mrg-Side (Wt300-Mx) not = "FLAT "
009540              perform 6250-Raw-Weight-Of thru 6250-Exit
009550              add  Wt300-Weight to Wt300-Sum-Raw-Wt
009560     end-if.
009570*
009580 6210-Exit.
009590     exit     section.
009600*
009610 6220-Size-One-Weighted-If-Dir section.
009620*************************************
009630     if       Wt300-Mrg-Side (Wt300-Mx) not = "FLAT "
009640              perform 6260-Size-One-Weighted thru 6260-Exit
009650     end-if.
009660*
009670 6220-Exit.
009680     exit     section.
009690*
009700 6250-Raw-Weight-Of          section.
009710*************************************
009720     if       Wt300-Mrg-Net-Alpha (Wt300-Mx) not = zero
009730              move    Wt300-Mrg-Net-Alpha (Wt300-Mx)
009740                      to Wt300-Abs-Generic-In
009750              perform 9010-Abs-Generic thru 9010-Exit
009760              move    Wt300-Abs-Generic-Out to Wt300-Weight
009770       else
009780              move    Wt300-Mrg-Strength (Wt300-Mx)
009790                      to Wt300-Abs-Generic-In
009800              perform 9010-Abs-Generic thru 9010-Exit
009810              compute Wt300-Weight =
009820                      Wt300-Abs-Generic-Out
009830                      * Wt300-Mrg-Confidence (Wt300-Mx)
009840     end-if.
009850*
009860 6250-Exit.
009870     exit     section.
009880*
009890 6260-Size-One-Weighted      section.
009900*************************************
009910     perform  6250-Raw-Weight-Of thru 6250-Exit.
009920     divide   Wt300-Weight by Wt300-Sum-Raw-Wt giving
009930              Wt300-Trial-Notional.
009940     compute  Wt300-Trial-Notional rounded =
009950              Wt300-Trial-Notional * Wt300-Max-Total.
009960     if       Wt300-Trial-Notional > Wt300-Max-Per
009970              compute Wt300-Excess-Total = Wt300-Excess-Total +
009980                      (Wt300-Trial-Notional - Wt300-Max-Per)
009990              move    Wt300-Max-Per to Wt300-Trial-Notional
010000       else
010010              add     1 to Wt300-Uncapped-Count
010020     end-if.
010030*
010040     perform  6900-Emit-Directional-Target thru 6900-Exit.
010050     if       Wt300-Mrg-Side (Wt300-Mx) = "SHORT"
010060              compute Wt300-Tgt-Notional
010070                      (Wt300-Target-Out-Count) rounded =
010080                      Wt300-Trial-Notional * -1
010090       else
010100              move  Wt300-Trial-Notional to
010110                    Wt300-Tgt-Notional (Wt300-Target-Out-Count)
010120     end-if.
010130     divide   Wt300-Tgt-Notional (Wt300-Target-Out-Count)
010140              by Wt300-Equity giving
010150              Wt300-Tgt-Pct (Wt300-Target-Out-Count) rounded.
010160*
010170 6260-Exit.
010180     exit     section.
010190*
010200 6270-Redistribute-Excess    section.
010210*************************************
010220*    One pass only - spread the capped excess equally over the
010230*    positions that were not capped, re-capping at max-per.
010240*
010250     divide   Wt300-Excess-Total by Wt300-Uncapped-Count giving
010260              Wt300-Per-Uncapped.
010270*
010280     perform  6280-Redistribute-One-Target thru 6280-Exit
010290              varying Wt300-Tx from 1 by 1
010300              until Wt300-Tx > Wt300-Target-Out-Count.
010310*
010320 6270-Exit.
010330     exit     section.
010340*
010350 6280-Redistribute-One-Target section.
010360*************************************
010370     move     Wt300-Tgt-Notional (Wt300-Tx) to
010380              Wt300-Abs-Generic-In.
010390     perform  9010-Abs-Generic thru 9010-Exit.
010400     if       Wt300-Tgt-Notional (Wt300-Tx) not = zero and
010410              Wt300-Abs-Generic-Out < Wt300-Max-Per
010420              if   Wt300-Tgt-Notional (Wt300-Tx) < zero
010430                   compute Wt300-Tgt-Notional (Wt300-Tx) =
010440                           Wt300-Tgt-Notional (Wt300-Tx) -
010450                           Wt300-Per-Uncapped
010460                   move Wt300-Tgt-Notional (Wt300-Tx) to
010470                        Wt300-Abs-Generic-In
010480                   perform 9010-Abs-Generic thru 9010-Exit
010490                   if  Wt300-Abs-Generic-Out > Wt300-Max-Per
010500                       compute Wt300-Tgt-Notional (Wt300-Tx) =
010510                               Wt300-Max-Per * -1
010520                   end-if
010530              else
010540                   add  Wt300-Per-Uncapped to
010550                        Wt300-Tgt-Notional (Wt300-Tx)
010560                   if  Wt300-Tgt-Notional (Wt300-Tx) >
010570                       Wt300-Max-Per
010580                       move Wt300-Max-Per to
010590                            Wt300-Tgt-Notional (Wt300-Tx)
010600                   end-if
010610              end-if
010620              divide Wt300-Tgt-Notional (Wt300-Tx) by
010630                     Wt300-Equity giving
010640                     Wt300-Tgt-Pct (Wt300-Tx) rounded
010650     end-if.
010660*
010670 6280-Exit.
010680     exit     section.
010690*
010700 6900-Emit-Directional-Target section.
010710*************************************
010720     add      1 to Wt300-Target-Out-Count.
010730     move     Wt300-Mrg-Symbol (Wt300-Mx) to
010740              Wt300-Tgt-Symbol (Wt300-Target-Out-Count).
010750     move     Wt300-Mrg-Confidence (Wt300-Mx) to
010760              Wt300-Tgt-Confidence (Wt300-Target-Out-Count).
010770     move     Wt300-Mrg-Horizon (Wt300-Mx) to
010780              Wt300-Tgt-Horizon (Wt300-Target-Out-Count).
010790     move     Wt300-Mrg-Stop-Hint (Wt300-Mx) to
010800              Wt300-Tgt-Stop-Hint (Wt300-Target-Out-Count).
010810     move     Wt300-Mrg-Tp-Hint (Wt300-Mx) to
010820              Wt300-Tgt-Tp-Hint (Wt300-Target-Out-Count).
010830*
010840 6900-Exit.
010850     exit     section.
010860*
010870*=================================================================
010880*    ABSOLUTE-VALUE HELPERS - no intrinsic FUNCTIONs on this
010890*    compiler line, so the sign flip is done by hand.
010900*=================================================================
010910*
010920 9000-Abs-Of-Raw-Strength    section.
010930*************************************
010940     if       Wt300-Raw-Strength (Wt300-I) < zero
010950              compute Wt300-Abs-Work =
010960                      Wt300-Raw-Strength (Wt300-I) * -1
010970       else
010980              move    Wt300-Raw-Strength (Wt300-I) to
010990                      Wt300-Abs-Work
011000     end-if.
011010*
011020 9000-Exit.
011030     exit     section.
011040*
011050 9010-Abs-Generic            section.
011060*************************************
011070     if       Wt300-Abs-Generic-In < zero
011080              compute Wt300-Abs-Generic-Out =
011090                      Wt300-Abs-Generic-In * -1
011100       else
011110              move    Wt300-Abs-Generic-In to
011120                      Wt300-Abs-Generic-Out
011130     end-if.
011140*
011150 9010-Exit.
011160     exit     section.
011170 

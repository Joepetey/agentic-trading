000010*****************************************************************
000020*                                                               *
000030*              Backtest Summary Report - Report Writer         *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*=================================
000090*
000100     program-id.         wt500.
000110*
000120*    Author.             L M Vance, 11/09/1986.
000130*
000140*    Installation.       Meridian Fund Systems - Batch Trading.
000150*
000160*    Date-Written.       11/09/1986.
000170*
000180*    Date-Compiled.
000190*
000200*    Security.           Proprietary - Meridian Fund Systems Inc.
000210*                         Internal use only.
000220*
000230*    Remarks.            Reads the trade blotter and daily equity
000240*                         curve wt400 leaves behind and boils them
000250*                         down to the one-page run summary the
000260*                         desk actually reads - win rate, CAGR,
000270*                         max drawdown, Sharpe, exposure, and the
000280*                         exit-reason breakdown, closing with the
000290*                         last five round-trips as a sanity check.
000300*
000310*                         Structured the same way the old check
000320*                         register print used Report Writer to
000330*                         turn a flat payment file into a page of
000340*                         totals rather than a line-per-record
000350*                         dump; here the "payments" are closed
000360*                         trades and the "register" is this
000370*                         performance report.
000380*
000390*    Called Modules.     wt050 (calendar day-count difference).
000400*
000410*    Files Used.         TRADES-OUT (in)
000420*                         EQUITY-OUT (in)
000430*                         REPORT-OUT (out, Report Writer)
000440*
000450*    Error Messages Used. WT001 - Trades file would not open.
000460*                         WT002 - Equity file would not open.
000470*
000480* Changes:
000490*  11/09/86 lmv -       Written for the AP check register - one   WT5086  
000500*                       line per check with a running total,      WT5086  
000510*                       page break and grand total at the end.    WT5086  
000520*  14/04/90 lmv -  1.1  Added the subtotal-by-payee break for the WT5186  
000530*                       vendor consolidation review.              WT5186  
000540*  02/12/98 dp  - Y2K   Century rollover review - dates printed   WT5288  
000550*                       from the check date field only, no 2      WT5288  
000560*                       digit year stored.  Passed with no change.WT5288  
000570*  14/06/07 sc  -  1.2  Recompiled under GnuCobol migration.      WT5387  
000580*  25/01/26 rjm -  2.0  Re-cut wholesale for the weekly swing-    WT5487  
000590*                       trading batch - the check file became     WT5487  
000600*                       the trade blotter, the payee subtotal     WT5487  
000610*                       became the exit-reason breakdown, and the WT5487  
000620*                       grand total became the backtest metrics   WT5487  
000630*                       block (win rate, CAGR, drawdown, Sharpe). WT5487  
000640*  02/03/26 rjm -  2.1  Added the exit-reason breakdown block and WT5587  
000650*                       the last-five-trades tail per the review  WT5587  
000660*                       committee's sign-off notes.               WT5587  
000670*  09/03/26 rjm -  2.2  Added the sweep round-trip block, shown   WT5688  
000680*                       only when the run parked cash in "BIL".   WT5688  
000690*
000700 environment             division.
000710*=================================
000720*
000730 input-output            section.
000740 file-control.
000750     select   Trades-In-File  assign to "TRADES-OUT"
000760              organization is line sequential
000770              file status is Wt500-Tr-Status.
000780     select   Equity-In-File  assign to "EQUITY-OUT"
000790              organization is line sequential
000800              file status is Wt500-Eq-Status.
000810     select   Report-Out-File assign to "REPORT-OUT"
000820              organization is line sequential
000830              file status is Wt500-Rp-Status.
000840*
000850 data                    division.
000860*=================================
000870*
000880 file section.
000890*
000900 fd  Trades-In-File.
000910 01  TI-Record.
000920     copy     "wttrd.cob".
000930*
000940 fd  Equity-In-File.
000950 01  EI-Record.
000960     copy     "wteqp.cob".
000970*
000980 fd  Report-Out-File
000990     reports are Backtest-Summary-Report.
001000*
001010 working-storage         section.
001020*----------------------
001030 77  Wt500-Prog-Name     pic x(15)  value "WT500 (2.20)".
001040*
001050 01  WT001  pic x(40) value
001060     "WT001 - TRADES-OUT file would not open.".
001070 01  WT002  pic x(40) value
001080     "WT002 - EQUITY-OUT file would not open.".
001090*
001100 01  WT500-File-Status.
001110     03  Wt500-Tr-Status     pic xx.
001120         88  Wt500-Tr-Ok               value "00".
001130     03  Wt500-Eq-Status     pic xx.
001140         88  Wt500-Eq-Ok               value "00".
001150     03  Wt500-Rp-Status     pic xx.
001160         88  Wt500-Rp-Ok               value "00".
001170*
001180 01  WT500-Switches.
001190     03  Wt500-Tr-Eof-Sw     pic x  value "N".
001200         88  Wt500-No-More-Trades       value "Y".
001210     03  Wt500-Eq-Eof-Sw     pic x  value "N".
001220         88  Wt500-No-More-Equity       value "Y".
001230*
001240*    Mirror copy of the calendar subprogram's linkage record -
001250*    same layout, same order, this program's own field names.
001260*
001270 01  WT500-Diff-Parms.
001280     03  Wt500-Diff-Function    pic x(4).
001290     03  Wt500-Diff-Date-1      pic 9(8).
001300     03  Wt500-Diff-Date-2      pic 9(8).
001310     03  Wt500-Diff-Day-Number  binary-long.
001320     03  Wt500-Diff-Weekday     pic 9.
001330     03  Wt500-Diff-Days        binary-long.
001340*
001350*    Working table of strategy trades (symbol not "BIL") - the
001360*    sweep round-trips are tallied on the fly as they come off the
001370*    file and never occupy a table slot of their own.
001380*
001390 01  WT500-Trd-Count         binary-long value zero.
001400 01  WT500-Trade-Table.
001410     03  Wt500-Trd-Entry occurs 2000 times.
001420         05  Wt500-Trd-Entry-Date   pic 9(8).
001430         05  Wt500-Trd-Entry-Price  pic s9(7)v9(4).
001440         05  Wt500-Trd-Exit-Date    pic 9(8).
001450         05  Wt500-Trd-Exit-Price   pic s9(7)v9(4).
001460         05  Wt500-Trd-Exit-Reason  pic x(10).
001470         05  Wt500-Trd-Return-Pct   pic s9v9(6).
001480 01  WT500-Trade-Table-R redefines WT500-Trade-Table.
001490     03  Wt500-Trd-Flat  pic x(55)  occurs 2000.
001500*
001510*    Working table of the daily equity curve.
001520*
001530 01  WT500-Eq-Count          binary-long value zero.
001540 01  WT500-Equity-Table.
001550     03  Wt500-Eqt-Entry occurs 5000 times.
001560         05  Wt500-Eqt-Date         pic 9(8).
001570         05  Wt500-Eqt-Value        pic s9(11)v99.
001580 01  WT500-Equity-Table-R redefines WT500-Equity-Table.
001590     03  Wt500-Eqt-Flat  pic x(21)  occurs 5000.
001600*
001610*    Last five strategy trades held back for the detail tail.
001620*
001630 01  WT500-Last5-Count        pic 9 value zero.
001640 01  WT500-Last5-Table.
001650     03  Wt500-L5-Entry occurs 5 times.
001660         05  Wt500-L5-Entry-Date    pic 9(8).
001670         05  Wt500-L5-Entry-Price   pic s9(7)v9(4).
001680         05  Wt500-L5-Exit-Date     pic 9(8).
001690         05  Wt500-L5-Exit-Price    pic s9(7)v9(4).
001700         05  Wt500-L5-Exit-Reason   pic x(10).
001710         05  Wt500-L5-Return-Pct    pic s9v9(6).
001720 01  WT500-Last5-Table-R redefines WT500-Last5-Table.
001730     03  Wt500-L5-Flat  pic x(55)  occurs 5.
001740*
001750*    Exit-reason tally - the four strategy exit tags, held in
001760*    reason-ascending order for the report block (EOW, STOP,
001770*    TP-A, TP-C).  Sweep exits ("SWEEP-OUT") are counted apart,
001780*    below, with the sweep dollars.
001790*
001800 01  WT500-Reason-Counts.
001810     03  Wt500-Cnt-Eow        binary-long value zero.
001820     03  Wt500-Cnt-Stop       binary-long value zero.
001830     03  Wt500-Cnt-Tpa        binary-long value zero.
001840     03  Wt500-Cnt-Tpc        binary-long value zero.
001850 01  WT500-Reason-Counts-R redefines WT500-Reason-Counts.
001860     03  Wt500-Reason-Flat    pic 9(9) comp occurs 4.
001870*
001880*    Sweep round-trip tally.
001890*
001900 01  WT500-Sweep-Count       binary-long   value zero.
001910 01  WT500-Sweep-Pnl         pic s9(11)v99 value zero.
001920*
001930*    Trade-statistics accumulators.
001940*
001950 01  WT500-Trade-Stats.
001960     03  Wt500-Winners        binary-long    value zero.
001970     03  Wt500-Losers         binary-long    value zero.
001980     03  Wt500-Sum-Ret        pic s9(9)v9(6) value zero.
001990     03  Wt500-Avg-Ret        pic s9(9)v9(6) value zero.
002000     03  Wt500-Best-Ret       pic s9(9)v9(6) value zero.
002010     03  Wt500-Worst-Ret      pic s9(9)v9(6) value zero.
002020     03  Wt500-Win-Rate-Pct   pic s9(3)v9(4) value zero.
002030*
002040*    Equity-curve statistics.
002050*
002060 01  WT500-Equity-Stats.
002070     03  Wt500-Init-Cash       pic s9(11)v99  value zero.
002080     03  Wt500-Final-Value     pic s9(11)v99  value zero.
002090     03  Wt500-Total-Ret-Pct   pic s9(5)v9(4) value zero.
002100     03  Wt500-Years           pic s9(5)v9(6) value zero.
002110     03  Wt500-Cagr-Pct        pic s9(5)v9(4) value zero.
002120     03  Wt500-Peak            pic s9(11)v99  value zero.
002130     03  Wt500-Drawdown        pic s9(5)v9(6) value zero.
002140     03  Wt500-Max-Dd-Pct      pic s9(5)v9(4) value zero.
002150     03  Wt500-Sharpe          pic s9(3)v9(4) value zero.
002160     03  Wt500-Exposure-Days   binary-long    value zero.
002170     03  Wt500-Exposure-Pct    pic s9(3)v9(4) value zero.
002180*
002190*    Daily log-return series of the equity curve, for Sharpe -
002200*    population variance (divisor n), not the sample variance
002210*    the volatility program uses.
002220*
002230 01  WT500-Ret-Count          binary-long value zero.
002240 01  WT500-Ret-Series.
002250     03  Wt500-Ret occurs 5000 times pic s9v9(9) comp-3.
002260 01  WT500-Ret-Mean           pic s9v9(9)    comp-3 value zero.
002270 01  WT500-Ret-Sum            pic s9(5)v9(9) comp-3 value zero.
002280 01  WT500-Ret-Dev            pic s9v9(9)    comp-3 value zero.
002290 01  WT500-Ret-Sum-Sq-Dev     pic s9(5)v9(9) comp-3 value zero.
002300 01  WT500-Ret-Variance       pic s9v9(9)    comp-3 value zero.
002310 01  WT500-Ret-Stdev          pic s9v9(9)    comp-3 value zero.
002320 01  WT500-Rf-Daily           pic s9v9(9)    comp-3 value zero.
002330*
002340*    Hand-rolled natural-log helper - Newton/series routine lifted
002350*    from the volatility program, same five-term atanh series.
002360*
002370 01  WT500-Ln-Work.
002380     03  Wt500-Ln-X           pic s9(5)v9(9) comp-3.
002390     03  Wt500-Ln-U           pic s9(5)v9(9) comp-3.
002400     03  Wt500-Ln-U2          pic s9(5)v9(9) comp-3.
002410     03  Wt500-Ln-Term        pic s9(5)v9(9) comp-3.
002420     03  Wt500-Ln-Sum         pic s9(5)v9(9) comp-3.
002430     03  Wt500-Ln-Result      pic s9(5)v9(9) comp-3.
002440*
002450*    Hand-rolled square-root helper - Newton's method, six passes.
002460*
002470 01  WT500-Sqrt-Work.
002480     03  Wt500-Sqrt-N         pic s9(9)v9(6) comp-3.
002490     03  Wt500-Sqrt-X         pic s9(9)v9(6) comp-3.
002500     03  Wt500-Sqrt-Iter      pic 9(2)       comp.
002510     03  Wt500-Sqrt-Result    pic s9(9)v9(6) comp-3.
002520*
002530*    Hand-rolled exponential helper - range-reduced Taylor series,
002540*    used only for the CAGR compounding step (final/initial) to
002550*    the (1/years) power, computed as exp(ln(ratio) / years).
002560*
002570 01  WT500-Exp-Work.
002580     03  Wt500-Exp-X          pic s9(5)v9(9) comp-3.
002590     03  Wt500-Exp-Z          pic s9(5)v9(9) comp-3.
002600     03  Wt500-Exp-Term       pic s9(5)v9(9) comp-3.
002610     03  Wt500-Exp-Sum        pic s9(5)v9(9) comp-3.
002620     03  Wt500-Exp-Iter       pic 9(2)       comp.
002630     03  Wt500-Exp-Result     pic s9(5)v9(9) comp-3.
002640*
002650 01  WT500-Work-Ix.
002660     03  Wt500-I              binary-long.
002670     03  Wt500-J              binary-long.
002680     03  Wt500-K              binary-long.
002690*
002700 01  WT500-Report-Dates.
002710     03  Wt500-First-Date     pic 9(8) value zero.
002720     03  Wt500-Last-Date      pic 9(8) value zero.
002730*
002740*    Small scratch record the detail line sources from - kept
002750*    apart from the last-five table itself so a single row can be
002760*    moved into place one field at a time before each generate.
002770*
002780 01  WT500-Rpt-Detail-Work.
002790     03  Wt500-Rpt-Entry-Date    pic 9(8).
002800     03  Wt500-Rpt-Entry-Price   pic s9(7)v9(4).
002810     03  Wt500-Rpt-Exit-Date     pic 9(8).
002820     03  Wt500-Rpt-Exit-Price    pic s9(7)v9(4).
002830     03  Wt500-Rpt-Exit-Reason   pic x(10).
002840     03  Wt500-Rpt-Return-Pct    pic s9v9(6).
002850*
002860 report                      section.
002870*=================================
002880*
002890 rd  Backtest-Summary-Report
002900     page limit   56 lines
002910     heading      1
002920     first detail 5
002930     last  detail 54.
002940*
002950 01  Wt500-Rpt-Head  type page heading.
002960     03  line   1.
002970         05  col   1      pic x(15)  source Wt500-Prog-Name.
002980         05  col  50      pic x(29)  value
002990             "Meridian Fund Systems - Batch".
003000         05  col 124      pic x(5)   value "Page ".
003010         05  col 129      pic zz9    source Page-Counter.
003020     03  line   2.
003030         05  col  46      pic x(40)  value
003040             "Weekly-Cycle Backtest - Summary Report".
003050     03  line   4.
003060         05  col   2      pic x(8)   value "Period:".
003070         05  col  11      pic 9(8)   source Wt500-First-Date.
003080         05  col  20      pic x(4)   value "thru".
003090         05  col  25      pic 9(8)   source Wt500-Last-Date.
003100     03  line   5.
003110         05  col   2      pic x(14)  value "Initial Cash:".
003120         05  col  17      pic zz,zzz,zz9.99-
003130                           source Wt500-Init-Cash.
003140         05  col  40      pic x(13)  value "Final Value:".
003150         05  col  54      pic zz,zzz,zz9.99-
003160                           source Wt500-Final-Value.
003170     03  line   6.
003180         05  col   2      pic x(14)  value "Total Return:".
003190         05  col  17      pic zzz9.99-       source
003200                           Wt500-Total-Ret-Pct.
003210         05  col  27      pic x(1)   value "%".
003220         05  col  40      pic x(6)   value "CAGR:".
003230         05  col  47      pic zzz9.99-
003240                           source Wt500-Cagr-Pct.
003250         05  col  57      pic x(1)   value "%".
003260     03  line   7.
003270         05  col   2      pic x(13)  value "Max Drawdown:".
003280         05  col  17      pic zzz9.99-
003290                           source Wt500-Max-Dd-Pct.
003300         05  col  27      pic x(1)   value "%".
003310         05  col  40      pic x(8)   value "Sharpe:".
003320         05  col  49      pic zz9.9999-      source Wt500-Sharpe.
003330         05  col  62      pic x(10)  value "Exposure:".
003340         05  col  73      pic zzz9.99-       source
003350                           Wt500-Exposure-Pct.
003360         05  col  83      pic x(1)   value "%".
003370     03  line   9.
003380         05  col   2      pic x(14)  value "Total Trades:".
003390         05  col  17      pic zzz9   source Wt500-Trd-Count.
003400         05  col  25      pic x(9)   value "Winners:".
003410         05  col  35      pic zzz9   source Wt500-Winners.
003420         05  col  40      pic x(4)   value "(".
003430         05  col  44      pic zz9.99-        source
003440                           Wt500-Win-Rate-Pct.
003450         05  col  55      pic x(2)   value "%)".
003460         05  col  60      pic x(8)   value "Losers:".
003470         05  col  69      pic zzz9   source Wt500-Losers.
003480     03  line  10.
003490         05  col   2      pic x(11)  value "Avg Trade:".
003500         05  col  14      pic zz9.9999-      source Wt500-Avg-Ret.
003510         05  col  25      pic x(6)   value "Best:".
003520         05  col  32      pic zz9.9999-
003530                           source Wt500-Best-Ret.
003540         05  col  44      pic x(7)   value "Worst:".
003550         05  col  52      pic zz9.9999-
003560                           source Wt500-Worst-Ret.
003570     03  line  12.
003580         05  col   2      pic x(23)  value "Exit reason  Count".
003590     03  line  13.
003600         05  col   2      pic x(10)  value "EOW".
003610         05  col  15      pic zzz9   source Wt500-Cnt-Eow.
003620     03  line  14.
003630         05  col   2      pic x(10)  value "STOP".
003640         05  col  15      pic zzz9   source Wt500-Cnt-Stop.
003650     03  line  15.
003660         05  col   2      pic x(10)  value "TP-A".
003670         05  col  15      pic zzz9   source Wt500-Cnt-Tpa.
003680     03  line  16.
003690         05  col   2      pic x(10)  value "TP-C".
003700         05  col  15      pic zzz9   source Wt500-Cnt-Tpc.
003710     03  line  18.
003720         05  col   2      pic x(22)  value "Sweep round-trips:"
003730                           present when Wt500-Sweep-Count > zero.
003740         05  col  24      pic zzz9   source Wt500-Sweep-Count
003750                           present when Wt500-Sweep-Count > zero.
003760         05  col  32      pic x(11)  value "Sweep PNL:"
003770                           present when Wt500-Sweep-Count > zero.
003780         05  col  44      pic zz,zzz,zz9.99-
003790                           source Wt500-Sweep-Pnl
003800                           present when Wt500-Sweep-Count > zero.
003810     03  line  20.
003820         05  col   2      pic x(13) value "Last 5 trades".
003830         05  col  16      pic x(10) value "Entry Date".
003840         05  col  27      pic x(9)  value "Entry Prc".
003850         05  col  40      pic x(9)  value "Exit Date".
003860         05  col  51      pic x(9)  value "Exit Prc".
003870         05  col  63      pic x(6)  value "Reason".
003880         05  col  74      pic x(4)  value "Ret%".
003890*
003900 01  Wt500-Trade-Detail  type is detail.
003910     03  line + 1.
003920         05  col  16      pic 9(8)
003930                           source Wt500-Rpt-Entry-Date.
003940         05  col  27      pic zzz9.9999
003950                           source Wt500-Rpt-Entry-Price.
003960         05  col  40      pic 9(8)
003970                           source Wt500-Rpt-Exit-Date.
003980         05  col  51      pic zzz9.9999
003990                           source Wt500-Rpt-Exit-Price.
004000         05  col  63      pic x(10)
004010                           source Wt500-Rpt-Exit-Reason.
004020         05  col  74      pic zz9.9999-
004030                           source Wt500-Rpt-Return-Pct.
004040*
004050 01  type control footing final  line plus 2.
004060     03  col   1      pic x(22)  value "*** End of Report ***".
004070*
004080 procedure division.
004090*==========================================================
004100*
004110 aa000-Main                  section.
004120*************************************
004130     perform  aa010-Open-Files      thru aa010-Exit.
004140     perform  aa050-Load-Trades     thru aa050-Exit
004150              until Wt500-No-More-Trades.
004160     perform  aa060-Load-Equity     thru aa060-Exit
004170              until Wt500-No-More-Equity.
004180     close    Trades-In-File Equity-In-File.
004190*
004200     perform  aa100-Trade-Stats     thru aa100-Exit.
004210     perform  aa150-Equity-Stats    thru aa150-Exit.
004220     perform  aa200-Build-Returns   thru aa200-Exit.
004230     perform  aa250-Sharpe          thru aa250-Exit.
004240     perform  aa300-Exposure        thru aa300-Exit.
004250     perform  aa350-Save-Last-Five  thru aa350-Exit.
004260*
004270     perform  aa500-Report-Summary  thru aa500-Exit.
004280     stop     run.
004290*
004300 aa000-Exit.  exit section.
004310*
004320 aa010-Open-Files            section.
004330*************************************
004340     open     input  Trades-In-File.
004350     if       not Wt500-Tr-Ok
004360              display WT001 upon console
004370     end-if.
004380     open     input  Equity-In-File.
004390     if       not Wt500-Eq-Ok
004400              display WT002 upon console
004410     end-if.
004420*
004430 aa010-Exit.
004440     exit     section.
004450*
004460*    Splits the incoming trade file into strategy round-trips
004470*    (kept in the table below) and sweep round-trips ("BIL",
004480*    tallied here and never tabled).
004490*
004500 aa050-Load-Trades           section.
004510*************************************
004520     read     Trades-In-File
004530              at end set Wt500-No-More-Trades to true
004540     end-read.
004550     if       not Wt500-No-More-Trades
004560              if    Trd-Symbol = "BIL     "
004570                    add  1          to Wt500-Sweep-Count
004580                    add  Trd-Pnl    to Wt500-Sweep-Pnl
004590              else
004600                    add  1 to Wt500-Trd-Count
004610                    move Trd-Entry-Date  to
004620                         Wt500-Trd-Entry-Date (Wt500-Trd-Count)
004630                    move Trd-Entry-Price to
004640                         Wt500-Trd-Entry-Price (Wt500-Trd-Count)
004650                    move Trd-Exit-Date   to
004660                         Wt500-Trd-Exit-Date (Wt500-Trd-Count)
004670                    move Trd-Exit-Price  to
004680                         Wt500-Trd-Exit-Price (Wt500-Trd-Count)
004690                    move Trd-Exit-Reason to
004700                         Wt500-Trd-Exit-Reason (Wt500-Trd-Count)
004710                    move Trd-Return-Pct  to
004720                         Wt500-Trd-Return-Pct (Wt500-Trd-Count)
004730                    evaluate Trd-Exit-Reason
004740                      when "EOW       "
004750                           add 1 to Wt500-Cnt-Eow
004760                      when "STOP      "
004770                           add 1 to Wt500-Cnt-Stop
004780                      when "TP-A      "
004790                           add 1 to Wt500-Cnt-Tpa
004800                      when "TP-C      "
004810                           add 1 to Wt500-Cnt-Tpc
004820                      when other
004830                           continue
004840                    end-evaluate
004850              end-if
004860     end-if.
004870*
004880 aa050-Exit.
004890     exit     section.
004900*
004910 aa060-Load-Equity            section.
004920*************************************
004930     read     Equity-In-File
004940              at end set Wt500-No-More-Equity to true
004950     end-read.
004960     if       not Wt500-No-More-Equity
004970              add  1 to Wt500-Eq-Count
004980              move Eq-Date  to Wt500-Eqt-Date (Wt500-Eq-Count)
004990              move Eq-Value to Wt500-Eqt-Value (Wt500-Eq-Count)
005000     end-if.
005010*
005020 aa060-Exit.
005030     exit     section.
005040*
005050*=================================================================
005060*    U10 - TRADE-BLOTTER STATISTICS
005070*=================================================================
005080*
005090 aa100-Trade-Stats           section.
005100*************************************
005110     move     zero to Wt500-Sum-Ret Wt500-Winners Wt500-Losers.
005120     if       Wt500-Trd-Count > zero
005130              move Wt500-Trd-Return-Pct (1) to Wt500-Best-Ret
005140              move Wt500-Trd-Return-Pct (1) to Wt500-Worst-Ret
005150              perform aa120-Score-One-Trade thru aa120-Exit
005160                       varying Wt500-I from 1 by 1
005170                       until Wt500-I > Wt500-Trd-Count
005180              compute Wt500-Avg-Ret rounded =
005190                      Wt500-Sum-Ret / Wt500-Trd-Count
005200              compute Wt500-Win-Rate-Pct rounded =
005210                      (Wt500-Winners / Wt500-Trd-Count) * 100
005220     end-if.
005230*
005240 aa100-Exit.
005250     exit     section.
005260*
005270 aa120-Score-One-Trade        section.
005280*************************************
005290     add      Wt500-Trd-Return-Pct (Wt500-I) to Wt500-Sum-Ret.
005300     if       Wt500-Trd-Return-Pct (Wt500-I) > zero
005310              add  1 to Wt500-Winners
005320     else
005330              add  1 to Wt500-Losers
005340     end-if.
005350     if       Wt500-Trd-Return-Pct (Wt500-I) > Wt500-Best-Ret
005360              move Wt500-Trd-Return-Pct (Wt500-I) to
005370                   Wt500-Best-Ret
005380     end-if.
005390     if       Wt500-Trd-Return-Pct (Wt500-I) < Wt500-Worst-Ret
005400              move Wt500-Trd-Return-Pct (Wt500-I) to
005410                   Wt500-Worst-Ret
005420     end-if.
005430*
005440 aa120-Exit.
005450     exit     section.
005460*
005470*=================================================================
005480*    U10 - EQUITY-CURVE STATISTICS (TOTAL RETURN, CAGR, MAX DD)
005490*=================================================================
005500*
005510 aa150-Equity-Stats          section.
005520*************************************
005530     move     zero to Wt500-Max-Dd-Pct Wt500-Peak.
005540     if       Wt500-Eq-Count > zero
005550              move Wt500-Eqt-Value (1) to Wt500-Init-Cash
005560              move Wt500-Eqt-Value (Wt500-Eq-Count) to
005570                   Wt500-Final-Value
005580              move Wt500-Eqt-Date (1) to Wt500-First-Date
005590              move Wt500-Eqt-Date (Wt500-Eq-Count) to
005600                   Wt500-Last-Date
005610*
005620              compute Wt500-Total-Ret-Pct rounded =
005630                      ((Wt500-Final-Value / Wt500-Init-Cash)
005640                       - 1) * 100
005650*
005660              move    Wt500-Eqt-Value (1) to Wt500-Peak
005670              perform aa160-Score-One-Point thru aa160-Exit
005680                       varying Wt500-I from 1 by 1
005690                       until Wt500-I > Wt500-Eq-Count
005700*
005710              move    "DIFF"          to Wt500-Diff-Function
005720              move    Wt500-First-Date to Wt500-Diff-Date-1
005730              move    Wt500-Last-Date  to Wt500-Diff-Date-2
005740              call    "wt050" using Wt500-Diff-Parms
005750*
005760              perform aa170-Compute-Cagr thru aa170-Exit
005770     end-if.
005780*
005790 aa150-Exit.
005800     exit     section.
005810*
005820 aa160-Score-One-Point         section.
005830*************************************
005840     if       Wt500-Eqt-Value (Wt500-I) > Wt500-Peak
005850              move Wt500-Eqt-Value (Wt500-I) to Wt500-Peak
005860     end-if.
005870     compute  Wt500-Drawdown rounded =
005880              (Wt500-Peak - Wt500-Eqt-Value (Wt500-I))
005890              / Wt500-Peak.
005900     if       Wt500-Drawdown * 100 > Wt500-Max-Dd-Pct
005910              compute Wt500-Max-Dd-Pct rounded =
005920                      Wt500-Drawdown * 100
005930     end-if.
005940*
005950 aa160-Exit.
005960     exit     section.
005970*
005980*    CAGR = (final/initial)**(1/years) - 1, years = whole calendar
005990*    days between the first and last equity-curve dates / 365.25;
006000*    zero when the span is not at least two points or covers no
006010*    time at all.  Computed as exp(ln(ratio)/years) - 1 since this
006020*    compiler carries no power function.
006030*
006040 aa170-Compute-Cagr          section.
006050*************************************
006060     move     zero to Wt500-Cagr-Pct Wt500-Years.
006070     if       Wt500-Eq-Count >= 2 and Wt500-Diff-Days > zero
006080              compute Wt500-Years rounded =
006090                      Wt500-Diff-Days / 365.25
006100              compute Wt500-Ln-X rounded =
006110                      Wt500-Final-Value / Wt500-Init-Cash
006120              perform zz900-Natural-Log thru zz900-Exit
006130              compute Wt500-Exp-X rounded =
006140                      Wt500-Ln-Result / Wt500-Years
006150              perform zz960-Exponential thru zz960-Exit
006160              compute Wt500-Cagr-Pct rounded =
006170                      (Wt500-Exp-Result - 1) * 100
006180     end-if.
006190*
006200 aa170-Exit.
006210     exit     section.
006220*
006230*=================================================================
006240*    U10 - DAILY LOG-RETURN SERIES OF THE EQUITY CURVE
006250*=================================================================
006260*
006270 aa200-Build-Returns         section.
006280*************************************
006290     move     zero to Wt500-Ret-Count.
006300     if       Wt500-Eq-Count >= 2
006310              perform aa220-Score-One-Return thru aa220-Exit
006320                       varying Wt500-I from 2 by 1
006330                       until Wt500-I > Wt500-Eq-Count
006340     end-if.
006350*
006360 aa200-Exit.
006370     exit     section.
006380*
006390 aa220-Score-One-Return       section.
006400*************************************
006410     if       Wt500-Eqt-Value (Wt500-I) > zero and
006420              Wt500-Eqt-Value (Wt500-I - 1) > zero
006430              compute Wt500-Ln-X rounded =
006440                      Wt500-Eqt-Value (Wt500-I) /
006450                      Wt500-Eqt-Value (Wt500-I - 1)
006460              perform zz900-Natural-Log thru zz900-Exit
006470              add  1 to Wt500-Ret-Count
006480              move Wt500-Ln-Result to Wt500-Ret (Wt500-Ret-Count)
006490     end-if.
006500*
006510 aa220-Exit.
006520     exit     section.
006530*
006540*    Sharpe = (mean daily log return - ln(1.04)/252) * 252 /
006550*    (population stdev * sqrt(252)); zero when the series is empty
006560*    or perfectly flat.
006570*
006580 aa250-Sharpe                section.
006590*************************************
006600     move     zero to Wt500-Sharpe.
006610     if       Wt500-Ret-Count > zero
006620              move    zero to Wt500-Ret-Sum
006630              perform aa260-Sum-One-Return thru aa260-Exit
006640                       varying Wt500-I from 1 by 1
006650                       until Wt500-I > Wt500-Ret-Count
006660              compute Wt500-Ret-Mean rounded =
006670                      Wt500-Ret-Sum / Wt500-Ret-Count
006680*
006690              move    zero to Wt500-Ret-Sum-Sq-Dev
006700              perform aa270-Devsq-One-Return thru aa270-Exit
006710                       varying Wt500-I from 1 by 1
006720                       until Wt500-I > Wt500-Ret-Count
006730              compute Wt500-Ret-Variance rounded =
006740                      Wt500-Ret-Sum-Sq-Dev / Wt500-Ret-Count
006750              move    Wt500-Ret-Variance to Wt500-Sqrt-N
006760              perform zz950-Square-Root thru zz950-Exit
006770              move    Wt500-Sqrt-Result to Wt500-Ret-Stdev
006780*
006790              if      Wt500-Ret-Stdev not = zero
006800                      compute Wt500-Ln-X rounded = 1.04
006810                      perform zz900-Natural-Log thru zz900-Exit
006820                      compute Wt500-Rf-Daily rounded =
006830                              Wt500-Ln-Result / 252
006840                      move    252 to Wt500-Sqrt-N
006850                      perform zz950-Square-Root thru zz950-Exit
006860                      compute Wt500-Sharpe rounded =
006870                              ((Wt500-Ret-Mean - Wt500-Rf-Daily)
006880                               * 252)
006890                              / (Wt500-Ret-Stdev *
006900                                 Wt500-Sqrt-Result)
006910              end-if
006920     end-if.
006930*
006940 aa250-Exit.
006950     exit     section.
006960*
006970 aa260-Sum-One-Return         section.
006980*************************************
006990     add      Wt500-Ret (Wt500-I) to Wt500-Ret-Sum.
007000*
007010 aa260-Exit.
007020     exit     section.
007030*
007040 aa270-Devsq-One-Return       section.
007050*************************************
007060     compute  Wt500-Ret-Dev rounded = Wt500-Ret (Wt500-I) -
007070              Wt500-Ret-Mean.
007080     compute  Wt500-Ret-Sum-Sq-Dev rounded =
007090              Wt500-Ret-Sum-Sq-Dev +
007100              (Wt500-Ret-Dev * Wt500-Ret-Dev).
007110*
007120 aa270-Exit.
007130     exit     section.
007140*
007150*    Exposure = (count of curve dates covered by a strategy
007160*    trade's entry..exit span) / total curve days.  Positions
007170*    never overlap in this system (flat before the next entry),
007180*    so a straight sum of each trade's own day-count never
007190*    double-books a date.
007200*
007210 aa300-Exposure               section.
007220*************************************
007230     move     zero to Wt500-Exposure-Days Wt500-Exposure-Pct.
007240     if       Wt500-Trd-Count > zero and Wt500-Eq-Count > zero
007250              perform aa320-Score-One-Trade-Span thru aa320-Exit
007260                       varying Wt500-I from 1 by 1
007270                       until Wt500-I > Wt500-Trd-Count
007280              compute Wt500-Exposure-Pct rounded =
007290                      (Wt500-Exposure-Days / Wt500-Eq-Count) * 100
007300     end-if.
007310*
007320 aa300-Exit.
007330     exit     section.
007340*
007350 aa320-Score-One-Trade-Span   section.
007360*************************************
007370     perform  aa330-Score-One-Day thru aa330-Exit
007380              varying Wt500-J from 1 by 1
007390              until Wt500-J > Wt500-Eq-Count.
007400*
007410 aa320-Exit.
007420     exit     section.
007430*
007440 aa330-Score-One-Day          section.
007450*************************************
007460     if       Wt500-Eqt-Date (Wt500-J) >=
007470              Wt500-Trd-Entry-Date (Wt500-I)
007480     and      Wt500-Eqt-Date (Wt500-J) <=
007490              Wt500-Trd-Exit-Date (Wt500-I)
007500              add 1 to Wt500-Exposure-Days
007510     end-if.
007520*
007530 aa330-Exit.
007540     exit     section.
007550*
007560*    Copies the last five strategy trades (in file order, oldest
007570*    of the five first) into the small table the detail tail
007580*    prints from.
007590*
007600 aa350-Save-Last-Five        section.
007610*************************************
007620     move     zero to Wt500-Last5-Count.
007630     if       Wt500-Trd-Count > zero
007640              compute Wt500-K = Wt500-Trd-Count - 5
007650              if    Wt500-K < 1
007660                    move 1 to Wt500-K
007670              end-if
007680              perform aa360-Copy-One-Trade thru aa360-Exit
007690                       varying Wt500-I from Wt500-K by 1
007700                       until Wt500-I > Wt500-Trd-Count
007710     end-if.
007720*
007730 aa350-Exit.
007740     exit     section.
007750*
007760 aa360-Copy-One-Trade         section.
007770*************************************
007780     add      1 to Wt500-Last5-Count.
007790     move     Wt500-Trd-Entry-Date (Wt500-I) to
007800              Wt500-L5-Entry-Date (Wt500-Last5-Count).
007810     move     Wt500-Trd-Entry-Price (Wt500-I) to
007820              Wt500-L5-Entry-Price (Wt500-Last5-Count).
007830     move     Wt500-Trd-Exit-Date (Wt500-I) to
007840              Wt500-L5-Exit-Date (Wt500-Last5-Count).
007850     move     Wt500-Trd-Exit-Price (Wt500-I) to
007860              Wt500-L5-Exit-Price (Wt500-Last5-Count).
007870     move     Wt500-Trd-Exit-Reason (Wt500-I) to
007880              Wt500-L5-Exit-Reason (Wt500-Last5-Count).
007890     move     Wt500-Trd-Return-Pct (Wt500-I) to
007900              Wt500-L5-Return-Pct (Wt500-Last5-Count).
007910*
007920 aa360-Exit.
007930     exit     section.
007940*
007950*=================================================================
007960*    THE REPORT ITSELF
007970*=================================================================
007980*
007990 aa500-Report-Summary        section.
008000*************************************
008010     open     output Report-Out-File.
008020     initiate Backtest-Summary-Report.
008030     if       Wt500-Last5-Count = zero
008040              generate Backtest-Summary-Report
008050     else
008060              perform aa510-Generate-One-Trade thru aa510-Exit
008070                       varying Wt500-I from 1 by 1
008080                       until Wt500-I > Wt500-Last5-Count
008090     end-if.
008100     terminate
008110              Backtest-Summary-Report.
008120     close    Report-Out-File.
008130*
008140 aa500-Exit.
008150     exit     section.
008160*
008170 aa510-Generate-One-Trade     section.
008180*************************************
008190     move     Wt500-L5-Entry-Date (Wt500-I) to
008200              Wt500-Rpt-Entry-Date.
008210     move     Wt500-L5-Entry-Price (Wt500-I) to
008220              Wt500-Rpt-Entry-Price.
008230     move     Wt500-L5-Exit-Date (Wt500-I) to
008240              Wt500-Rpt-Exit-Date.
008250     move     Wt500-L5-Exit-Price (Wt500-I) to
008260              Wt500-Rpt-Exit-Price.
008270     move     Wt500-L5-Exit-Reason (Wt500-I) to
008280              Wt500-Rpt-Exit-Reason.
008290     move     Wt500-L5-Return-Pct (Wt500-I) to
008300              Wt500-Rpt-Return-Pct.
008310     generate Wt500-Trade-Detail.
008320*
008330 aa510-Exit.
008340     exit     section.
008350*
008360*=================================================================
008370*    HAND-ROLLED MATH - NO INTRINSIC FUNCTIONS ON THIS LINE
008380*=================================================================
008390*
008400 zz900-Natural-Log           section.
008410*************************************
008420*    ln(x) = 2*atanh((x-1)/(x+1)) = 2*(u + u**3/3 + u**5/5 +
008430*    u**7/7 + u**9/9), u = (x-1)/(x+1) - the same series the
008440*    volatility program carries, good to six decimal places for
008450*    the ratios this report ever hands it.
008460*
008470     compute  Wt500-Ln-U rounded =
008480              (Wt500-Ln-X - 1) / (Wt500-Ln-X + 1).
008490     compute  Wt500-Ln-U2 rounded = Wt500-Ln-U * Wt500-Ln-U.
008500     move     Wt500-Ln-U to Wt500-Ln-Sum.
008510     move     Wt500-Ln-U to Wt500-Ln-Term.
008520*
008530     compute  Wt500-Ln-Term rounded = Wt500-Ln-Term * Wt500-Ln-U2.
008540     compute  Wt500-Ln-Sum  rounded =
008550              Wt500-Ln-Sum + Wt500-Ln-Term / 3.
008560     compute  Wt500-Ln-Term rounded = Wt500-Ln-Term * Wt500-Ln-U2.
008570     compute  Wt500-Ln-Sum  rounded =
008580              Wt500-Ln-Sum + Wt500-Ln-Term / 5.
008590     compute  Wt500-Ln-Term rounded = Wt500-Ln-Term * Wt500-Ln-U2.
008600     compute  Wt500-Ln-Sum  rounded =
008610              Wt500-Ln-Sum + Wt500-Ln-Term / 7.
008620     compute  Wt500-Ln-Term rounded = Wt500-Ln-Term * Wt500-Ln-U2.
008630     compute  Wt500-Ln-Sum  rounded =
008640              Wt500-Ln-Sum + Wt500-Ln-Term / 9.
008650*
008660     compute  Wt500-Ln-Result rounded = Wt500-Ln-Sum * 2.
008670*
008680 zz900-Exit.
008690     exit     section.
008700*
008710 zz950-Square-Root           section.
008720*************************************
008730*    Newton's method - x(k+1) = (x(k) + n/x(k)) / 2, six passes,
008740*    starting from n itself (or a small floor when n is near
008750*    zero), same as the volatility program's helper.
008760*
008770     move     Wt500-Sqrt-N to Wt500-Sqrt-X.
008780     if       Wt500-Sqrt-X < .000001
008790              move .000001 to Wt500-Sqrt-X
008800     end-if.
008810     perform  zz955-Newton-Step thru zz955-Exit
008820              varying Wt500-Sqrt-Iter from 1 by 1
008830              until Wt500-Sqrt-Iter > 6.
008840     move     Wt500-Sqrt-X to Wt500-Sqrt-Result.
008850*
008860 zz950-Exit.
008870     exit     section.
008880*
008890 zz955-Newton-Step            section.
008900*************************************
008910     compute  Wt500-Sqrt-X rounded =
008920              (Wt500-Sqrt-X + Wt500-Sqrt-N / Wt500-Sqrt-X) / 2.
008930*
008940 zz955-Exit.
008950     exit     section.
008960*
008970 zz960-Exponential            section.
008980*************************************
008990*    exp(x) by repeated squaring - divide x by 256 (small enough
009000*    for a five-term Taylor series to hold six decimal places over
009010*    any span this report ever compounds), then square the result
009020*    eight times to undo the reduction: exp(x) = exp(x/256)**256.
009030*
009040     compute  Wt500-Exp-Z rounded = Wt500-Exp-X / 256.
009050     move     1 to Wt500-Exp-Sum.
009060     move     Wt500-Exp-Z to Wt500-Exp-Term.
009070     add      Wt500-Exp-Term to Wt500-Exp-Sum.
009080     compute  Wt500-Exp-Term rounded =
009090              Wt500-Exp-Term * Wt500-Exp-Z / 2.
009100     add      Wt500-Exp-Term to Wt500-Exp-Sum.
009110     compute  Wt500-Exp-Term rounded =
009120              Wt500-Exp-Term * Wt500-Exp-Z / 3.
009130     add      Wt500-Exp-Term to Wt500-Exp-Sum.
009140     compute  Wt500-Exp-Term rounded =
009150              Wt500-Exp-Term * Wt500-Exp-Z / 4.
009160     add      Wt500-Exp-Term to Wt500-Exp-Sum.
009170     compute  Wt500-Exp-Term rounded =
009180              Wt500-Exp-Term * Wt500-Exp-Z / 5.
009190     add      Wt500-Exp-Term to Wt500-Exp-Sum.
009200*
009210     perform  zz965-Square-Sum thru zz965-Exit
009220              varying Wt500-Exp-Iter from 1 by 1
009230              until Wt500-Exp-Iter > 8.
009240     move     Wt500-Exp-Sum to Wt500-Exp-Result.
009250*
009260 zz960-Exit.
009270     exit     section.
009280*
009290 zz965-Square-Sum             section.
009300*************************************
009310     compute  Wt500-Exp-Sum rounded =
009320              Wt500-Exp-Sum * Wt500-Exp-Sum.
009330*
009340 zz965-Exit.
009350     exit     section.
009360 

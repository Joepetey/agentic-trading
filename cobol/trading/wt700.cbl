000010*****************************************************************
000020*                                                               *
000030*              Intraday Fill-Price Table Build - Batch         *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*=================================
000090*
000100     program-id.         wt700.
000110*
000120*    Author.             K L Marsh, 09/11/1988.
000130*
000140*    Installation.       Meridian Fund Systems - Batch Trading.
000150*
000160*    Date-Written.       09/11/1988.
000170*
000180*    Date-Compiled.
000190*
000200*    Security.           Proprietary - Meridian Fund Systems Inc.
000210*                         Internal use only.
000220*
000230*    Remarks.            Walks the five-minute intraday bar store
000240*                         one trading date at a time and, for each
000250*                         symbol/date, works out the price the
000260*                         backtest engine would actually have paid
000270*                         or received under each of the timing
000280*                         models the desk trades against - a fixed
000290*                         clock-time fill, or a volume-weighted
000300*                         average over a clock-time window -
000310*                         then split-adjusts every price against
000320*                         that date's daily bar before writing one
000330*                         row to the fill-price feed.
000340*
000350*                         Originally the blended-overtime-rate
000360*                         calculation - an employee working
000370*                         several piece rates in one pay period
000380*                         got one blended rate, the piece rates
000390*                         weighted by the hours worked at each.
000400*                         The weighted-average arithmetic below
000410*                         is that same routine; price and volume
000420*                         stand in for rate and hours, and the
000430*                         fixed-clock-time captures and the
000440*                         split adjustment are new.
000450*
000460*    Called Modules.     None.
000470*
000480*    Files Used.         DAILY-BARS     (in)
000490*                         INTRADAY-BARS  (in)
000500*                         FILLS-OUT      (out)
000510*
000520*    Error Messages Used. None.
000530*
000540* Changes:
000550*  09/11/88 klm -       Written for the blended-overtime-rate     WT7087  
000560*                       calculation - one blended piece rate      WT7087  
000570*                       per employee per pay period.              WT7087  
000580*  14/06/93 klm -  1.1  Added the second weighting window for     WT7187  
000590*                       the split-shift piece rate change.        WT7187  
000600*  02/12/98 dp  - Y2K   Reviewed - no 2 digit years held          WT7288  
000610*                       here, passed with no change.              WT7288  
000620*  14/05/08 sc  -  1.2  Recompiled under GnuCobol migration.      WT7388  
000630*  09/03/26 rjm -  2.0  Re-cut for the swing-trading batch -      WT7488  
000640*                       pay period piece rates became five        WT7488  
000650*                       minute bar prices, hours became           WT7488  
000660*                       share volume, and the blended rate        WT7488  
000670*                       became a per-model fill price on the      WT7488  
000680*                       intraday fill-price feed, with the        WT7488  
000690*                       split-ratio adjustment added too.         WT7488  
000700*  20/03/26 rjm - 2.01  Dropped the SPECIAL-NAMES clause - C01/   WT7589  
000710*                       Top-Of-Form, the CLASS test and UPSI-0    WT7589  
000720*                       were all copied in from the other programsWT7589  
000730*                       but never read here.  No logic change.    WT7589  
000740*
000750 environment             division.
000760*=================================
000770*
000780 input-output            section.
000790 file-control.
000800     select   Daily-Bars-File    assign to "DAILY-BARS"
000810              organization is line sequential
000820              file status is Wt700-Db-Status.
000830     select   Intraday-Bars-File assign to "INTRADAY-BARS"
000840              organization is line sequential
000850              file status is Wt700-Ib-Status.
000860     select   Fills-Out-File     assign to "FILLS-OUT"
000870              organization is line sequential
000880              file status is Wt700-Fo-Status.
000890*
000900 data                    division.
000910*=================================
000920*
000930 file section.
000940*
000950 fd  Daily-Bars-File.
000960 01  DB-Record.
000970     copy     "wtbar.cob".
000980*
000990 fd  Intraday-Bars-File.
001000 01  IB-Record.
001010     copy     "wtibar.cob".
001020*
001030 fd  Fills-Out-File.
001040 01  FO-Record.
001050     copy     "wtfill.cob".
001060*
001070 working-storage         section.
001080*----------------------
001090 77  Wt700-Prog-Name     pic x(15)  value "WT700 (2.01)".
001100*
001110 01  WT700-File-Status.
001120     03  Wt700-Db-Status     pic xx.
001130         88  Wt700-Db-Ok               value "00".
001140         88  Wt700-Db-Eof               value "10".
001150     03  Wt700-Ib-Status     pic xx.
001160         88  Wt700-Ib-Ok               value "00".
001170         88  Wt700-Ib-Eof               value "10".
001180     03  Wt700-Fo-Status     pic xx.
001190         88  Wt700-Fo-Ok               value "00".
001200*
001210 01  WT700-Switches.
001220     03  Wt700-Db-Eof-Sw     pic x       value "N".
001230         88  Wt700-No-More-Daily            value "Y".
001240     03  Wt700-Ib-Eof-Sw     pic x       value "N".
001250         88  Wt700-No-More-Intraday         value "Y".
001260*
001270*    Key of the symbol/date group currently being accumulated -
001280*    changes when either the symbol or the date on the intraday
001290*    file turns over, since the store is symbol ascending, date
001300*    and time ascending within symbol.
001310*
001320 01  WT700-Group-Key.
001330     03  Wt700-Group-Symbol   pic x(8)    value spaces.
001340     03  Wt700-Group-Date     pic 9(8)    value zero.
001350*
001360*    Fixed clock-time captures - one flag/price pair per timing
001370*    model that fires off a single bar rather than a window.
001380*
001390 01  WT700-Captured-Flags.
001400     03  Wt700-Open930-Fnd    pic x       value "N".
001410         88  Wt700-Have-Open930              value "Y".
001420     03  Wt700-Close930-Fnd   pic x       value "N".
001430         88  Wt700-Have-Close930             value "Y".
001440     03  Wt700-Close955-Fnd   pic x       value "N".
001450         88  Wt700-Have-Close955             value "Y".
001460     03  Wt700-Close1525-Fnd  pic x       value "N".
001470         88  Wt700-Have-Close1525            value "Y".
001480     03  Wt700-Close1550-Fnd  pic x       value "N".
001490         88  Wt700-Have-Close1550            value "Y".
001500 01  WT700-Captured-Flags-R redefines WT700-Captured-Flags.
001510     03  Wt700-Flags-Flat     pic x(5).
001520*
001530 01  WT700-Captured-Prices.
001540     03  Wt700-Open930        pic s9(7)v9(4) value zero.
001550     03  Wt700-Close930       pic s9(7)v9(4) value zero.
001560     03  Wt700-Close955       pic s9(7)v9(4) value zero.
001570     03  Wt700-Close1525      pic s9(7)v9(4) value zero.
001580     03  Wt700-Close1550      pic s9(7)v9(4) value zero.
001590 01  WT700-Captured-Prices-R redefines WT700-Captured-Prices.
001600     03  Wt700-Prices-Flat    pic x(55).
001610*
001620*    Weighted-average accumulators - the 09:30-09:55 window feeds
001630*    the 30 minute price, the 09:30-10:25 window feeds the 60
001640*    minute price; every bar in the narrower window also falls in
001650*    the wider one, so each bar posted to window 30 is posted to
001660*    window 60 as well.
001670*
001680 01  WT700-Vwap-Accum.
001690     03  Wt700-Sum-Typvol-30  pic s9(18)v9(4) comp-3 value zero.
001700     03  Wt700-Sum-Vol-30     pic 9(15)       comp-3 value zero.
001710     03  Wt700-Sum-Close-30   pic s9(9)v9(4)  comp-3 value zero.
001720     03  Wt700-Count-30       pic 9(3)        comp   value zero.
001730     03  Wt700-Sum-Typvol-60  pic s9(18)v9(4) comp-3 value zero.
001740     03  Wt700-Sum-Vol-60     pic 9(15)       comp-3 value zero.
001750     03  Wt700-Sum-Close-60   pic s9(9)v9(4)  comp-3 value zero.
001760     03  Wt700-Count-60       pic 9(3)        comp   value zero.
001770*
001780 01  WT700-Calc-Work.
001790     03  Wt700-Typical         pic s9(7)v9(4) comp-3 value zero.
001800     03  Wt700-Vwap30          pic s9(7)v9(4) comp-3 value zero.
001810     03  Wt700-Vwap60          pic s9(7)v9(4) comp-3 value zero.
001820     03  Wt700-Daily-Open      pic s9(7)v9(4)        value zero.
001830     03  Wt700-Daily-Open-Fnd  pic x                 value "N".
001840         88  Wt700-Have-Daily-Open              value "Y".
001850     03  Wt700-Split-Ratio     pic 9(3)v9(6)
001860                                value 1.000000.
001870*
001880 01  WT700-Counts.
001890     03  Wt700-Daily-Read      binary-long value zero.
001900     03  Wt700-Intraday-Read   binary-long value zero.
001910     03  Wt700-Groups-Written  binary-long value zero.
001920 01  WT700-Counts-R redefines WT700-Counts.
001930     03  Wt700-Counts-Flat pic 9(9) comp occurs 3.
001940*
001950 01  WT700-Summary-Line.
001960     03  filler               pic x(21)
001970         value "WT700 FILLS BLD DONE ".
001980     03  filler               pic x(14) value "  DAILY READ =".
001990     03  Wt700-Sl-Daily       pic zzz,zz9.
002000     03  filler               pic x(11) value "  INTRA   =".
002010     03  Wt700-Sl-Intra       pic zzz,zz9.
002020     03  filler               pic x(11) value "  ROWS    =".
002030     03  Wt700-Sl-Rows        pic zzz,zz9.
002040*
002050 procedure division.
002060*==========================================================
002070*
002080 0000-Main                   section.
002090*************************************
002100     perform  1000-Initialize-Run   thru 1000-Exit.
002110     perform  2000-Process-Bars     thru 2000-Exit
002120              until Wt700-No-More-Intraday.
002130     perform  3000-Finish-Last-Group thru 3000-Exit.
002140     perform  9000-Terminate-Run    thru 9000-Exit.
002150     stop     run.
002160*
002170 0000-Exit.  exit section.
002180*
002190 1000-Initialize-Run         section.
002200*************************************
002210     open     input  Daily-Bars-File.
002220     open     input  Intraday-Bars-File.
002230     open     output Fills-Out-File.
002240     perform  2050-Read-Daily-Bar    thru 2050-Exit.
002250     perform  2100-Read-Intraday-Bar thru 2100-Exit.
002260     if       not Wt700-No-More-Intraday
002270              move Ibar-Symbol to Wt700-Group-Symbol
002280              move Ibar-Date   to Wt700-Group-Date
002290              perform 2200-Reset-Accumulators thru 2200-Exit
002300     end-if.
002310*
002320 1000-Exit.
002330     exit     section.
002340*
002350*=================================================================
002360*    U12 - INTRADAY-BAR GROUP WALK
002370*=================================================================
002380*
002390 2000-Process-Bars           section.
002400*************************************
002410     if       Ibar-Symbol not = Wt700-Group-Symbol
002420              or Ibar-Date not = Wt700-Group-Date
002430              perform 2500-Compute-And-Write-Fill thru 2500-Exit
002440              move    Ibar-Symbol to Wt700-Group-Symbol
002450              move    Ibar-Date   to Wt700-Group-Date
002460              perform 2200-Reset-Accumulators   thru 2200-Exit
002470     end-if.
002480     perform  2300-Accumulate-Bar   thru 2300-Exit.
002490     perform  2100-Read-Intraday-Bar thru 2100-Exit.
002500*
002510 2000-Exit.
002520     exit     section.
002530*
002540 2050-Read-Daily-Bar         section.
002550*************************************
002560     read     Daily-Bars-File
002570              at end set Wt700-No-More-Daily to true
002580     end-read.
002590     if       not Wt700-No-More-Daily
002600              add  1 to Wt700-Daily-Read
002610     end-if.
002620*
002630 2050-Exit.
002640     exit     section.
002650*
002660 2100-Read-Intraday-Bar      section.
002670*************************************
002680     read     Intraday-Bars-File
002690              at end set Wt700-No-More-Intraday to true
002700     end-read.
002710     if       not Wt700-No-More-Intraday
002720              add  1 to Wt700-Intraday-Read
002730     end-if.
002740*
002750 2100-Exit.
002760     exit     section.
002770*
002780 2200-Reset-Accumulators     section.
002790*************************************
002800     move     "N N N N N" to Wt700-Flags-Flat.
002810     move     zero to Wt700-Open930   Wt700-Close930
002820                       Wt700-Close955 Wt700-Close1525
002830                       Wt700-Close1550.
002840     move     zero to Wt700-Sum-Typvol-30 Wt700-Sum-Vol-30
002850                       Wt700-Sum-Close-30 Wt700-Count-30
002860                       Wt700-Sum-Typvol-60 Wt700-Sum-Vol-60
002870                       Wt700-Sum-Close-60 Wt700-Count-60.
002880*
002890 2200-Exit.
002900     exit     section.
002910*
002920 2300-Accumulate-Bar         section.
002930*************************************
002940     compute  Wt700-Typical rounded =
002950              (Ibar-High + Ibar-Low + Ibar-Close) / 3.
002960*
002970     if       Ibar-Time = 0930
002980              move Ibar-Open  to Wt700-Open930
002990              move "Y"        to Wt700-Open930-Fnd
003000              move Ibar-Close to Wt700-Close930
003010              move "Y"        to Wt700-Close930-Fnd
003020     end-if.
003030     if       Ibar-Time = 0955
003040              move Ibar-Close to Wt700-Close955
003050              move "Y"        to Wt700-Close955-Fnd
003060     end-if.
003070     if       Ibar-Time = 1525
003080              move Ibar-Close to Wt700-Close1525
003090              move "Y"        to Wt700-Close1525-Fnd
003100     end-if.
003110     if       Ibar-Time = 1550
003120              move Ibar-Close to Wt700-Close1550
003130              move "Y"        to Wt700-Close1550-Fnd
003140     end-if.
003150     if       Ibar-Time >= 0930 and Ibar-Time <= 0955
003160              perform 2350-Add-To-Window-30 thru 2350-Exit
003170     end-if.
003180     if       Ibar-Time >= 0930 and Ibar-Time <= 1025
003190              perform 2360-Add-To-Window-60 thru 2360-Exit
003200     end-if.
003210*
003220 2300-Exit.
003230     exit     section.
003240*
003250 2350-Add-To-Window-30       section.
003260*************************************
003270     compute  Wt700-Sum-Typvol-30 rounded =
003280              Wt700-Sum-Typvol-30 + (Wt700-Typical * Ibar-Volume).
003290     add      Ibar-Volume to Wt700-Sum-Vol-30.
003300     add      Ibar-Close  to Wt700-Sum-Close-30.
003310     add      1           to Wt700-Count-30.
003320*
003330 2350-Exit.
003340     exit     section.
003350*
003360 2360-Add-To-Window-60       section.
003370*************************************
003380     compute  Wt700-Sum-Typvol-60 rounded =
003390              Wt700-Sum-Typvol-60 + (Wt700-Typical * Ibar-Volume).
003400     add      Ibar-Volume to Wt700-Sum-Vol-60.
003410     add      Ibar-Close  to Wt700-Sum-Close-60.
003420     add      1           to Wt700-Count-60.
003430*
003440 2360-Exit.
003450     exit     section.
003460*
003470 3000-Finish-Last-Group      section.
003480*************************************
003490     if       Wt700-Group-Symbol not = spaces
003500              perform 2500-Compute-And-Write-Fill thru 2500-Exit
003510     end-if.
003520*
003530 3000-Exit.
003540     exit     section.
003550*
003560*=================================================================
003570*    U12 - PRICE-MODEL RESOLUTION AND SPLIT ADJUSTMENT
003580*=================================================================
003590*
003600 2500-Compute-And-Write-Fill section.
003610*************************************
003620     perform  2600-Find-Daily-Open  thru 2600-Exit.
003630*
003640     if       Wt700-Have-Daily-Open and Wt700-Have-Open930
003650              and Wt700-Open930 not = zero
003660              compute Wt700-Split-Ratio rounded =
003670                      Wt700-Daily-Open / Wt700-Open930
003680     else
003690              move 1.000000 to Wt700-Split-Ratio
003700     end-if.
003710*
003720     if       Wt700-Sum-Vol-30 = zero
003730              if    Wt700-Count-30 > zero
003740                    compute Wt700-Vwap30 rounded =
003750                            Wt700-Sum-Close-30 / Wt700-Count-30
003760              else
003770                    move zero to Wt700-Vwap30
003780              end-if
003790     else
003800              compute Wt700-Vwap30 rounded =
003810                      Wt700-Sum-Typvol-30 / Wt700-Sum-Vol-30
003820     end-if.
003830*
003840     if       Wt700-Sum-Vol-60 = zero
003850              if    Wt700-Count-60 > zero
003860                    compute Wt700-Vwap60 rounded =
003870                            Wt700-Sum-Close-60 / Wt700-Count-60
003880              else
003890                    move zero to Wt700-Vwap60
003900              end-if
003910     else
003920              compute Wt700-Vwap60 rounded =
003930                      Wt700-Sum-Typvol-60 / Wt700-Sum-Vol-60
003940     end-if.
003950*
003960     move     spaces to FO-Record.
003970     move     Wt700-Group-Symbol to Fill-Symbol.
003980     move     Wt700-Group-Date   to Fill-Date.
003990     move     Wt700-Split-Ratio  to Fill-Split-Ratio.
004000     if       Wt700-Have-Close930
004010              compute Fill-Entry-935 rounded =
004020                      Wt700-Close930 * Wt700-Split-Ratio
004030     end-if.
004040     if       Wt700-Have-Close955
004050              compute Fill-Entry-1000 rounded =
004060                      Wt700-Close955 * Wt700-Split-Ratio
004070     end-if.
004080     if       Wt700-Have-Close1525
004090              compute Fill-Exit-1530 rounded =
004100                      Wt700-Close1525 * Wt700-Split-Ratio
004110     end-if.
004120     if       Wt700-Have-Close1550
004130              compute Fill-Exit-1555 rounded =
004140                      Wt700-Close1550 * Wt700-Split-Ratio
004150     end-if.
004160     compute  Fill-Entry-Vwap30 rounded =
004170              Wt700-Vwap30 * Wt700-Split-Ratio.
004180     compute  Fill-Entry-Vwap60 rounded =
004190              Wt700-Vwap60 * Wt700-Split-Ratio.
004200     write    FO-Record.
004210     add      1 to Wt700-Groups-Written.
004220*
004230 2500-Exit.
004240     exit     section.
004250*
004260 2600-Find-Daily-Open        section.
004270*************************************
004280*    Advances the daily-bar reader up to (never past) the
004290*    intraday group's symbol/date, the same synchronised-walk
004300*    idiom the sweep-fill matching uses in the backtest engine.
004310*
004320     move     "N" to Wt700-Daily-Open-Fnd.
004330     perform  2050-Read-Daily-Bar thru 2050-Exit
004340              until Wt700-No-More-Daily
004350              or    Bar-Symbol > Wt700-Group-Symbol
004360              or   (Bar-Symbol = Wt700-Group-Symbol
004370                    and Bar-Date >= Wt700-Group-Date).
004380     if       not Wt700-No-More-Daily
004390              and Bar-Symbol = Wt700-Group-Symbol
004400              and Bar-Date = Wt700-Group-Date
004410              move Bar-Open to Wt700-Daily-Open
004420              move "Y"      to Wt700-Daily-Open-Fnd
004430     end-if.
004440*
004450 2600-Exit.
004460     exit     section.
004470*
004480 9000-Terminate-Run          section.
004490*************************************
004500     move     Wt700-Daily-Read     to Wt700-Sl-Daily.
004510     move     Wt700-Intraday-Read  to Wt700-Sl-Intra.
004520     move     Wt700-Groups-Written to Wt700-Sl-Rows.
004530     display  Wt700-Summary-Line upon console.
004540     close    Daily-Bars-File Intraday-Bars-File Fills-Out-File.
004550*
004560 9000-Exit.
004570     exit     section.
004580 

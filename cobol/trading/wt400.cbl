000010*****************************************************************
000020*                                                               *
000030*                Weekly-Cycle Backtest Engine - Batch          *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*=================================
000090*
000100     program-id.         wt400.
000110*
000120*    Author.             D E Petrakis, 11/07/1987.
000130*
000140*    Installation.       Meridian Fund Systems - Batch Trading.
000150*
000160*    Date-Written.       11/07/1987.
000170*
000180*    Date-Compiled.
000190*
000200*    Security.           Proprietary - Meridian Fund Systems Inc.
000210*                         Internal use only.
000220*
000230*    Remarks.            Walks one symbol's daily bars a week at a
000240*                         time, replaying the same entry/weakness/
000250*                         stop/end-of-week rules wt200 evaluates
000260*                         live, but here actually executing the
000270*                         resulting orders against the following
000280*                         bar - market and stop-loss fills, limit
000290*                         take-profit fills, slippage and flat
000300*                         commission - and sweeping idle cash into
000310*                         the "BIL" cash-equivalent instrument
000320*                         between positions.  Produces the trade
000330*                         blotter and the daily equity curve that
000340*                         wt500 turns into the performance report.
000350*
000360*                         Descends from the old what-if payroll
000370*                         re-run job, which replayed a pay period
000380*                         against a proposed rate table without
000390*                         touching the live history file; the
000400*                         day-by-day replay loop below is that
000410*                         same idea turned to price bars instead
000420*                         of time cards.
000430*
000440*    Called Modules.     wt050 (calendar - weekday code).
000450*
000460*    Files Used.         UNIVERSE-PARMS (in)
000470*                         DAILY-BARS     (in)
000480*                         SWEEP-BARS     (in)
000490*                         TRADES-OUT     (out)
000500*                         EQUITY-OUT     (out)
000510*
000520*    Error Messages Used. WT001 - Parms file would not open.
000530*
000540* Changes:
000550*  11/07/87 dep -       Written - what-if payroll re-run adapted  WT4087  
000560*                       to walk a proposed rate table over a      WT4087  
000570*                       closed pay period.                        WT4087  
000580*  30/03/91 dep -  1.1  Added the split-shift blended rate for    WT4187  
000590*                       the weakness-mode re-run.                 WT4187  
000600*  11/04/96 klm -  1.2  Recompiled for the RS/6000 move.          WT4287  
000610*  02/12/98 dp  - Y2K   Reviewed - dates carried CCYYMMDD         WT4388  
000620*                       throughout, passed with no change.        WT4388  
000630*  16/01/26 rjm -  2.0  Re-cut for the swing-trading batch -      WT4488  
000640*                       the proposed rate table became the        WT4488  
000650*                       weekly strategy rules, the pay period     WT4488  
000660*                       replay became the week-by-week trade      WT4488  
000670*                       simulation, and the re-run ledger         WT4488  
000680*                       became the trade blotter and equity       WT4488  
000690*                       curve below.                              WT4488  
000700*  09/03/26 rjm -  2.1  Added the cash-sweep leg into "BIL"       WT4589  
000710*                       for days flat in the traded name.         WT4589  
000720*  14/03/26 rjm - 2.11  TP-A/TP-C limit prices were rounding      WT4689  
000730*                       to 4dp same as the stop - the desk        WT4689  
000740*                       quotes profit targets to the penny.       WT4689  
000750*                       Round to 2dp first, then carry the        WT4689  
000760*                       cents value in the 4dp field.             WT4689  
000770*  20/03/26 rjm - 2.12  Dropped the SPECIAL-NAMES clause - C01/   WT4789  
000780*                       Top-Of-Form, the CLASS test and UPSI-0    WT4789  
000790*                       were all copied in from the other programsWT4789  
000800*                       but never read here.  No logic change.    WT4789  
000810*
000820 environment             division.
000830*=================================
000840*
000850 input-output            section.
000860 file-control.
000870     select   Universe-Parms-File assign to "UNIVERSE-PARMS"
000880              organization is line sequential
000890              file status is Wt400-Up-Status.
000900     select   Daily-Bars-File     assign to "DAILY-BARS"
000910              organization is line sequential
000920              file status is Wt400-Db-Status.
000930     select   Sweep-Bars-File     assign to "SWEEP-BARS"
000940              organization is line sequential
000950              file status is Wt400-Sb-Status.
000960     select   Trades-Out-File     assign to "TRADES-OUT"
000970              organization is line sequential
000980              file status is Wt400-Tr-Status.
000990     select   Equity-Out-File     assign to "EQUITY-OUT"
001000              organization is line sequential
001010              file status is Wt400-Eq-Status.
001020*
001030 data                    division.
001040*=================================
001050*
001060 file section.
001070*
001080 fd  Universe-Parms-File.
001090 01  UP-Record.
001100     copy     "wtparm.cob".
001110*
001120 fd  Daily-Bars-File.
001130 01  DB-Record.
001140     copy     "wtbar.cob".
001150*
001160*    Same bar shape as the traded symbol's file, but every field
001170*    renamed Sbar- rather than Bar- so both records can be open
001180*    at once without a duplicate data-name clash.
001190*
001200 fd  Sweep-Bars-File.
001210 01  SB-Record.
001220     copy     "wtbar.cob"  replacing WT-Daily-Bar by WT-Sweep-Bar
001230                                      Bar-Symbol   by Sbar-Symbol
001240                                      Bar-Date     by Sbar-Date
001250                                      Bar-Open     by Sbar-Open
001260                                      Bar-High     by Sbar-High
001270                                      Bar-Low      by Sbar-Low
001280                                      Bar-Close    by Sbar-Close
001290                                      Bar-Volume   by Sbar-Volume.
001300*
001310 fd  Trades-Out-File.
001320 01  TR-Record.
001330     copy     "wttrd.cob".
001340*
001350 fd  Equity-Out-File.
001360 01  EQ-Record.
001370     copy     "wteqp.cob".
001380*
001390 working-storage         section.
001400*----------------------
001410 77  Wt400-Prog-Name     pic x(15)  value "WT400 (2.12)".
001420*
001430 01  WT001  pic x(40) value
001440     "WT001 UNIVERSE-PARMS FILE WOULD NOT OPEN".
001450*
001460 01  WT400-File-Status.
001470     03  Wt400-Up-Status     pic xx.
001480         88  Wt400-Up-Ok               value "00".
001490     03  Wt400-Db-Status     pic xx.
001500         88  Wt400-Db-Ok               value "00".
001510     03  Wt400-Sb-Status     pic xx.
001520         88  Wt400-Sb-Ok               value "00".
001530     03  Wt400-Tr-Status     pic xx.
001540         88  Wt400-Tr-Ok               value "00".
001550     03  Wt400-Eq-Status     pic xx.
001560         88  Wt400-Eq-Ok               value "00".
001570*
001580 01  WT400-Switches.
001590     03  Wt400-Up-Eof-Sw       pic x       value "N".
001600         88  Wt400-No-More-Parms            value "Y".
001610     03  Wt400-Db-Eof-Sw       pic x       value "N".
001620         88  Wt400-No-More-Days             value "Y".
001630     03  Wt400-Have-Pending-Sw pic x       value "N".
001640         88  Wt400-Have-Pending              value "Y".
001650     03  Wt400-Week-Boundary-Sw pic x      value "N".
001660         88  Wt400-Week-Boundary             value "Y".
001670     03  Wt400-Bump-Sw          pic x      value "N".
001680*
001690*    Constants - week-cycle strategy, unchanged from wt200.
001700*
001710 01  WT400-Constants.
001720     03  Wt400-Profit-Target-A     pic s9v9(4)  value .0810.
001730     03  Wt400-Profit-Target-C     pic s9v9(4)  value .0250.
001740     03  Wt400-Stop-Trigger-Close  pic s9v9(4)  value -.0130.
001750     03  Wt400-Stop-Exit           pic s9v9(4)  value -.0150.
001760     03  Wt400-Weakness-Enabled    pic x        value "Y".
001770         88  Wt400-Weakness-On                     value "Y".
001780     03  Wt400-Stop-Method         pic x(10)    value "MARKET".
001790         88  Wt400-Stop-Is-Order        value "STOP-ORDER".
001800*
001810*    Fill/cost constants - not carried on the control card, held
001820*    here as desk-standard defaults per the run-book.
001830*
001840 01  WT400-Fill-Constants.
001850     03  Wt400-Slippage-Bps    pic 9(4)       comp    value 10.
001860     03  Wt400-Commission      pic s9(5)v99           value 1.00.
001870*
001880*    Values pulled off the UNIVERSE-PARMS control card.
001890*
001900 01  WT400-Parm-Work.
001910     03  Wt400-Init-Cash       pic s9(11)v99  value zero.
001920     03  Wt400-Entry-Offset    pic 9(2)       value zero.
001930*
001940*    Ticker of the symbol under test - captured off the first bar
001950*    read, since a run of this program is scoped to one symbol.
001960*
001970 01  WT400-Symbol              pic x(8)  value spaces.
001980*
001990*    One-record lookahead - the next bar not yet placed into the
002000*    week table, with its matching sweep-instrument bar and
002010*    weekday code already resolved.
002020*
002030 01  WT400-Pending-Bar.
002040     03  Wt400-Pb-Date          pic 9(8).
002050     03  Wt400-Pb-Open          pic s9(7)v9(4).
002060     03  Wt400-Pb-High          pic s9(7)v9(4).
002070     03  Wt400-Pb-Low           pic s9(7)v9(4).
002080     03  Wt400-Pb-Close         pic s9(7)v9(4).
002090     03  Wt400-Pb-Weekday       pic 9.
002100     03  Wt400-Pb-Sweep-Open    pic s9(7)v9(4).
002110     03  Wt400-Pb-Sweep-Close   pic s9(7)v9(4).
002120*
002130*    Current-week bar buffer - the traded symbol's bars plus the
002140*    matching sweep-instrument bar for the same date, one entry
002150*    per trading day of the week (at most 5).
002160*
002170 01  WT400-Wk-Count            pic 9(2) comp value zero.
002180 01  WT400-Week-Table.
002190     03  Wt400-Wk-Entry occurs 5 times.
002200         05  Wt400-Wk-Date          pic 9(8).
002210         05  Wt400-Wk-Open          pic s9(7)v9(4).
002220         05  Wt400-Wk-High          pic s9(7)v9(4).
002230         05  Wt400-Wk-Low           pic s9(7)v9(4).
002240         05  Wt400-Wk-Close         pic s9(7)v9(4).
002250         05  Wt400-Wk-Weekday       pic 9.
002260         05  Wt400-Wk-Sweep-Open    pic s9(7)v9(4).
002270         05  Wt400-Wk-Sweep-Close   pic s9(7)v9(4).
002280 01  WT400-Week-Table-R redefines WT400-Week-Table.
002290     03  Wt400-Week-Flat       pic x(375).
002300*
002310*    Position and order state carried week to week.
002320*
002330 01  WT400-Position.
002340     03  Wt400-Qty             pic 9(9)        value zero.
002350     03  Wt400-Avg-Entry       pic s9(7)v9(4)  value zero.
002360     03  Wt400-Entry-Date      pic 9(8)        value zero.
002370     03  Wt400-Tp-Price        pic s9(7)v9(4)  value zero.
002380     03  Wt400-Tp-Tag          pic x(6)        value spaces.
002390     03  Wt400-Stop-Price      pic s9(7)v9(4)  value zero.
002400*
002410 01  WT400-Sweep-Position.
002420     03  Wt400-Sweep-Qty            pic 9(9)        value zero.
002430     03  Wt400-Sweep-Entry-Price    pic s9(7)v9(4)  value zero.
002440     03  Wt400-Sweep-Entry-Date     pic 9(8)        value zero.
002450*
002460 01  WT400-Flags.
002470     03  Wt400-Holding-Fl      pic x       value "N".
002480         88  Wt400-Is-Holding            value "Y".
002490     03  Wt400-Mode            pic x(8)    value "NORMAL  ".
002500         88  Wt400-Mode-Normal              value "NORMAL  ".
002510         88  Wt400-Mode-Weakness            value "WEAKNESS".
002520     03  Wt400-Pend-Mkt-Sell   pic x       value "N".
002530         88  Wt400-Have-Pend-Mkt-Sell        value "Y".
002540 01  WT400-Flags-R redefines WT400-Flags.
002550     03  Wt400-Flags-Flat      pic x(10).
002560*
002570 01  WT400-Cash               pic s9(11)v99  value zero.
002580*
002590 01  WT400-Calc-Work.
002600     03  Wt400-Fill-Price      pic s9(7)v9(4) comp-3 value zero.
002610     03  Wt400-Rule-Price      pic s9(7)v9(4) comp-3 value zero.
002620     03  Wt400-Proceeds        pic s9(11)v99         value zero.
002630     03  Wt400-Pnl             pic s9(11)v99         value zero.
002640     03  Wt400-Return-Pct      pic s9v9(6)           value zero.
002650     03  Wt400-Qty-Calc        pic 9(9)       comp   value zero.
002660     03  Wt400-Tp-Price-2dp    pic s9(7)v99          value zero.
002670     03  Wt400-Exit-Reason     pic x(10)             value spaces.
002680     03  Wt400-Sell-Symbol     pic x(8)              value spaces.
002690     03  Wt400-Sell-Entry-Date pic 9(8)              value zero.
002700     03  Wt400-Sell-Entry-Prc  pic s9(7)v9(4)        value zero.
002710     03  Wt400-Sell-Qty        pic 9(9)              value zero.
002720*
002730 01  WT400-Diff-Parms.
002740     03  Wt400-Diff-Function    pic x(4).
002750     03  Wt400-Diff-Date-1      pic 9(8).
002760     03  Wt400-Diff-Date-2      pic 9(8).
002770     03  Wt400-Diff-Day-Number  binary-long.
002780     03  Wt400-Diff-Weekday     pic 9.
002790     03  Wt400-Diff-Days        binary-long.
002800*
002810 01  WT400-Day-Ix             binary-long value zero.
002820 01  WT400-Entry-Ix           binary-long value zero.
002830*
002840 01  WT400-Counts.
002850     03  Wt400-Days-Read       binary-long value zero.
002860     03  Wt400-Trades-Written  binary-long value zero.
002870     03  Wt400-Equity-Written  binary-long value zero.
002880 01  WT400-Counts-R redefines WT400-Counts.
002890     03  Wt400-Counts-Flat pic 9(9) comp occurs 3.
002900*
002910 01  WT400-Summary-Line.
002920     03  filler               pic x(21)
002930         value "WT400 BACKTEST DONE  ".
002940     03  filler               pic x(14) value "  DAYS READ  =".
002950     03  Wt400-Sl-Days        pic zzz,zz9.
002960     03  filler               pic x(11) value "  TRADES  =".
002970     03  Wt400-Sl-Trades      pic zzz,zz9.
002980     03  filler               pic x(11) value "  FINCASH =".
002990     03  Wt400-Sl-Cash        pic zz,zzz,zz9.99-.
003000*
003010 procedure division.
003020*==========================================================
003030*
003040 0000-Main                   section.
003050*************************************
003060     perform  1000-Initialize-Run   thru 1000-Exit.
003070     perform  2000-Process-Week     thru 2000-Exit
003080              until Wt400-Wk-Count = zero.
003090     perform  9000-Terminate-Run    thru 9000-Exit.
003100     stop     run.
003110*
003120 0000-Exit.  exit section.
003130*
003140 1000-Initialize-Run         section.
003150*************************************
003160     open     input  Universe-Parms-File.
003170     if       not Wt400-Up-Ok
003180              display WT001 upon console
003190     end-if.
003200     perform  1100-Read-Parm-Card   thru 1100-Exit
003210              until Wt400-No-More-Parms.
003220     close    Universe-Parms-File.
003230     move     Wt400-Init-Cash to Wt400-Cash.
003240*
003250     open     input  Daily-Bars-File.
003260     open     input  Sweep-Bars-File.
003270     open     output Trades-Out-File.
003280     open     output Equity-Out-File.
003290     perform  2050-Fetch-Next-Bar   thru 2050-Exit.
003300     perform  2900-Buffer-Week      thru 2900-Exit.
003310*
003320 1000-Exit.
003330     exit     section.
003340*
003350 1100-Read-Parm-Card         section.
003360*************************************
003370     read     Universe-Parms-File
003380              at end set Wt400-No-More-Parms to true
003390     end-read.
003400     if       not Wt400-No-More-Parms
003410              evaluate Prm-Rec-Cd
003420                when   "P"
003430                       move Prp-Cash to Wt400-Init-Cash
003440                when   "C"
003450                       move Prc-Entry-Offset to Wt400-Entry-Offset
003460                when   other
003470                       continue
003480              end-evaluate
003490     end-if.
003500*
003510 1100-Exit.
003520     exit     section.
003530*
003540*=================================================================
003550*    U9 - WEEK-AT-A-TIME BUFFER AND SIMULATION
003560*=================================================================
003570*
003580 2000-Process-Week           section.
003590*************************************
003600     perform  3000-Simulate-Week    thru 3000-Exit.
003610     perform  2900-Buffer-Week      thru 2900-Exit.
003620*
003630 2000-Exit.
003640     exit     section.
003650*
003660*    Fills WT400-Week-Table with one calendar week's worth of the
003670*    traded symbol's bars, draining the one-record lookahead until
003680*    it runs dry, hits five days, or turns over into the next week
003690*    (weekday code stops climbing).
003700*
003710 2900-Buffer-Week            section.
003720*************************************
003730     move     zero to Wt400-Wk-Count.
003740     move     "N"  to Wt400-Week-Boundary-Sw.
003750     perform  2950-Add-Bar-To-Week  thru 2950-Exit
003760              until not Wt400-Have-Pending
003770              or    Wt400-Week-Boundary
003780              or    Wt400-Wk-Count = 5.
003790*
003800 2900-Exit.
003810     exit     section.
003820*
003830 2950-Add-Bar-To-Week        section.
003840*************************************
003850     if       Wt400-Wk-Count = zero
003860              move "Y" to Wt400-Bump-Sw
003870     else
003880              if    Wt400-Pb-Weekday >
003890                    Wt400-Wk-Weekday (Wt400-Wk-Count)
003900                    move "Y" to Wt400-Bump-Sw
003910              else
003920                    move "Y" to Wt400-Week-Boundary-Sw
003930                    move "N" to Wt400-Bump-Sw
003940              end-if
003950     end-if.
003960     if       Wt400-Bump-Sw = "Y"
003970              add     1 to Wt400-Wk-Count
003980              move    Wt400-Pb-Date        to
003990                      Wt400-Wk-Date (Wt400-Wk-Count)
004000              move    Wt400-Pb-Open        to
004010                      Wt400-Wk-Open (Wt400-Wk-Count)
004020              move    Wt400-Pb-High        to
004030                      Wt400-Wk-High (Wt400-Wk-Count)
004040              move    Wt400-Pb-Low         to
004050                      Wt400-Wk-Low (Wt400-Wk-Count)
004060              move    Wt400-Pb-Close       to
004070                      Wt400-Wk-Close (Wt400-Wk-Count)
004080              move    Wt400-Pb-Weekday     to
004090                      Wt400-Wk-Weekday (Wt400-Wk-Count)
004100              move    Wt400-Pb-Sweep-Open  to
004110                      Wt400-Wk-Sweep-Open (Wt400-Wk-Count)
004120              move    Wt400-Pb-Sweep-Close to
004130                      Wt400-Wk-Sweep-Close (Wt400-Wk-Count)
004140              perform 2050-Fetch-Next-Bar thru 2050-Exit
004150     end-if.
004160*
004170 2950-Exit.
004180     exit     section.
004190*
004200*    Reads one traded-symbol bar and its lock-step sweep bar (both
004210*    stores share the same trading-day calendar, so a one-for-one
004220*    read keeps them in step) into the lookahead slot, resolving
004230*    the weekday code through the calendar subprogram.
004240*
004250 2050-Fetch-Next-Bar         section.
004260*************************************
004270     perform  2100-Read-Daily-Bar   thru 2100-Exit.
004280     if       Wt400-No-More-Days
004290              move "N" to Wt400-Have-Pending-Sw
004300     else
004310              move Bar-Symbol to Wt400-Symbol
004320              move "WKDY"     to Wt400-Diff-Function
004330              move Bar-Date   to Wt400-Diff-Date-1
004340              call "wt050" using Wt400-Diff-Parms
004350              move Bar-Date   to Wt400-Pb-Date
004360              move Bar-Open   to Wt400-Pb-Open
004370              move Bar-High   to Wt400-Pb-High
004380              move Bar-Low    to Wt400-Pb-Low
004390              move Bar-Close  to Wt400-Pb-Close
004400              move Wt400-Diff-Weekday to Wt400-Pb-Weekday
004410              perform 2150-Read-Sweep-Bar thru 2150-Exit
004420              move Sbar-Open  to Wt400-Pb-Sweep-Open
004430              move Sbar-Close to Wt400-Pb-Sweep-Close
004440              move "Y" to Wt400-Have-Pending-Sw
004450     end-if.
004460*
004470 2050-Exit.
004480     exit     section.
004490*
004500 2100-Read-Daily-Bar         section.
004510*************************************
004520     read     Daily-Bars-File
004530              at end set Wt400-No-More-Days to true
004540     end-read.
004550     if       not Wt400-No-More-Days
004560              add  1 to Wt400-Days-Read
004570     end-if.
004580*
004590 2100-Exit.
004600     exit     section.
004610*
004620 2150-Read-Sweep-Bar         section.
004630*************************************
004640     read     Sweep-Bars-File
004650              at end move zero to Sbar-Open Sbar-Close
004660     end-read.
004670*
004680 2150-Exit.
004690     exit     section.
004700*
004710*=================================================================
004720*    U9 - DAY-BY-DAY REPLAY OF THE BUFFERED WEEK
004730*=================================================================
004740*
004750 3000-Simulate-Week          section.
004760*************************************
004770     compute  Wt400-Entry-Ix = Wt400-Entry-Offset + 1.
004780     if       Wt400-Entry-Ix > Wt400-Wk-Count
004790              move Wt400-Wk-Count to Wt400-Entry-Ix
004800     end-if.
004810     perform  3100-Simulate-One-Day thru 3100-Exit
004820              varying Wt400-Day-Ix from 1 by 1
004830              until Wt400-Day-Ix > Wt400-Wk-Count.
004840*
004850 3000-Exit.
004860     exit     section.
004870*
004880 3100-Simulate-One-Day       section.
004890*************************************
004900     if       Wt400-Is-Holding
004910              perform 3200-Check-Open-Orders thru 3200-Exit
004920     end-if.
004930*
004940     if       Wt400-Day-Ix = Wt400-Entry-Ix
004950     and      not Wt400-Is-Holding
004960              perform 3300-Run-Entry-Day    thru 3300-Exit
004970     end-if.
004980*
004990     if       Wt400-Is-Holding
005000     and      Wt400-Day-Ix not = Wt400-Wk-Count
005010              perform 3400-Run-Daily-Close-Rule thru 3400-Exit
005020     end-if.
005030*
005040     if       Wt400-Day-Ix = Wt400-Wk-Count and Wt400-Is-Holding
005050              perform 3500-Run-Week-End-Rule thru 3500-Exit
005060     end-if.
005070*
005080     if       Wt400-Qty = zero and Wt400-Sweep-Qty = zero
005090              perform 3600-Buy-The-Sweep    thru 3600-Exit
005100     end-if.
005110*
005120     perform  3700-Write-Equity-Point thru 3700-Exit.
005130*
005140 3100-Exit.
005150     exit     section.
005160*
005170*    Order-fill check, priority order per the desk's fill rules -
005180*    a pending next-session market sell first, then a stop order
005190*    gapped through at the open, then the take-profit limit, then
005200*    a stop order simply touched intraday.  Any one fill cancels
005210*    every other resting order (one-cancels-other).
005220*
005230 3200-Check-Open-Orders      section.
005240*************************************
005250     if       Wt400-Have-Pend-Mkt-Sell
005260              move    Wt400-Wk-Open (Wt400-Day-Ix) to
005270                      Wt400-Rule-Price
005280              move    "STOP"   to Wt400-Exit-Reason
005290              perform 3900-Execute-Sell thru 3900-Exit
005300     else
005310     if       Wt400-Stop-Price not = zero and
005320              Wt400-Wk-Open (Wt400-Day-Ix) <= Wt400-Stop-Price
005330              move    Wt400-Wk-Open (Wt400-Day-Ix) to
005340                      Wt400-Rule-Price
005350              move    "STOP"   to Wt400-Exit-Reason
005360              perform 3900-Execute-Sell thru 3900-Exit
005370     else
005380     if       Wt400-Tp-Price not = zero and
005390              Wt400-Wk-High (Wt400-Day-Ix) >= Wt400-Tp-Price
005400              if      Wt400-Tp-Price >
005410                      Wt400-Wk-Open (Wt400-Day-Ix)
005420                      move Wt400-Tp-Price to Wt400-Rule-Price
005430              else
005440                      move Wt400-Wk-Open (Wt400-Day-Ix) to
005450                           Wt400-Rule-Price
005460              end-if
005470              move    Wt400-Tp-Tag to Wt400-Exit-Reason
005480              perform 3900-Execute-Sell thru 3900-Exit
005490     else
005500     if       Wt400-Stop-Price not = zero and
005510              Wt400-Wk-Low (Wt400-Day-Ix) <= Wt400-Stop-Price
005520              move    Wt400-Stop-Price to Wt400-Rule-Price
005530              move    "STOP"   to Wt400-Exit-Reason
005540              perform 3900-Execute-Sell thru 3900-Exit
005550     end-if
005560     end-if
005570     end-if
005580     end-if.
005590*
005600 3200-Exit.
005610     exit     section.
005620*
005630 3300-Run-Entry-Day          section.
005640*************************************
005650     if       Wt400-Sweep-Qty > zero
005660              move    Wt400-Wk-Sweep-Open (Wt400-Day-Ix) to
005670                      Wt400-Rule-Price
005680              move    "SWEEP-OUT" to Wt400-Exit-Reason
005690              move    "BIL     "  to Wt400-Sell-Symbol
005700              move    Wt400-Sweep-Entry-Date to
005710                      Wt400-Sell-Entry-Date
005720              move    Wt400-Sweep-Entry-Price to
005730                      Wt400-Sell-Entry-Prc
005740              move    Wt400-Sweep-Qty to Wt400-Sell-Qty
005750              compute Wt400-Fill-Price rounded =
005760                      Wt400-Rule-Price *
005770                      (1 - (Wt400-Slippage-Bps / 10000))
005780              compute Wt400-Proceeds rounded =
005790                      (Wt400-Sweep-Qty * Wt400-Fill-Price) -
005800                      Wt400-Commission
005810              compute Wt400-Pnl rounded =
005820                      ((Wt400-Fill-Price -
005830                        Wt400-Sweep-Entry-Price) *
005840                      Wt400-Sweep-Qty) - (2 * Wt400-Commission)
005850              compute Wt400-Return-Pct rounded =
005860                      (Wt400-Fill-Price /
005870                       Wt400-Sweep-Entry-Price) - 1
005880              perform 3950-Write-Trade thru 3950-Exit
005890              add     Wt400-Proceeds to Wt400-Cash
005900              move    zero to Wt400-Sweep-Qty
005910     end-if.
005920*
005930     compute  Wt400-Fill-Price rounded =
005940              Wt400-Wk-Open (Wt400-Day-Ix) *
005950              (1 + (Wt400-Slippage-Bps / 10000)).
005960     compute  Wt400-Qty-Calc = Wt400-Cash / Wt400-Fill-Price.
005970     if       Wt400-Qty-Calc > zero
005980              move    Wt400-Qty-Calc  to Wt400-Qty
005990              move    Wt400-Fill-Price to Wt400-Avg-Entry
006000              move    Wt400-Wk-Date (Wt400-Day-Ix) to
006010                      Wt400-Entry-Date
006020              subtract (Wt400-Qty * Wt400-Fill-Price)
006030                       from Wt400-Cash
006040              subtract Wt400-Commission from Wt400-Cash
006050*             limit orders quote to the penny - round the TP-A
006060*             price to 2dp before it goes back in the 4dp field
006070              compute Wt400-Tp-Price-2dp rounded =
006080                      Wt400-Fill-Price *
006090                      (1 + Wt400-Profit-Target-A)
006100              move    Wt400-Tp-Price-2dp to Wt400-Tp-Price
006110              move    "TP-A" to Wt400-Tp-Tag
006120              move    zero   to Wt400-Stop-Price
006130              move    "N"    to Wt400-Pend-Mkt-Sell
006140              move    "NORMAL  " to Wt400-Mode
006150              move    "Y"    to Wt400-Holding-Fl
006160              perform 3200-Check-Open-Orders thru 3200-Exit
006170     end-if.
006180*
006190 3300-Exit.
006200     exit     section.
006210*
006220 3400-Run-Daily-Close-Rule   section.
006230*************************************
006240     evaluate true
006250       when   Wt400-Day-Ix = Wt400-Entry-Ix and Wt400-Mode-Normal
006260              and Wt400-Wk-Close (Wt400-Day-Ix) < Wt400-Avg-Entry
006270              and Wt400-Weakness-On
006280*             weakness-switch TP-C is a limit order too - round
006290*             to whole cents the same way TP-A does
006300              compute Wt400-Tp-Price-2dp rounded =
006310                      Wt400-Avg-Entry *
006320                      (1 + Wt400-Profit-Target-C)
006330              move    Wt400-Tp-Price-2dp to Wt400-Tp-Price
006340              move    "TP-C" to Wt400-Tp-Tag
006350              move    "WEAKNESS" to Wt400-Mode
006360       when   Wt400-Wk-Close (Wt400-Day-Ix) <=
006370              Wt400-Avg-Entry * (1 + Wt400-Stop-Trigger-Close)
006380              move    zero to Wt400-Tp-Price
006390              move    spaces to Wt400-Tp-Tag
006400              if      Wt400-Stop-Is-Order
006410                      compute Wt400-Stop-Price rounded =
006420                              Wt400-Avg-Entry *
006430                              (1 + Wt400-Stop-Exit)
006440              else
006450                      move "Y" to Wt400-Pend-Mkt-Sell
006460              end-if
006470       when   other
006480              continue
006490     end-evaluate.
006500*
006510 3400-Exit.
006520     exit     section.
006530*
006540 3500-Run-Week-End-Rule      section.
006550*************************************
006560     move     zero   to Wt400-Tp-Price Wt400-Stop-Price.
006570     move     spaces to Wt400-Tp-Tag.
006580     move     "N"    to Wt400-Pend-Mkt-Sell.
006590     move     Wt400-Wk-Close (Wt400-Day-Ix) to Wt400-Rule-Price.
006600     move     "EOW"  to Wt400-Exit-Reason.
006610     perform  3900-Execute-Sell thru 3900-Exit.
006620*
006630 3500-Exit.
006640     exit     section.
006650*
006660*    Executes a sell of the traded position at Wt400-Rule-Price,
006670*    applying slippage, writes the trade record and resets all
006680*    position/order state.
006690*
006700 3900-Execute-Sell           section.
006710*************************************
006720     move     Wt400-Symbol      to Wt400-Sell-Symbol.
006730     move     Wt400-Entry-Date  to Wt400-Sell-Entry-Date.
006740     move     Wt400-Avg-Entry   to Wt400-Sell-Entry-Prc.
006750     move     Wt400-Qty         to Wt400-Sell-Qty.
006760     compute  Wt400-Fill-Price rounded =
006770              Wt400-Rule-Price *
006780              (1 - (Wt400-Slippage-Bps / 10000)).
006790     compute  Wt400-Proceeds rounded =
006800              (Wt400-Qty * Wt400-Fill-Price) - Wt400-Commission.
006810     compute  Wt400-Pnl rounded =
006820              ((Wt400-Fill-Price - Wt400-Avg-Entry) * Wt400-Qty) -
006830              (2 * Wt400-Commission).
006840     compute  Wt400-Return-Pct rounded =
006850              (Wt400-Fill-Price / Wt400-Avg-Entry) - 1.
006860     perform  3950-Write-Trade thru 3950-Exit.
006870     add      Wt400-Proceeds to Wt400-Cash.
006880     move     zero    to Wt400-Qty Wt400-Avg-Entry
006890                          Wt400-Entry-Date Wt400-Tp-Price
006900                          Wt400-Stop-Price.
006910     move     spaces  to Wt400-Tp-Tag.
006920     move     "N"     to Wt400-Holding-Fl Wt400-Pend-Mkt-Sell.
006930     move     "NORMAL  " to Wt400-Mode.
006940*
006950 3900-Exit.
006960     exit     section.
006970*
006980 3950-Write-Trade            section.
006990*************************************
007000     move     spaces to TR-Record.
007010     move     Wt400-Sell-Symbol     to Trd-Symbol.
007020     move     Wt400-Sell-Entry-Date to Trd-Entry-Date.
007030     move     Wt400-Sell-Entry-Prc  to Trd-Entry-Price.
007040     move     Wt400-Wk-Date (Wt400-Day-Ix) to Trd-Exit-Date.
007050     move     Wt400-Fill-Price      to Trd-Exit-Price.
007060     move     Wt400-Exit-Reason     to Trd-Exit-Reason.
007070     move     Wt400-Sell-Qty        to Trd-Qty.
007080     move     Wt400-Pnl             to Trd-Pnl.
007090     move     Wt400-Return-Pct      to Trd-Return-Pct.
007100     write    TR-Record.
007110     add      1 to Wt400-Trades-Written.
007120*
007130 3950-Exit.
007140     exit     section.
007150*
007160 3600-Buy-The-Sweep          section.
007170*************************************
007180     compute  Wt400-Fill-Price rounded =
007190              Wt400-Wk-Sweep-Close (Wt400-Day-Ix) *
007200              (1 + (Wt400-Slippage-Bps / 10000)).
007210     compute  Wt400-Qty-Calc = Wt400-Cash / Wt400-Fill-Price.
007220     if       Wt400-Qty-Calc > zero
007230              move    Wt400-Qty-Calc   to Wt400-Sweep-Qty
007240              move    Wt400-Fill-Price to Wt400-Sweep-Entry-Price
007250              move    Wt400-Wk-Date (Wt400-Day-Ix) to
007260                      Wt400-Sweep-Entry-Date
007270              subtract (Wt400-Sweep-Qty * Wt400-Fill-Price)
007280                      from Wt400-Cash
007290              subtract Wt400-Commission from Wt400-Cash
007300     end-if.
007310*
007320 3600-Exit.
007330     exit     section.
007340*
007350 3700-Write-Equity-Point     section.
007360*************************************
007370     move     spaces to EQ-Record.
007380     move     Wt400-Wk-Date (Wt400-Day-Ix) to Eq-Date.
007390     compute  Eq-Value rounded =
007400              Wt400-Cash +
007410              (Wt400-Qty * Wt400-Wk-Close (Wt400-Day-Ix)) +
007420              (Wt400-Sweep-Qty *
007430               Wt400-Wk-Sweep-Close (Wt400-Day-Ix)).
007440     write    EQ-Record.
007450     add      1 to Wt400-Equity-Written.
007460*
007470 3700-Exit.
007480     exit     section.
007490*
007500 9000-Terminate-Run          section.
007510*************************************
007520     move     Wt400-Days-Read      to Wt400-Sl-Days.
007530     move     Wt400-Trades-Written to Wt400-Sl-Trades.
007540     move     Wt400-Cash           to Wt400-Sl-Cash.
007550     display  Wt400-Summary-Line upon console.
007560     close    Daily-Bars-File Sweep-Bars-File Trades-Out-File
007570              Equity-Out-File.
007580*
007590 9000-Exit.
007600     exit     section.
007610 

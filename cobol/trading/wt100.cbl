000010*****************************************************************
000020*                                                               *
000030*                 Universe Filtering Subprogram                 *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*=================================
000090*
000100      program-id.         wt100.
000110*
000120*    Author.             K L Mercer, 11/02/1989.
000130*
000140*    Installation.       Meridian Fund Systems - Batch Trading.
000150*
000160*    Date-Written.       11/02/1989.
000170*
000180*    Date-Compiled.
000190*
000200*    Security.           Proprietary - Meridian Fund Systems Inc.
000210*                         Internal use only.
000220*
000230*    Remarks.            Applies the price, volume, exclusion and
000240*                         max-names constraints to a candidate
000250*                         symbol universe, working from bar
000260*                         history already tabled by the caller.
000270*                         Writes an audit trail record for every
000280*                         symbol dropped and returns the surviving
000290*                         symbols sorted ascending.
000300*
000310*                         Originally written for the AR aged-debt
000320*                         universe (customer selection by balance
000330*                         and last-activity), re-purposed for
000340*                         equity screening in 2026.
000350*
000360*    Called Modules.     None.
000370*
000380*    Files Used.         None - all tables passed on the USING.
000390*
000400*    Error Messages Used. None.
000410*
000420* Changes:
000430*  11/02/89 klm -         Written for AR customer selection       WT0189  
000440*                         (balance floor, activity floor, top-N   WT0189  
000450*                         by balance when the run list overflows).WT0189  
000460*  30/09/93 klm -    1.1  Added the manual-exclude list lookup.   WT0289  
000470*  14/06/98 dp  -  Y2K    Reviewed - no 2 digit years held here.  WT0389  
000480*                         Passed with no change.                  WT0389  
000490*  20/11/07 sc  -    1.2  Recompiled under GnuCobol, no source    WT0489  
000500*                         change.                                 WT0489  
000510*  13/01/26 rjm -    2.0  Re-cut for the equity universe filter - WT0589  
000520*                         renamed fields to the price/volume      WT0589  
000530*                         vocabulary, added the min-price and     WT0589  
000540*                         min-avg-volume checks and the top-N by  WT0589  
000550*                         average volume tie-break.               WT0589  
000560*  19/01/26 rjm -    2.1  Fixed check order - MANUALLY-EXCLUDED   WT0689  
000570*                         must beat INSUFFICIENT-DATA even when a WT0689  
000580*                         symbol has zero bars, per U2 spec.      WT0689  
000590*  20/03/26 rjm - 2.11  Suite-wide SPECIAL-NAMES audit found      WT0789  
000600*                       C01/Top-Of-Form and the numeric CLASS testWT0789  
000610*                       are dead here too - dropped both, kept theWT0789  
000620*                       UPSI-0 switch since Trace-On is still usedWT0789  
000630*
000640 environment             division.
000650*=================================
000660*
000670 configuration           section.
000680 special-names.
000690     UPSI-0 on status is Wt100-Trace-On
000700            off status is Wt100-Trace-Off.
000710*
000720 input-output            section.
000730 file-control.
000740*
000750 data                    division.
000760*=================================
000770*
000780 file section.
000790*
000800 working-storage         section.
000810*----------------------
000820 77  Wt100-Prog-Name     pic x(15)  value "WT100 (2.11)".
000830*
000840 01  WT100-Work-Ix.
000850     03  Wt100-I             binary-long.
000860     03  Wt100-J             binary-long.
000870     03  Wt100-K             binary-long.
000880     03  Wt100-Kept-Count    binary-long.
000890     03  Wt100-Bar-Count     binary-long.
000900     03  Wt100-Vol-Days      binary-long.
000910*
000920 01  WT100-Accum.
000930     03  Wt100-Vol-Total     pic 9(15)   comp-3.
000940     03  Wt100-Vol-Avg       pic 9(12)   comp-3.
000950     03  Wt100-Last-Close    pic s9(7)v9(4).
000960     03  Wt100-Excl-Sw       pic x       value "N".
000970         88  Wt100-Excluded              value "Y".
000980*
000990*    Working copy of one universe entry while its checks run -
001000*    a REDEFINES of the incoming table entry lets us flip
001010*    between the group view and a straight alphanumeric view
001020*    for the ascending re-sort.
001030*
001040 01  WT100-Sort-Entry.
001050     03  Wt100-Se-Symbol     pic x(8).
001060     03  Wt100-Se-Avg-Vol    pic 9(12)   comp-3.
001070 01  WT100-Sort-Entry-Key redefines WT100-Sort-Entry.
001080     03  Wt100-Se-Key        pic x(8).
001090     03  filler              pic x(6).
001100*
001110 01  WT100-Kept-Table.
001120     03  Wt100-Kept-Entry    occurs 2000 times
001130                              indexed by Wt100-Kx.
001140         05  Wt100-Kept-Symbol   pic x(8).
001150         05  Wt100-Kept-Avg-Vol  pic 9(12)  comp-3.
001160 01  WT100-Kept-Redef redefines WT100-Kept-Table.
001170     03  Wt100-Kept-Flat     pic x(20)   occurs 2000.
001180*
001190 01  WT100-Trace-Line.
001200     03  filler              pic x(12)   value "WT100 SYM = ".
001210     03  Wt100-Trace-Sym     pic x(8).
001220*
001230 linkage                 section.
001240*----------------------
001250*
001260*    The caller (wt000) has already read the daily-bar store and
001270*    built a table of the last 20 bars per raw universe symbol.
001280*
001290 01  WT100-Control.
001300     03  Wt100-Universe-Count      pic 9(4)  comp.
001310     03  Wt100-Included-Count      pic 9(4)  comp.
001320     03  Wt100-Excluded-Count      pic 9(4)  comp.
001330     03  Wt100-Min-Price           pic s9(7)v9(4).
001340     03  Wt100-Min-Avg-Volume      pic 9(12).
001350     03  Wt100-Max-Names           pic 9(4)  comp.
001360     03  Wt100-Exclude-List-Count  pic 9(4)  comp.
001370*
001380 01  WT100-Universe-Table.
001390     03  Wt100-Uni-Entry           occurs 2000 times
001400                                    indexed by Wt100-Ux.
001410         05  Wt100-Uni-Symbol      pic x(8).
001420         05  Wt100-Uni-Bar-Count   pic 9(3)  comp.
001430         05  Wt100-Uni-Bar occurs 20 times.
001440             07  Wt100-Uni-Close   pic s9(7)v9(4).
001450             07  Wt100-Uni-Volume  pic 9(12).
001460         05  Wt100-Uni-Included    pic x.
001470             88  Wt100-Uni-Is-In             value "Y".
001480*
001490 01  WT100-Exclude-Table.
001500     03  Wt100-Excl-Symbol         occurs 2000 times
001510                                    pic x(8).
001520*
001530 01  WT100-Included-Table.
001540     03  Wt100-Inc-Symbol          occurs 2000 times
001550                                    pic x(8).
001560*
001570 01  WT100-Exclusion-Audit-Table.
001580     03  Wt100-Aud-Entry           occurs 2000 times.
001590         05  Wt100-Aud-Symbol      pic x(8).
001600         05  Wt100-Aud-Reason      pic x(20).
001610         05  Wt100-Aud-Detail      pic x(60).
001620*
001630 procedure division      using WT100-Control
001640                               WT100-Universe-Table
001650                               WT100-Exclude-Table
001660                               WT100-Included-Table
001670                               WT100-Exclusion-Audit-Table.
001680*==========================================================
001690*
001700 0000-Main                   section.
001710*************************************
001720     move     zero to Wt100-Included-Count
001730                       Wt100-Excluded-Count
001740                       Wt100-Kept-Count.
001750*
001760     perform  1000-Check-One-Symbol thru 1000-Exit
001770              varying Wt100-Ux from 1 by 1
001780              until Wt100-Ux > Wt100-Universe-Count.
001790*
001800     if       Wt100-Max-Names > zero and
001810              Wt100-Kept-Count > Wt100-Max-Names
001820              perform 3000-Apply-Max-Names thru 3000-Exit
001830     else
001840              perform 4000-Copy-Kept-To-Included thru 4000-Exit
001850     end-if.
001860*
001870     perform  5000-Sort-Included-Ascending thru 5000-Exit.
001880     goback.
001890*
001900 0000-Exit.  exit section.
001910*
001920 1000-Check-One-Symbol       section.
001930*************************************
001940*    Checks run in spec order - first failure wins.  A symbol
001950*    that passes every check is parked in the kept table, not
001960*    yet in the included table, because the max-names cut still
001970*    has to run over the whole kept set.
001980*
001990     move     "N" to Wt100-Excl-Sw.
002000     move     Wt100-Uni-Symbol (Wt100-Ux) to Wt100-Trace-Sym.
002010     if       Wt100-Trace-On
002020              display WT100-Trace-Line upon console.
002030*
002040     perform  1050-Check-One-Exclude thru 1050-Exit
002050              varying Wt100-J from 1 by 1
002060              until Wt100-J > Wt100-Exclude-List-Count.
002070*
002080     if       not Wt100-Excluded
002090              if     Wt100-Uni-Bar-Count (Wt100-Ux) = zero
002100                     set  Wt100-Excluded to true
002110                     move "INSUFFICIENT-DATA" to Wt100-Aud-Reason
002120                          (Wt100-Excluded-Count + 1)
002130                     move "No bars in the 20 bar lookback window"
002140                          to Wt100-Aud-Detail
002150                          (Wt100-Excluded-Count + 1)
002160              end-if
002170     end-if.
002180*
002190     if       not Wt100-Excluded
002200              move Wt100-Uni-Bar-Count (Wt100-Ux) to
002210                   Wt100-Bar-Count
002220              move Wt100-Uni-Close (Wt100-Ux Wt100-Bar-Count)
002230                                        to Wt100-Last-Close
002240              if   Wt100-Min-Price > zero and
002250                   Wt100-Last-Close < Wt100-Min-Price
002260                   set  Wt100-Excluded to true
002270                   move "BELOW-MIN-PRICE" to Wt100-Aud-Reason
002280                        (Wt100-Excluded-Count + 1)
002290                   move "Latest close under the configured floor"
002300                        to Wt100-Aud-Detail
002310                        (Wt100-Excluded-Count + 1)
002320              end-if
002330     end-if.
002340*
002350     if       not Wt100-Excluded
002360              perform 2000-Average-Volume thru 2000-Exit
002370              if   Wt100-Min-Avg-Volume > zero and
002380                   Wt100-Vol-Avg < Wt100-Min-Avg-Volume
002390                   set  Wt100-Excluded to true
002400                   move "BELOW-MIN-VOLUME" to Wt100-Aud-Reason
002410                        (Wt100-Excluded-Count + 1)
002420                   move "20 bar average volume under the floor"
002430                        to Wt100-Aud-Detail
002440                        (Wt100-Excluded-Count + 1)
002450              end-if
002460     end-if.
002470*
002480     if       Wt100-Excluded
002490              add  1 to Wt100-Excluded-Count
002500              move Wt100-Uni-Symbol (Wt100-Ux)
002510                   to Wt100-Aud-Symbol (Wt100-Excluded-Count)
002520     else
002530              add  1 to Wt100-Kept-Count
002540              move Wt100-Uni-Symbol (Wt100-Ux)
002550                   to Wt100-Kept-Symbol (Wt100-Kept-Count)
002560              move Wt100-Vol-Avg
002570                   to Wt100-Kept-Avg-Vol (Wt100-Kept-Count)
002580     end-if.
002590*
002600 1000-Exit.
002610     exit     section.
002620*
002630 1050-Check-One-Exclude      section.
002640*************************************
002650     if       Wt100-Excl-Symbol (Wt100-J) =
002660              Wt100-Uni-Symbol (Wt100-Ux)
002670              set  Wt100-Excluded to true
002680              move "MANUALLY-EXCLUDED" to
002690                   Wt100-Aud-Reason (Wt100-Excluded-Count + 1)
002700              move "On the manual exclude control card"
002710                   to Wt100-Aud-Detail (Wt100-Excluded-Count + 1)
002720     end-if.
002730*
002740 1050-Exit.
002750     exit     section.
002760*
002770 2000-Average-Volume         section.
002780*************************************
002790*    Mean of the non-zero volume figures over the window - a
002800*    bar with volume zero is "unknown", not a trading holiday,
002810*    so it is left out of both the sum and the day count.
002820*
002830     move     zero to Wt100-Vol-Total Wt100-Vol-Days.
002840     perform  2050-Sum-One-Volume-Day thru 2050-Exit
002850              varying Wt100-K from 1 by 1
002860              until Wt100-K > Wt100-Uni-Bar-Count (Wt100-Ux).
002870     if       Wt100-Vol-Days = zero
002880              move zero to Wt100-Vol-Avg
002890     else
002900              divide Wt100-Vol-Total by Wt100-Vol-Days
002910                     giving Wt100-Vol-Avg rounded
002920     end-if.
002930*
002940 2000-Exit.
002950     exit     section.
002960*
002970 2050-Sum-One-Volume-Day     section.
002980*************************************
002990     if       Wt100-Uni-Volume (Wt100-Ux Wt100-K) not = zero
003000              add  Wt100-Uni-Volume (Wt100-Ux Wt100-K)
003010                   to Wt100-Vol-Total
003020              add  1 to Wt100-Vol-Days
003030     end-if.
003040*
003050 2050-Exit.
003060     exit     section.
003070*
003080 3000-Apply-Max-Names        section.
003090*************************************
003100*    Keep the top Wt100-Max-Names entries by average volume
003110*    descending; the rest go to the audit trail as
003120*    MAX-NAMES-EXCEEDED.  A plain bubble pass is plenty - the
003130*    kept table never exceeds a few thousand names.
003140*
003150     perform  3040-Bubble-One-Pass thru 3040-Exit
003160              varying Wt100-I from 1 by 1
003170              until Wt100-I >= Wt100-Kept-Count.
003180*
003190     perform  3060-Classify-One-Kept thru 3060-Exit
003200              varying Wt100-I from 1 by 1
003210              until Wt100-I > Wt100-Kept-Count.
003220*
003230 3000-Exit.
003240     exit     section.
003250*
003260 3040-Bubble-One-Pass        section.
003270*************************************
003280     perform  3050-Bubble-Compare-Swap thru 3050-Exit
003290              varying Wt100-J from 1 by 1
003300              until Wt100-J > Wt100-Kept-Count - Wt100-I.
003310*
003320 3040-Exit.
003330     exit     section.
003340*
003350 3050-Bubble-Compare-Swap    section.
003360*************************************
003370     if       Wt100-Kept-Avg-Vol (Wt100-J) <
003380              Wt100-Kept-Avg-Vol (Wt100-J + 1)
003390              move Wt100-Kept-Entry (Wt100-J)
003400                   to WT100-Sort-Entry
003410              move Wt100-Kept-Entry (Wt100-J + 1)
003420                   to Wt100-Kept-Entry (Wt100-J)
003430              move WT100-Sort-Entry
003440                   to Wt100-Kept-Entry (Wt100-J + 1)
003450     end-if.
003460*
003470 3050-Exit.
003480     exit     section.
003490*
003500 3060-Classify-One-Kept      section.
003510*************************************
003520     if       Wt100-I <= Wt100-Max-Names
003530              add  1 to Wt100-Included-Count
003540              move Wt100-Kept-Symbol (Wt100-I)
003550                   to Wt100-Inc-Symbol (Wt100-Included-Count)
003560     else
003570              add  1 to Wt100-Excluded-Count
003580              move Wt100-Kept-Symbol (Wt100-I)
003590                   to Wt100-Aud-Symbol (Wt100-Excluded-Count)
003600              move "MAX-NAMES-EXCEEDED"
003610                   to Wt100-Aud-Reason (Wt100-Excluded-Count)
003620              move "Below the configured top-N by average volume"
003630                   to Wt100-Aud-Detail (Wt100-Excluded-Count)
003640     end-if.
003650*
003660 3060-Exit.
003670     exit     section.
003680*
003690 4000-Copy-Kept-To-Included  section.
003700*************************************
003710     perform  4050-Copy-One-Kept thru 4050-Exit
003720              varying Wt100-I from 1 by 1
003730              until Wt100-I > Wt100-Kept-Count.
003740*
003750 4000-Exit.
003760     exit     section.
003770*
003780 4050-Copy-One-Kept          section.
003790*************************************
003800     add      1 to Wt100-Included-Count.
003810     move     Wt100-Kept-Symbol (Wt100-I)
003820              to Wt100-Inc-Symbol (Wt100-Included-Count).
003830*
003840 4050-Exit.
003850     exit     section.
003860*
003870 5000-Sort-Included-Ascending section.
003880*************************************
003890*    Small bubble sort on the ticker - the included list is
003900*    never large enough to justify a SORT verb and this way we
003910*    do not need a scratch work file for it.
003920*
003930     perform  5040-Bubble-One-Ascend-Pass thru 5040-Exit
003940              varying Wt100-I from 1 by 1
003950              until Wt100-I >= Wt100-Included-Count.
003960*
003970 5000-Exit.
003980     exit     section.
003990*
004000 5040-Bubble-One-Ascend-Pass section.
004010*************************************
004020     perform  5050-Bubble-Ascend-Compare-Swap thru 5050-Exit
004030              varying Wt100-J from 1 by 1
004040              until Wt100-J > Wt100-Included-Count - Wt100-I.
004050*
004060 5040-Exit.
004070     exit     section.
004080*
004090 5050-Bubble-Ascend-Compare-Swap section.
004100*************************************
004110     if       Wt100-Inc-Symbol (Wt100-J) >
004120              Wt100-Inc-Symbol (Wt100-J + 1)
004130              move Wt100-Inc-Symbol (Wt100-J)
004140                   to Wt100-Se-Key
004150              move Wt100-Inc-Symbol (Wt100-J + 1)
004160                   to Wt100-Inc-Symbol (Wt100-J)
004170              move Wt100-Se-Key
004180                   to Wt100-Inc-Symbol (Wt100-J + 1)
004190     end-if.
004200*
004210 5050-Exit.
004220     exit     section.
004230 

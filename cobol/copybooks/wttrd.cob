000010*****************************************
000020*                                       *
000030* Record Layout - Backtest Trade       *
000040*    One completed round-trip written  *
000050*    by wt400 to TRADES-OUT.           *
000060*****************************************
000070*  25/01/26 rjm - Created for wt400.                              WT0126  
000080*  02/03/26 rjm - Added Trd-Return-Pct, metrics                   WT0326  
000090*                 team asked for it on every row                  WT0326  
000100*                 rather than recomputed in wt500.                WT0326  
000110*
000120 01  WT-Trade.
000130     03  Trd-Symbol            pic x(8).
000140*        "BIL" marks a cash sweep trade.
000150     03  Trd-Entry-Date        pic 9(8).
000160     03  Trd-Entry-Price       pic s9(7)v9(4).
000170     03  Trd-Exit-Date         pic 9(8).
000180     03  Trd-Exit-Price        pic s9(7)v9(4).
000190     03  Trd-Exit-Reason       pic x(10).
000200*        TP-A / TP-C / STOP / EOW / SWEEP-OUT.
000210     03  Trd-Qty               pic 9(9).
000220     03  Trd-Pnl               pic s9(11)v99.
000230     03  Trd-Return-Pct        pic s9v9(6).
000240     03  filler                pic x(08).
000250 

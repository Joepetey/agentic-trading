000010*****************************************
000020*                                       *
000030* Record Layout - Symbol Exclusion     *
000040*    Audit trail entry written by      *
000050*    wt100 (universe filter) or by     *
000060*    wt000 (stale-data circuit         *
000070*    breaker) for a symbol dropped     *
000080*    from the tradeable universe.      *
000090*****************************************
000100*  13/01/26 rjm - Created for wt100.                              WT0126  
000110*  20/01/26 rjm - Added DATA-TOO-STALE reason for                 WT0226  
000120*                 the wt000 circuit breaker.                      WT0226  
000130*
000140 01  WT-Exclusion.
000150     03  Exc-Symbol            pic x(8).
000160     03  Exc-Reason            pic x(20).
000170*        BELOW-MIN-PRICE / BELOW-MIN-VOLUME / INSUFFICIENT-DATA /
000180*        MANUALLY-EXCLUDED / MAX-NAMES-EXCEEDED / DATA-TOO-STALE.
000190     03  Exc-Detail            pic x(60).
000200     03  filler                pic x(04).
000210 

000010*****************************************
000020*                                       *
000030* Record Layout - Portfolio State      *
000040*    Working-Storage table image of    *
000050*    the account equity, cash and open *
000060*    positions, built by wt000 from    *
000070*    the 'P' and 'H' records read off  *
000080*    UNIVERSE-PARMS - see wtparm.cob.  *
000090*****************************************
000100*  15/01/26 rjm - Created for wt000/wt300.                        WT0126  
000110*
000120 01  WT-Portfolio-State.
000130     03  Pf-Equity             pic s9(11)v99.
000140     03  Pf-Cash               pic s9(11)v99.
000150     03  Pf-Position-Count     pic 9(3)  comp.
000160     03  Pf-Position           occurs 200 times
000170                                indexed by Pf-Ix.
000180         05  Pf-Pos-Symbol     pic x(8).
000190         05  Pf-Pos-Qty        pic s9(9)v9(4).
000200         05  Pf-Pos-Mkt-Value  pic s9(11)v99.
000210         05  Pf-Pos-Avg-Entry  pic s9(7)v9(4).
000220 

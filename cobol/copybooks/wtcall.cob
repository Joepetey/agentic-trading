000010*  14/01/26 rjm - Wt-Cd-Args carries the traded
000020*                 symbol into wt400/wt600/wt700/
000030*                 wt800 (one symbol per run, cf
000040*                 wscall.cob's cron-time position
000050*                 convention).
000060*
000070 01  WT-Calling-Data.
000080     03  Wt-Called             pic x(8).
000090     03  Wt-Caller             pic x(8).
000100     03  Wt-Return-Code        pic 99.
000110     03  Wt-Cd-Args            pic x(08).
000120 

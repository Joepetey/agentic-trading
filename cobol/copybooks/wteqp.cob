000010*****************************************
000020*                                       *
000030* Record Layout - Daily Equity Point   *
000040*    One per trading day, written by   *
000050*    wt400 to EQUITY-OUT.              *
000060*****************************************
000070*  25/01/26 rjm - Created for wt400.                              WT0126  
000080*
000090 01  WT-Equity-Point.
000100     03  Eq-Date               pic 9(8).
000110     03  Eq-Value              pic s9(11)v99.
000120     03  filler                pic x(10).
000130 

000010*****************************************
000020*                                       *
000030* Record Layout - Merged Signal        *
000040*    One entry per symbol, output of   *
000050*    the U5 deconfliction step in      *
000060*    wt300.  Working-Storage table     *
000070*    entry (Wt-Mrg-Table).             *
000080*****************************************
000090*  16/01/26 rjm - Created for wt300.                              WT0126  
000100*
000110 01  WT-Merged-Signal.
000120     03  Mrg-Symbol            pic x(8).
000130     03  Mrg-Side              pic x(5).
000140     03  Mrg-Agg-Strength      pic s9v9(6).
000150     03  Mrg-Agg-Conf          pic 9v9(6).
000160     03  Mrg-Horizon-Bars      pic 9(3).
000170     03  Mrg-Stop-Hint         pic s9(7)v9(4).
000180     03  Mrg-Tp-Hint           pic s9(7)v9(4).
000190     03  Mrg-Contrib-Count     pic 9(2).
000200     03  filler                pic x(10).
000210 

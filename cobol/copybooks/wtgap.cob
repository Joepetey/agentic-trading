000010*****************************************
000020*                                       *
000030* Record Layout - Data Gap Finding     *
000040*    Written by wt600 for each bar     *
000050*    sequence gap found in the store.  *
000060*****************************************
000070*  29/01/26 rjm - Created for wt600.                              WT0126  
000080*
000090 01  WT-Gap.
000100     03  Gap-Symbol            pic x(8).
000110     03  Gap-Timeframe         pic x(5).
000120*        "1DAY " / "5MIN " etc.
000130     03  Gap-Start             pic 9(8).
000140*        Date/time of the bar before the gap.
000150     03  Gap-End               pic 9(8).
000160*        Date/time of the bar after the gap.
000170     03  Gap-Exp-Bars          pic 9(5).
000180     03  filler                pic x(10).
000190 

000010*****************************************
000020*                                       *
000030*   Record Layout - Daily Price Bar    *
000040*      One occurrence per symbol per   *
000050*      trading day.  Used for both the *
000060*      DAILY-BARS file and the         *
000070*      SWEEP-BARS file (cash sweep     *
000080*      instrument "BIL" carries the    *
000090*      same layout).                   *
000100*****************************************
000110* Line seq file, fixed 80 byte image.
000120*****************************************
000130*  12/01/26 rjm - Created for wt000/wt400.                        WT0126  
000140*  03/02/26 rjm - Widened Bar-Volume to 9(12) per                 WT0226  
000150*                 data team request.                              WT0226  
000160*
000170 01  WT-Daily-Bar.
000180     03  Bar-Symbol            pic x(8).
000190*        Ticker, left justified, space padded.
000200     03  Bar-Date              pic 9(8).
000210*        Trading date, form ccyymmdd.
000220     03  Bar-Open              pic s9(7)v9(4).
000230     03  Bar-High              pic s9(7)v9(4).
000240     03  Bar-Low               pic s9(7)v9(4).
000250     03  Bar-Close             pic s9(7)v9(4).
000260     03  Bar-Volume            pic 9(12).
000270*        Shares traded, zero = unknown or absent for the day.
000280     03  filler                pic x(08).
000290 

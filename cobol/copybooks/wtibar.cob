000010*****************************************
000020*                                       *
000030*  Record Layout - Intraday Price Bar  *
000040*     5 minute bars, read by wt600     *
000050*     (gap scan) and wt700 (fill       *
000055*     price tables).                   *
000060*****************************************
000070* Same shape as WT-Daily-Bar plus a
000080* bar start time.  Kept as a separate
000090* copybook (not a REDEFINES of the
000100* daily bar) because no program that
000105* reads this file has the daily bar
000107* file open on the same run.
000130*****************************************
000140*  12/01/26 rjm - Created for wt700.                              WT0126
000145*  22/02/26 rjm - Also copied into wt600 for the intraday leg     WT6488
000147*                 of the gap scan.                                WT6488
000150*
000160 01  WT-Intraday-Bar.
000170     03  Ibar-Symbol           pic x(8).
000180     03  Ibar-Date             pic 9(8).
000190     03  Ibar-Time             pic 9(4).
000200*        Bar start time, form hhmm, eg 0930.
000210     03  Ibar-Open             pic s9(7)v9(4).
000220     03  Ibar-High             pic s9(7)v9(4).
000230     03  Ibar-Low              pic s9(7)v9(4).
000240     03  Ibar-Close            pic s9(7)v9(4).
000250     03  Ibar-Volume           pic 9(12).
000260     03  filler                pic x(04).
000270 

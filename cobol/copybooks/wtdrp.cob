000010*****************************************
000020*                                       *
000030* Record Layout - Dropped Signal       *
000040*    Audit trail entry written when    *
000050*    wt300 removes a raw signal        *
000060*    during deconfliction.             *
000070*****************************************
000080*  16/01/26 rjm - Created for wt300.                              WT0126  
000090*
000100 01  WT-Dropped-Signal.
000110     03  Drp-Strategy-Id       pic x(16).
000120     03  Drp-Symbol            pic x(8).
000130     03  Drp-Side              pic x(5).
000140     03  Drp-Strength          pic s9v9(6).
000150     03  Drp-Confidence        pic 9v9(6).
000160     03  Drp-Horizon-Bars      pic 9(3).
000170     03  Drp-Entry-Type        pic x(10).
000180     03  Drp-Stop-Price        pic s9(7)v9(4).
000190     03  Drp-Tp-Price          pic s9(7)v9(4).
000200     03  Drp-Alpha-Net         pic s9v9(6).
000210     03  Drp-Reason            pic x(20).
000220*        "SYMBOL-EXCLUDED" / "ZERO-STRENGTH" / "CONFLICTING-SIDES".
000230     03  Drp-Detail            pic x(60).
000240 

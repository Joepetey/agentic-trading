000010*****************************************
000020*                                       *
000030* Record Layout - Target Position      *
000040*    Output of the U6 sizing step in   *
000050*    wt300, one per symbol carrying a  *
000060*    merged signal.                    *
000070*****************************************
000080*  18/01/26 rjm - Created for wt300.                              WT0126  
000090*
000100 01  WT-Target.
000110     03  Tgt-Symbol            pic x(8).
000120     03  Tgt-Notional          pic s9(11)v99.
000130*        Signed dollars, plus = long, minus = short.
000140     03  Tgt-Pct               pic s9v9(6).
000150*        Fraction of equity, signed, 6 dp.
000160     03  Tgt-Confidence        pic 9v9(6).
000170     03  Tgt-Horizon-Bars      pic 9(3).
000180     03  Tgt-Stop-Hint         pic s9(7)v9(4).
000190     03  Tgt-Tp-Hint           pic s9(7)v9(4).
000200     03  Tgt-Explain           pic x(100).
000210 

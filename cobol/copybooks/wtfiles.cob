000010*****************************************
000020*                                       *
000030* File-Name Table                      *
000040*    Logical names assigned in each    *
000050*    program's SELECT clause, listed   *
000060*    here once for the run log written *
000070*    by wt000 - cf ACAS wsnames.cob.   *
000080*****************************************
000090*  10/01/26 rjm - Created, follows the wsnames.cob                WT0126  
000100*                 table-of-file-names habit.                      WT0226  
000110*
000120 01  WT-File-Defs.
000130     03  Wt-File-01            pic x(20)  value "DAILY-BARS".
000140     03  Wt-File-02            pic x(20)  value "SWEEP-BARS".
000150     03  Wt-File-03            pic x(20)  value "INTRADAY-BARS".
000160     03  Wt-File-04            pic x(20)  value "UNIVERSE-PARMS".
000170     03  Wt-File-05            pic x(20)  value "INTENT-OUT".
000180     03  Wt-File-06            pic x(20)  value "TRADES-OUT".
000190     03  Wt-File-07            pic x(20)  value "EQUITY-OUT".
000200     03  Wt-File-08            pic x(20)  value "GAPS-OUT".
000210     03  Wt-File-09            pic x(20)  value "REPORT-OUT".
000220     03  Wt-File-10            pic x(20)  value "VOLS-OUT".
000230     03  Wt-File-11            pic x(20)  value "FILLS-OUT".
000240 01  WT-File-Table redefines WT-File-Defs.
000250     03  Wt-File-Name          pic x(20)  occurs 11.
000260 01  WT-File-Defs-Count        binary-short value 11.
000270 

000010*****************************************
000020*                                       *
000030*  Record Layout - Raw Strategy Signal *
000040*     One entry per symbol per         *
000050*     strategy per cycle.  Built by    *
000060*     wt200, consumed by wt300.        *
000070*     Carried as a Working-Storage     *
000080*     table entry (Wt-Sig-Table),      *
000090*     never written to its own file.   *
000100*****************************************
000110*  14/01/26 rjm - Created for wt200/wt300.                        WT0126  
000120*  22/01/26 rjm - Added Sig-Alpha-Net (was left to                WT0226  
000130*                 U4 to stamp - default zero).                    WT0226  
000140*
000150 01  WT-Signal.
000160     03  Sig-Strategy-Id       pic x(16).
000170     03  Sig-Symbol            pic x(8).
000180     03  Sig-Side              pic x(5).
000190*        "LONG " / "SHORT" / "FLAT ".
000200     03  Sig-Strength          pic s9v9(6).
000210*        Conviction, range -1 to +1, clamped by wt200.
000220     03  Sig-Confidence        pic 9v9(6).
000230*        Meta-confidence, range 0 to 1, clamped by wt200.
000240     03  Sig-Horizon-Bars      pic 9(3).
000250     03  Sig-Entry-Type        pic x(10).
000260*        "MARKET" / "LIMIT" / "STOP" / "STOP-LIMIT".
000270     03  Sig-Stop-Price        pic s9(7)v9(4).
000280     03  Sig-Tp-Price          pic s9(7)v9(4).
000290     03  Sig-Alpha-Net         pic s9v9(6).
000300*        Stamped by wt300 U4 normalise step, zero until then.
000310     03  Sig-Explain           pic x(80).
000320     03  filler                pic x(05).
000330 

000010*****************************************
000020*                                       *
000030* Record Layout - Intraday Fill Price  *
000040*    One row per symbol per trading    *
000050*    date, written by wt700, one price *
000060*    per timing model, split-adjusted. *
000070*****************************************
000080*  09/03/26 rjm - Created for wt700.                              WT7086
000090*
000100 01  WT-Fill-Price.
000110     03  Fill-Symbol           pic x(8).
000120     03  Fill-Date             pic 9(8).
000130     03  Fill-Entry-935        pic s9(7)v9(4).
000140     03  Fill-Entry-1000       pic s9(7)v9(4).
000150     03  Fill-Entry-Vwap30     pic s9(7)v9(4).
000160     03  Fill-Entry-Vwap60     pic s9(7)v9(4).
000170     03  Fill-Exit-1530        pic s9(7)v9(4).
000180     03  Fill-Exit-1555        pic s9(7)v9(4).
000190     03  Fill-Split-Ratio      pic 9(3)v9(6).
000200     03  filler                pic x(10).
000210 

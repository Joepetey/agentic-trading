000010*****************************************
000020*                                       *
000030* Record Layout - Universe Parameters  *
000040*    Control Card                      *
000050*                                       *
000060*  UNIVERSE-PARMS is a line sequential *
000070*  card file holding several record    *
000080*  types, distinguished by Prm-Rec-Cd  *
000090*  in column 1, one physical record    *
000100*  per card:                           *
000110*                                       *
000120*    'P' - portfolio equity / cash,    *
000130*          exactly one card, first.    *
000140*    'H' - an open position holding,   *
000150*          zero or more cards.         *
000160*    'C' - global filter / sizing      *
000170*          constraints, one card.      *
000180*    'X' - a manually excluded         *
000190*          symbol, zero or more.       *
000200*    'U' - a candidate universe        *
000210*          symbol, one or more.        *
000220*                                       *
000230*  All numeric card fields are zoned   *
000240*  decimal (this is a punched-card     *
000250*  style card image, no COMP allowed   *
000260*  in a DISPLAY-only external file).   *
000270*****************************************
000280*  11/01/26 rjm - Created for wt000.                              WT0126  
000290*  19/01/26 rjm - Split single flat card into the                 WT0226  
000300*                 5 record types above - one flat                 WT0226  
000310*                 card could not hold both the                    WT0226  
000320*                 universe list and the exclusion                 WT0226  
000330*                 list without truncation.                        WT0226  
000340*  27/02/26 rjm - Def Max-Stale-Minutes 2880 (2gg)                WT0326  
000350*
000360 01  WT-Parm-Card.
000370     03  Prm-Rec-Cd            pic x.
000380     03  filler                pic x(79).
000390*
000400 01  WT-Parm-Portfolio redefines WT-Parm-Card.
000410     03  Prp-Rec-Cd            pic x.
000420     03  Prp-Equity            pic s9(11)v99.
000430     03  Prp-Cash              pic s9(11)v99.
000440     03  filler                pic x(52).
000450*
000460 01  WT-Parm-Holding redefines WT-Parm-Card.
000470     03  Prh-Rec-Cd            pic x.
000480     03  Prh-Symbol            pic x(8).
000490     03  Prh-Qty               pic s9(9)v9(4).
000500     03  Prh-Mkt-Value         pic s9(11)v99.
000510     03  Prh-Avg-Entry         pic s9(7)v9(4).
000520     03  filler                pic x(35).
000530*
000540 01  WT-Parm-Constraint redefines WT-Parm-Card.
000550     03  Prc-Rec-Cd            pic x.
000560     03  Prc-Min-Price         pic s9(7)v9(4).
000570*        Zero = not configured.
000580     03  Prc-Min-Avg-Volume    pic 9(12).
000590*        Zero = not configured.
000600     03  Prc-Max-Names         pic 9(4).
000610*        Zero = not configured.
000620     03  Prc-Max-Stale-Min     pic 9(6).
000630*        Def 2880 (2 days) - see U1 rules.
000640     03  Prc-Max-Stale-Frac    pic 9v99.
000650*        Def 50 (.50) - circuit breaker, 2 implied decimals.
000660     03  Prc-Max-Position-Pct  pic 9v9999.
000670*        Def 0500 (.0500) - see U6 rules.
000680     03  Prc-Max-Exposure-Pct  pic 9v9999.
000690*        Def 9000 (.9000) - see U6 rules.
000700     03  Prc-Sizing-Method     pic x(6).
000710*        "EQUAL " or "WEIGHT".
000720     03  Prc-Entry-Offset      pic 9(2).
000730*        Def 00 - nth trading day of the week to enter, see U9.
000740     03  filler                pic x(39).
000750*
000760 01  WT-Parm-Exclusion redefines WT-Parm-Card.
000770     03  Prx-Rec-Cd            pic x.
000780     03  Prx-Symbol            pic x(8).
000790     03  filler                pic x(71).
000800*
000810 01  WT-Parm-Universe redefines WT-Parm-Card.
000820     03  Pru-Rec-Cd            pic x.
000830     03  Pru-Symbol            pic x(8).
000840     03  filler                pic x(71).
000850 
